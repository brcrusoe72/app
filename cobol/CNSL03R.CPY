000100      *****************************************************************
000200      * COPY        : CNSL03R                                         
000300      * DESCRIPCION : RENGLON DE BITACORA DE INCIDENCIAS (ISSUE LOG)  
000400      * USADO POR   : CNSL0100                                        
000500      *****************************************************************
000600       01  ISSUE-LOG-REC.
000700           05  ISSUE-ID                    PIC 9(05).
000800           05  SEVERITY                    PIC X(07).
000900           05  SHEET-NAME                  PIC X(20).
001000           05  ISSUE-DATE                  PIC X(10).
001100           05  LINE                        PIC X(02).
001200           05  ROW-REF                     PIC X(12).
001300           05  FIELD                       PIC X(18).
001400           05  PROBLEM                     PIC X(80).
001500           05  ACTION-TAKEN                PIC X(40).
001600           05  FILLER                      PIC X(06).
