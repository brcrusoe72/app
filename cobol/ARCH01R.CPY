000100      *****************************************************************
000200      * COPY        : ARCH01R                                         
000300      * DESCRIPCION : RENGLON DE HISTORICO (SALIDA DEL ARCHIVADOR)    
000400      *             : CLAVE PRIMARIA ROW-ID, CARGA POR INSERTA-O-      
000500      *             : REEMPLAZA                                       
000600      * USADO POR   : ARCH0100                                        
000700      *****************************************************************
000800       01  HIST-REC.
000900           05  HIST-ROW-ID                 PIC X(16).
001000           05  HIST-PAYLOAD                PIC X(300).
001100           05  FILLER                      PIC X(04).
