000100*****************************************************************
000200* FECHA       : 19/11/1996
000300* PROGRAMADOR : MARIA OCHOA (MOCH)
000400* APLICACION  : PLANTA - PROGRAMACION DE PRODUCCION
000500* PROGRAMA    : GENKEY1
000600* TIPO        : BATCH (SUBPROGRAMA)
000700* DESCRIPCION : CALCULA UNA LLAVE (ROW-ID) DE 16 CARACTERES
000800*             : HEXADECIMALES A PARTIR DEL TEXTO IDENTIFICADOR
000900*             : QUE RECIBE EL PROGRAMA QUE LO INVOCA (FECHA,
001000*             : TURNO, LINEA, SKU, HORA UNIDOS CON GUION VERTICAL).
001100*             : LLAVE ES ESTABLE DENTRO DE UNA MISMA CORRIDA Y
001200*             : SE USA PARA LA CARGA INSERTA-O-REEMPLAZA DE LOS
001300*             : HISTORICOS.  NO ES UN DIGEST CRIPTOGRAFICO.
001400* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE CALCULO EN MEMORIA)
001500* ACCION (ES) : N/A
001600* INSTALADO   : 25/11/1996
001700* BPM/RATIONAL: 114211
001800* NOMBRE      : CALCULO DE LLAVE DE HISTORICO
001900*****************************************************************
002000*              B I T A C O R A   D E   C A M B I O S
002100*-----------------------------------------------------------------
002200* 19/11/1994  MOCH  REQ-00189  VERSION ORIGINAL.  ARMA LA LLAVE   |GENKEY1
002300*                              CONCATENANDO TEXTO Y UN CONTADOR   |GENKEY1
002400*                              SECUENCIAL EN MEMORIA              |GENKEY1
002500* 08/04/1997  HDLR  REQ-00202  SE LLAMA TAMBIEN DESDE EL CALCULO  |GENKEY1
002600*                              DE TRASLAPE DE TURNOS              |GENKEY1
002700* 30/10/1998  MOCH  Y2K-00062  LA PARTE DE FECHA DEL TEXTO        |GENKEY1
002800*                              IDENTIFICADOR SE VALIDA A 4        |GENKEY1
002900*                              DIGITOS DE ANIO ANTES DE LLAMAR    |GENKEY1
003000*                              AL SUBPROGRAMA                     |GENKEY1
003100* 11/03/1999  MOCH  Y2K-00075  VALIDADO CONTRA FECHAS 1999/2000   |GENKEY1
003200*                              -OK-                               |GENKEY1
003300* 26/07/2001  MOCH  REQ-00312  SE AMPLIA EL TEXTO IDENTIFICADOR   |GENKEY1
003400*                              A 80 POSICIONES                    |GENKEY1
003500* 09/08/2026  LRGM  REQ-00513  SE REEMPLAZA EL CONTADOR           |GENKEY1
003600*                              SECUENCIAL POR DOS HASHES          |GENKEY1
003700*                              ROLANTES SOBRE EL TEXTO, PARA QUE  |GENKEY1
003800*                              LA LLAVE SEA ESTABLE ENTRE         |GENKEY1
003900*                              CORRIDAS Y SIRVA PARA LA CARGA     |GENKEY1
004000*                              INSERTA-O-REEMPLAZA DEL HISTORICO  |GENKEY1
004050* 09/08/2026  OCHG  TKT-4502   LOS CONTADORES Y BANDERAS SUELTOS  |GENKEY1
004060*                              DE WORKING-STORAGE PASAN A NIVEL   |GENKEY1
004070*                              77                                 |GENKEY1
004100*-----------------------------------------------------------------
004200 ID DIVISION.
004300 PROGRAM-ID.    GENKEY1.
004400 AUTHOR.        MARIA OCHOA.
004500 INSTALLATION.  PLANTA - DEPARTAMENTO DE PRODUCCION.
004600 DATE-WRITTEN.  19/11/1994.
004700 DATE-COMPILED.
004800 SECURITY.      CONFIDENCIAL - USO INTERNO DE PLANTA.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*****************************************************************
005600*     TABLA DE DIGITOS HEXADECIMALES PARA ARMAR LA LLAVE
005700*****************************************************************
005800 01  WKS-HEXDIGITOS                PIC X(16)
005900                                    VALUE '0123456789ABCDEF'.
006000 01  WKS-HEXDIGITOS-TAB REDEFINES WKS-HEXDIGITOS.
006100     05  HX-DIGITO                 PIC X(01) OCCURS 16 TIMES.
006200*****************************************************************
006300*     ALFABETO DE REFERENCIA PARA OBTENER UN VALOR NUMERICO
006400*     DE CADA CARACTER DEL TEXTO IDENTIFICADOR (SU POSICION
006500*     DENTRO DEL ALFABETO), SIN USAR FUNCTION ALGUNA
006600*****************************************************************
006700 01  WKS-ALFABETO                  PIC X(48) VALUE
006800     'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 -:|./,_ZZZZ'.
006850*     09/08/2026 OCHG TKT-4502 LOS ESCALARES SUELTOS (SIN     |GENKEY1
006860*     REDEFINES NI GRUPO) PASAN A NIVEL 77, COMO LOS MANEJA   |GENKEY1
006870*     SISTEMAS PARA LOS CAMPOS DE FECHA/HORA/TIEMPO             |GENKEY1
006900 77  WKS-POS-ALFA                  PIC 9(03) COMP VALUE ZERO.
007000 77  WKS-VALOR-CARACTER            PIC 9(03) COMP VALUE ZERO.
007100 77  WKS-CAR-ENCONTRADO-SW         PIC X(01) VALUE 'N'.
007200     88  CAR-ENCONTRADO                       VALUE 'S'.
007300*****************************************************************
007400*     AREA DE TRABAJO PARA EL CALCULO DEL HASH ROLANTE
007500*****************************************************************
007600 77  WKS-LARGO-TEXTO               PIC 9(03) COMP.
007700 77  WKS-POS                       PIC 9(03) COMP.
007800 01  WKS-HASH-1                    PIC 9(10) COMP.
007900 01  WKS-HASH-2                    PIC 9(10) COMP.
008000 01  WKS-HASH-TEMP                 PIC 9(18) COMP.
008100 01  WKS-COCIENTE                  PIC 9(18) COMP.
008200 01  WKS-RESIDUO                   PIC 9(10) COMP.
008300 77  WKS-DIX                       PIC 9(03) COMP.
008400 LINKAGE SECTION.
008500 01  LK-TEXTO                      PIC X(80).
008600 01  LK-TEXTO-TAB REDEFINES LK-TEXTO.
008700     05  LKT-CARACTER              PIC X(01) OCCURS 80 TIMES.
008800 01  LK-ROWID                      PIC X(16).
008900 01  LK-ROWID-TAB REDEFINES LK-ROWID.
009000     05  RID-CHAR                  PIC X(01) OCCURS 16 TIMES.
009100 PROCEDURE DIVISION USING LK-TEXTO LK-ROWID.
009200*****************************************************************
009300*               S E C C I O N    P R I N C I P A L
009400*****************************************************************
009500 000-MAIN SECTION.
009600     PERFORM 100-BUSCA-LARGO-TEXTO
009700     PERFORM 200-CALCULA-HASHES
009800     PERFORM 300-ARMA-LLAVE-HEX
009900     GOBACK.
010000 000-MAIN-E. EXIT.
010100*
010200*****************************************************************
010300*     100-BUSCA-LARGO-TEXTO : LARGO SIN BLANCOS A LA DERECHA
010400*     (NO SE USA FUNCTION LENGTH, BUSQUEDA EN REVERSA)
010500*****************************************************************
010600 100-BUSCA-LARGO-TEXTO SECTION.
010700     MOVE 80 TO WKS-LARGO-TEXTO
010800     PERFORM 110-REVISA-POSICION
010900        UNTIL WKS-LARGO-TEXTO = 0
011000           OR LKT-CARACTER(WKS-LARGO-TEXTO) NOT = SPACE.
011100 100-BUSCA-LARGO-TEXTO-E. EXIT.
011200*
011300 110-REVISA-POSICION SECTION.
011400     SUBTRACT 1 FROM WKS-LARGO-TEXTO.
011500 110-REVISA-POSICION-E. EXIT.
011600*
011700*****************************************************************
011800*     200-CALCULA-HASHES : DOS HASHES ROLANTES (MULTIPLICADOR
011900*     DISTINTO EN CADA UNO) SOBRE EL TEXTO IDENTIFICADOR, CADA
012000*     UNO ACOTADO POR UN MODULO PRIMO CERCANO A 2**32 PARA QUE
012100*     NUNCA SE DESBORDE LA PIC 9(18) COMP DE TRABAJO
012200*****************************************************************
012300 200-CALCULA-HASHES SECTION.
012400     MOVE ZERO TO WKS-HASH-1
012500     MOVE ZERO TO WKS-HASH-2
012600     IF WKS-LARGO-TEXTO = ZERO
012700        MOVE 1 TO WKS-HASH-1
012800        MOVE 1 TO WKS-HASH-2
012900     ELSE
013000        PERFORM 210-ACUMULA-CARACTER
013100           VARYING WKS-POS FROM 1 BY 1
013200              UNTIL WKS-POS > WKS-LARGO-TEXTO
013300     END-IF.
013400 200-CALCULA-HASHES-E. EXIT.
013500*
013600 210-ACUMULA-CARACTER SECTION.
013700     PERFORM 212-BUSCA-VALOR-CARACTER
013800     COMPUTE WKS-HASH-TEMP =
013900             (WKS-HASH-1 * 131) + WKS-VALOR-CARACTER + 1
014000     DIVIDE WKS-HASH-TEMP BY 4294967291 GIVING WKS-COCIENTE
014100                                       REMAINDER WKS-RESIDUO
014200     MOVE WKS-RESIDUO TO WKS-HASH-1
014300     COMPUTE WKS-HASH-TEMP =
014400             (WKS-HASH-2 * 37) + WKS-VALOR-CARACTER + 1
014500     DIVIDE WKS-HASH-TEMP BY 4294967279 GIVING WKS-COCIENTE
014600                                       REMAINDER WKS-RESIDUO
014700     MOVE WKS-RESIDUO TO WKS-HASH-2.
014800 210-ACUMULA-CARACTER-E. EXIT.
014900*
015000 212-BUSCA-VALOR-CARACTER SECTION.
015100     MOVE 'N' TO WKS-CAR-ENCONTRADO-SW
015200     MOVE ZERO TO WKS-VALOR-CARACTER
015300     PERFORM 214-COMPARA-UNA-POSICION
015400        VARYING WKS-POS-ALFA FROM 1 BY 1
015500           UNTIL WKS-POS-ALFA > 48
015600              OR CAR-ENCONTRADO.
015700 212-BUSCA-VALOR-CARACTER-E. EXIT.
015800*
015900 214-COMPARA-UNA-POSICION SECTION.
016000     IF WKS-ALFABETO(WKS-POS-ALFA:1) = LKT-CARACTER(WKS-POS)
016100        MOVE WKS-POS-ALFA TO WKS-VALOR-CARACTER
016200        SET CAR-ENCONTRADO TO TRUE
016300     END-IF.
016400 214-COMPARA-UNA-POSICION-E. EXIT.
016500*
016600*****************************************************************
016700*     300-ARMA-LLAVE-HEX : CONVIERTE LOS DOS HASHES A 8 DIGITOS
016800*     HEXADECIMALES CADA UNO (16 EN TOTAL) PARA DEJAR LA LLAVE
016900*     EN LK-ROWID, DE LA POSICION MAS SIGNIFICATIVA A LA MENOS
017000*****************************************************************
017100 300-ARMA-LLAVE-HEX SECTION.
017200     MOVE SPACES TO LK-ROWID
017300     PERFORM 310-UN-DIGITO-HEX
017400        VARYING WKS-DIX FROM 8 BY -1 UNTIL WKS-DIX < 1
017500     PERFORM 320-UN-DIGITO-HEX-2
017600        VARYING WKS-DIX FROM 16 BY -1 UNTIL WKS-DIX < 9.
017700 300-ARMA-LLAVE-HEX-E. EXIT.
017800*
017900 310-UN-DIGITO-HEX SECTION.
018000     DIVIDE WKS-HASH-1 BY 16 GIVING WKS-COCIENTE
018100                            REMAINDER WKS-RESIDUO
018200     MOVE HX-DIGITO(WKS-RESIDUO + 1) TO RID-CHAR(WKS-DIX)
018300     MOVE WKS-COCIENTE TO WKS-HASH-1.
018400 310-UN-DIGITO-HEX-E. EXIT.
018500*
018600 320-UN-DIGITO-HEX-2 SECTION.
018700     DIVIDE WKS-HASH-2 BY 16 GIVING WKS-COCIENTE
018800                            REMAINDER WKS-RESIDUO
018900     MOVE HX-DIGITO(WKS-RESIDUO + 1) TO RID-CHAR(WKS-DIX)
019000     MOVE WKS-COCIENTE TO WKS-HASH-2.
019100 320-UN-DIGITO-HEX-2-E. EXIT.
