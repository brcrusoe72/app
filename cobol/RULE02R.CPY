000100      *****************************************************************
000200      * COPY        : RULE02R                                         
000300      * DESCRIPCION : RENGLON DE PROGRAMACION OPERATIVA POR TURNO     
000400      *             : (SCHEDULE ENTRY) - USADO POR ANALIZADOR Y       
000500      *             : ARCHIVADOR HISTORICO                            
000600      * USADO POR   : RULE0100, ARCH0100                              
000700      *****************************************************************
000800       01  SCHED-ENTRY-REC.
000900           05  ROW-ID                      PIC X(16).
001000           05  ENTRY-DATE                  PIC X(10).
001100           05  SHIFT                       PIC X(02).
001200           05  LINE                        PIC X(08).
001300           05  START-DT                    PIC X(16).
001400           05  END-DT                      PIC X(16).
001500           05  ORDER-NO                    PIC X(10).
001600           05  SKU                         PIC X(10).
001700           05  PLANNED-CASES               PIC S9(7)V9(2).
001800           05  NOTES                       PIC X(40).
001900           05  FILLER                      PIC X(07).
