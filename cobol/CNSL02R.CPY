000100      *****************************************************************
000200      * COPY        : CNSL02R                                         
000300      * DESCRIPCION : RENGLON CONSOLIDADO DE SALIDA (UNA LINEA DE     
000400      *             : PRODUCCION), ENRIQUECIDO CON SKU Y PORCENTAJE   
000500      * USADO POR   : CNSL0100                                        
000600      *****************************************************************
000700       01  SCHED-CONSOL-REC.
000800           05  SCHED-DATE                  PIC 9(08).
000900           05  SOURCE-SHEET                PIC X(20).
001000           05  LINE-NUM                    PIC 9(01).
001100           05  SKU-RAW-TEXT                PIC X(60).
001200           05  CASES-PLANNED               PIC S9(7)V9(2).
001300           05  SHIFTS-PLANNED              PIC S9(3)V9(2).
001400           05  TARGET-PER-SHIFT            PIC S9(7)V9(2).
001500           05  CASES-COMPLETED             PIC S9(7)V9(2).
001600           05  NOTES                       PIC X(40).
001700           05  WORK-ORDER-MADE             PIC X(16).
001800           05  SKU-CODE                    PIC X(10).
001900           05  SKU-DESC                    PIC X(50).
002000           05  PCT-COMPLETE                PIC S9(3)V9(4).
002100           05  FILLER                      PIC X(07).
