000100      *****************************************************************
000200      * COPY        : RULE04R                                         
000300      * DESCRIPCION : RENGLON DE BITACORA DE PAROS (DOWNTIME LOG)     
000400      * USADO POR   : RULE0100, ARCH0100                               
000500      *****************************************************************
000600       01  DOWNTIME-LOG-REC.
000700           05  ROW-ID                      PIC X(16).
000800           05  DT-DATE                     PIC X(10).
000900           05  SHIFT                       PIC X(02).
001000           05  LINE                        PIC X(08).
001100           05  START-DT                    PIC X(16).
001200           05  END-DT                      PIC X(16).
001300           05  MINUTES                     PIC S9(4).
001400           05  MACHINE                     PIC X(10).
001500           05  OPERATOR-EMPID              PIC X(08).
001600           05  CATEGORY                    PIC X(14).
001700           05  CAUSE                       PIC X(20).
001800           05  ACTION-TAKEN                PIC X(30).
001900           05  ESCALATED-YN                PIC X(01).
002000           05  RESOLVED-BY                 PIC X(16).
002100           05  NOTES                       PIC X(40).
002200           05  FILLER                      PIC X(05).
