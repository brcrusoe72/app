000100      *****************************************************************
000200      * COPY        : RULE05R                                         
000300      * DESCRIPCION : RENGLON DE ESTANDARES DE PRODUCCION POR LINEA   
000400      *             : Y SKU - CARGADO A TABLA Y BUSCADO POR SEARCH ALL
000500      * USADO POR   : RULE0100                                        
000600      *****************************************************************
000700       01  STANDARD-REC.
000800           05  LINE                        PIC X(08).
000900           05  SKU                         PIC X(10).
001000           05  PRODUCT-NAME                PIC X(30).
001100           05  STD-CPH                     PIC S9(5)V9(2).
001200           05  FILLER                      PIC X(05).
