000100*****************************************************************
000200* FECHA       : 19/11/1996
000300* PROGRAMADOR : MARIA OCHOA (MOCH)
000400* APLICACION  : PLANTA - PROGRAMACION DE PRODUCCION
000500* PROGRAMA    : ARCH0100
000600* TIPO        : BATCH
000700* DESCRIPCION : ARCHIVADOR HISTORICO.  LEE LA PROGRAMACION
000800*             : OPERATIVA, LA BITACORA HORARIA Y LA BITACORA DE
000900*             : PAROS VIGENTES Y LAS INSERTA (O REEMPLAZA SI LA
001000*             : LLAVE YA EXISTE) EN SUS RESPECTIVOS HISTORICOS.
001100*             : OPCIONALMENTE (UPSI-0) LIMPIA LOS RENGLONES DE
001200*             : DATOS DE LOS ARCHIVOS VIGENTES AL TERMINAR.
001300* ARCHIVOS    : SCHOPER=C,HOURLOG=C,DOWNLOG=C,HISSCH=A,HISHOR=A,
001400*             : HISPARO=A
001500* ACCION (ES) : C=CONSULTAR, A=AGREGAR/REEMPLAZAR
001600* INSTALADO   : 25/11/1996
001700* BPM/RATIONAL: 114210
001800* NOMBRE      : ARCHIVADOR HISTORICO DE PROGRAMACION Y BITACORAS
001900*****************************************************************
002000*              B I T A C O R A   D E   C A M B I O S
002100*-----------------------------------------------------------------
002200* 19/11/1994  MOCH  REQ-00189  VERSION ORIGINAL.  ARCHIVA SOLO    |ARCH010
002300*                              LA PROGRAMACION OPERATIVA          |ARCH010
002400* 08/04/1997  HDLR  REQ-00202  SE AGREGA EL ARCHIVO DE LA         |ARCH010
002500*                              BITACORA HORARIA                   |ARCH010
002600* 23/09/1997  PEDR  REQ-00234  SE AGREGA EL ARCHIVO DE LA         |ARCH010
002700*                              BITACORA DE PAROS                  |ARCH010
002800* 30/10/1998  MOCH  Y2K-00062  LAS FECHAS DE LOS RENGLONES        |ARCH010
002900*                              ARCHIVADOS SE VALIDAN A 4 DIGITOS  |ARCH010
003000*                              DE ANIO                            |ARCH010
003100* 11/03/1999  MOCH  Y2K-00075  VALIDADO CONTRA FECHAS 1999/2000   |ARCH010
003200*                              -OK-                               |ARCH010
003300* 26/07/2001  MOCH  REQ-00312  SE AGREGA EL INTERRUPTOR UPSI-0    |ARCH010
003400*                              PARA LIMPIAR LOS ARCHIVOS          |ARCH010
003500*                              VIGENTES AL TERMINAR LA CORRIDA    |ARCH010
003600* 09/08/2026  LRGM  REQ-00513  LA CARGA A LOS HISTORICOS PASA DE  |ARCH010
003700*                              SER SOLO-AGREGA A INSERTA-O-       |ARCH010
003800*                              REEMPLAZA POR LLAVE (ROW-ID),      |ARCH010
003900*                              LLAMANDO A GENKEY1 CUANDO EL       |ARCH010
004000*                              RENGLON LLEGA SIN LLAVE            |ARCH010
004100*-----------------------------------------------------------------
004200 ID DIVISION.
004300 PROGRAM-ID.    ARCH0100.
004400 AUTHOR.        MARIA OCHOA.
004500 INSTALLATION.  PLANTA - DEPARTAMENTO DE PRODUCCION.
004600 DATE-WRITTEN.  19/11/1994.
004700 DATE-COMPILED.
004800 SECURITY.      CONFIDENCIAL - USO INTERNO DE PLANTA.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS NUM-CLASS  IS '0' THRU '9'
005600     CLASS ALFA-CLASS IS 'A' THRU 'Z'
005700     UPSI-0 ON STATUS IS WKS-UPSI-LIMPIA-ACTUALES.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SCHOPER  ASSIGN TO SCHOPER
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-SCHOPER  FSE-SCHOPER.
006300     SELECT HOURLOG  ASSIGN TO HOURLOG
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-HOURLOG  FSE-HOURLOG.
006600     SELECT DOWNLOG  ASSIGN TO DOWNLOG
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-DOWNLOG  FSE-DOWNLOG.
006900     SELECT HISSCH   ASSIGN TO HISSCH
007000            ORGANIZATION  IS INDEXED
007100            ACCESS        IS RANDOM
007200            RECORD KEY    IS HS-ROW-ID
007300            FILE STATUS   IS FS-HISSCH   FSE-HISSCH.
007400     SELECT HISHOR   ASSIGN TO HISHOR
007500            ORGANIZATION  IS INDEXED
007600            ACCESS        IS RANDOM
007700            RECORD KEY    IS HH-ROW-ID
007800            FILE STATUS   IS FS-HISHOR   FSE-HISHOR.
007900     SELECT HISPARO  ASSIGN TO HISPARO
008000            ORGANIZATION  IS INDEXED
008100            ACCESS        IS RANDOM
008200            RECORD KEY    IS HP-ROW-ID
008300            FILE STATUS   IS FS-HISPARO  FSE-HISPARO.
008400 DATA DIVISION.
008500 FILE SECTION.
008600*****************************************************************
008700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
008800*****************************************************************
008900*   PROGRAMACION OPERATIVA VIGENTE (ENTRADA, SE LIMPIA AL FINAL)
009000 FD  SCHOPER.
009100     COPY RULE02R.
009200*   BITACORA HORARIA VIGENTE (ENTRADA, SE LIMPIA AL FINAL)
009300 FD  HOURLOG.
009400     COPY RULE03R.
009500*   BITACORA DE PAROS VIGENTE (ENTRADA, SE LIMPIA AL FINAL)
009600 FD  DOWNLOG.
009700     COPY RULE04R.
009800*   HISTORICO DE PROGRAMACION OPERATIVA (INSERTA-O-REEMPLAZA)
009900 FD  HISSCH.
010000     COPY ARCH01R REPLACING HIST-REC BY HISSCH-REC
010100                             HIST-ROW-ID BY HS-ROW-ID
010200                             HIST-PAYLOAD BY HS-PAYLOAD.
010300*   HISTORICO DE BITACORA HORARIA (INSERTA-O-REEMPLAZA)
010400 FD  HISHOR.
010500     COPY ARCH01R REPLACING HIST-REC BY HISHOR-REC
010600                             HIST-ROW-ID BY HH-ROW-ID
010700                             HIST-PAYLOAD BY HH-PAYLOAD.
010800*   HISTORICO DE BITACORA DE PAROS (INSERTA-O-REEMPLAZA)
010900 FD  HISPARO.
011000     COPY ARCH01R REPLACING HIST-REC BY HISPARO-REC
011100                             HIST-ROW-ID BY HP-ROW-ID
011200                             HIST-PAYLOAD BY HP-PAYLOAD.
011300 WORKING-STORAGE SECTION.
011400*****************************************************************
011500*     ESTADO DE ARCHIVOS Y AREAS DE TRABAJO PARA CALL 'DEBD1R00'
011600*****************************************************************
011700 01  WKS-FS-STATUS.
011800     02  FS-SCHOPER              PIC 9(02) VALUE ZEROES.
011900     02  FSE-SCHOPER.
012000         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
012100         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
012200         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
012300     02  FS-HOURLOG              PIC 9(02) VALUE ZEROES.
012400     02  FSE-HOURLOG.
012500         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
012600         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
012700         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
012800     02  FS-DOWNLOG              PIC 9(02) VALUE ZEROES.
012900     02  FSE-DOWNLOG.
013000         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013100         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013200         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013300     02  FS-HISSCH               PIC 9(02) VALUE ZEROES.
013400     02  FSE-HISSCH.
013500         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013600         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013700         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013800     02  FS-HISHOR               PIC 9(02) VALUE ZEROES.
013900     02  FSE-HISHOR.
014000         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014100         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014200         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014300     02  FS-HISPARO              PIC 9(02) VALUE ZEROES.
014400     02  FSE-HISPARO.
014500         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014600         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014700         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014800 01  PROGRAMA                    PIC X(08) VALUE SPACES.
014900 01  ARCHIVO                     PIC X(08) VALUE SPACES.
015000 01  ACCION                      PIC X(01) VALUE SPACES.
015100 01  LLAVE                       PIC X(20) VALUE SPACES.
015200 01  WKS-UPSI-LIMPIA-ACTUALES    PIC X(01) VALUE 'N'.
015300 01  WKS-BANDERAS.
015400     05  FIN-SCHOPER-SW          PIC X(01) VALUE 'N'.
015500         88  FIN-SCHOPER             VALUE 'S'.
015600     05  FIN-HOURLOG-SW          PIC X(01) VALUE 'N'.
015700         88  FIN-HOURLOG             VALUE 'S'.
015800     05  FIN-DOWNLOG-SW          PIC X(01) VALUE 'N'.
015900         88  FIN-DOWNLOG             VALUE 'S'.
016000*****************************************************************
016100*     RENGLONES DE TRABAJO (UNA OCURRENCIA POR COPY)
016200*****************************************************************
016300 COPY RULE02R REPLACING SCHED-ENTRY-REC BY WKS-RENGLON-SCHOPER.
016400 COPY RULE03R REPLACING HOURLY-LOG-REC BY WKS-RENGLON-HOURLOG.
016500 COPY RULE04R REPLACING DOWNTIME-LOG-REC BY WKS-RENGLON-DOWNLOG.
016600*****************************************************************
016700*     TRASLAPES PARA DETECTAR RENGLON COMPLETAMENTE VACIO (TODO
016800*     EL RENGLON EN BLANCO, SIN CONTAR EL ROW-ID) - SI EL RESTO
016900*     VIENE EN BLANCO EL RENGLON SE OMITE, NO SE ARCHIVA
017000*****************************************************************
017100 01  WKS-RESTO-SCHOPER REDEFINES WKS-RENGLON-SCHOPER.
017200     05  FILLER                  PIC X(16).
017300     05  WR-RESTO-SCHOPER        PIC X(128).
017400 01  WKS-RESTO-HOURLOG REDEFINES WKS-RENGLON-HOURLOG.
017500     05  FILLER                  PIC X(16).
017600     05  WR-RESTO-HOURLOG        PIC X(93).
017700 01  WKS-RESTO-DOWNLOG REDEFINES WKS-RENGLON-DOWNLOG.
017800     05  FILLER                  PIC X(16).
017900     05  WR-RESTO-DOWNLOG        PIC X(200).
018000*****************************************************************
018100*     INTERFAZ HACIA GENKEY1 (CALCULO DE LLAVE DE HISTORICO)
018200*****************************************************************
018300 01  WKS-CLAVE-TEXTO              PIC X(80) VALUE SPACES.
018400 01  WKS-ROWID-NUEVO               PIC X(16) VALUE SPACES.
018500*****************************************************************
018600*     CONTADORES DE LA CORRIDA (COMP PARA NO CARGAR DE MAS)
018700*****************************************************************
018800 01  WKS-CNT-SCH-LEIDOS            PIC 9(06) COMP VALUE ZERO.
018900 01  WKS-CNT-SCH-VACIOS            PIC 9(06) COMP VALUE ZERO.
019000 01  WKS-CNT-SCH-NUEVOS            PIC 9(06) COMP VALUE ZERO.
019100 01  WKS-CNT-SCH-REEMPL            PIC 9(06) COMP VALUE ZERO.
019200 01  WKS-CNT-HOR-LEIDOS            PIC 9(06) COMP VALUE ZERO.
019300 01  WKS-CNT-HOR-VACIOS            PIC 9(06) COMP VALUE ZERO.
019400 01  WKS-CNT-HOR-NUEVOS            PIC 9(06) COMP VALUE ZERO.
019500 01  WKS-CNT-HOR-REEMPL            PIC 9(06) COMP VALUE ZERO.
019600 01  WKS-CNT-PARO-LEIDOS           PIC 9(06) COMP VALUE ZERO.
019700 01  WKS-CNT-PARO-VACIOS           PIC 9(06) COMP VALUE ZERO.
019800 01  WKS-CNT-PARO-NUEVOS           PIC 9(06) COMP VALUE ZERO.
019900 01  WKS-CNT-PARO-REEMPL           PIC 9(06) COMP VALUE ZERO.
020000 01  WKS-MASCARA-CONTADOR          PIC ZZZ,ZZ9.
020100*
020200*****************************************************************
020300*               S E C C I O N    P R I N C I P A L
020400*****************************************************************
020500 PROCEDURE DIVISION.
020600 000-MAIN SECTION.
020700     PERFORM 100-ABRIR-ARCHIVOS
020800     PERFORM 200-PROCESA-SCHOPER
020900     PERFORM 220-PROCESA-HOURLOG
021000     PERFORM 240-PROCESA-DOWNLOG
021100     PERFORM 300-LIMPIA-ACTUALES
021200     PERFORM 500-ESTADISTICAS
021300     PERFORM 900-CERRAR-ARCHIVOS
021400     STOP RUN.
021500 000-MAIN-E. EXIT.
021600*
021700*****************************************************************
021800*     100-ABRIR-ARCHIVOS : ABRE LOS TRES VIGENTES DE ENTRADA Y
021900*     LOS TRES HISTORICOS I-O (SI EL HISTORICO NO EXISTE TODAVIA
022000*     SE CREA VACIO Y SE VUELVE A ABRIR I-O)
022100*****************************************************************
022200 100-ABRIR-ARCHIVOS SECTION.
022300     MOVE 'ARCH0100' TO PROGRAMA
022400     OPEN INPUT SCHOPER HOURLOG DOWNLOG
022500     IF FS-SCHOPER NOT = '00' AND NOT = '05'
022600        MOVE 'OPEN' TO ACCION
022700        MOVE SPACES TO LLAVE
022800        MOVE 'SCHOPER' TO ARCHIVO
022900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023000                               FS-SCHOPER, FSE-SCHOPER
023100     END-IF
023200     IF FS-HOURLOG NOT = '00' AND NOT = '05'
023300        MOVE 'OPEN' TO ACCION
023400        MOVE SPACES TO LLAVE
023500        MOVE 'HOURLOG' TO ARCHIVO
023600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023700                               FS-HOURLOG, FSE-HOURLOG
023800     END-IF
023900     IF FS-DOWNLOG NOT = '00' AND NOT = '05'
024000        MOVE 'OPEN' TO ACCION
024100        MOVE SPACES TO LLAVE
024200        MOVE 'DOWNLOG' TO ARCHIVO
024300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024400                               FS-DOWNLOG, FSE-DOWNLOG
024500     END-IF
024600     PERFORM 102-ABRE-IO-HISSCH
024700     PERFORM 104-ABRE-IO-HISHOR
024800     PERFORM 106-ABRE-IO-HISPARO.
024900 100-ABRIR-ARCHIVOS-E. EXIT.
025000*
025100 102-ABRE-IO-HISSCH SECTION.
025200     OPEN I-O HISSCH
025300     IF FS-HISSCH NOT = '00'
025400        OPEN OUTPUT HISSCH
025500        CLOSE HISSCH
025600        OPEN I-O HISSCH
025700     END-IF
025800     IF FS-HISSCH NOT = '00'
025900        MOVE 'OPEN' TO ACCION
026000        MOVE SPACES TO LLAVE
026100        MOVE 'HISSCH' TO ARCHIVO
026200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026300                               FS-HISSCH, FSE-HISSCH
026400     END-IF.
026500 102-ABRE-IO-HISSCH-E. EXIT.
026600*
026700 104-ABRE-IO-HISHOR SECTION.
026800     OPEN I-O HISHOR
026900     IF FS-HISHOR NOT = '00'
027000        OPEN OUTPUT HISHOR
027100        CLOSE HISHOR
027200        OPEN I-O HISHOR
027300     END-IF
027400     IF FS-HISHOR NOT = '00'
027500        MOVE 'OPEN' TO ACCION
027600        MOVE SPACES TO LLAVE
027700        MOVE 'HISHOR' TO ARCHIVO
027800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027900                               FS-HISHOR, FSE-HISHOR
028000     END-IF.
028100 104-ABRE-IO-HISHOR-E. EXIT.
028200*
028300 106-ABRE-IO-HISPARO SECTION.
028400     OPEN I-O HISPARO
028500     IF FS-HISPARO NOT = '00'
028600        OPEN OUTPUT HISPARO
028700        CLOSE HISPARO
028800        OPEN I-O HISPARO
028900     END-IF
029000     IF FS-HISPARO NOT = '00'
029100        MOVE 'OPEN' TO ACCION
029200        MOVE SPACES TO LLAVE
029300        MOVE 'HISPARO' TO ARCHIVO
029400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029500                               FS-HISPARO, FSE-HISPARO
029600     END-IF.
029700 106-ABRE-IO-HISPARO-E. EXIT.
029800*
029900*****************************************************************
030000*     200-PROCESA-SCHOPER : LEE LA PROGRAMACION OPERATIVA VIGENTE
030100*     Y LA ARCHIVA (INSERTA O REEMPLAZA) EN HISSCH
030200*****************************************************************
030300 200-PROCESA-SCHOPER SECTION.
030400     MOVE 'N' TO FIN-SCHOPER-SW
030500     PERFORM 202-LEE-SCHOPER
030600     PERFORM 204-ARCHIVA-SCHOPER UNTIL FIN-SCHOPER.
030700 200-PROCESA-SCHOPER-E. EXIT.
030800*
030900 202-LEE-SCHOPER SECTION.
031000     READ SCHOPER INTO WKS-RENGLON-SCHOPER
031100          AT END SET FIN-SCHOPER TO TRUE
031200     END-READ
031300     IF NOT FIN-SCHOPER
031400        ADD 1 TO WKS-CNT-SCH-LEIDOS
031500     END-IF.
031600 202-LEE-SCHOPER-E. EXIT.
031700*
031800 204-ARCHIVA-SCHOPER SECTION.
031900     IF WR-RESTO-SCHOPER = SPACES
032000        ADD 1 TO WKS-CNT-SCH-VACIOS
032100     ELSE
032200        PERFORM 206-DERIVA-LLAVE-SCHOPER
032300        MOVE WKS-ROWID-NUEVO TO HS-ROW-ID
032400        MOVE WKS-RENGLON-SCHOPER TO HS-PAYLOAD
032500        WRITE HISSCH-REC
032600           INVALID KEY
032700              PERFORM 208-REEMPLAZA-SCHOPER
032800           NOT INVALID KEY
032900              ADD 1 TO WKS-CNT-SCH-NUEVOS
033000        END-WRITE
033100     END-IF
033200     PERFORM 202-LEE-SCHOPER.
033300 204-ARCHIVA-SCHOPER-E. EXIT.
033400*
033500*****************************************************************
033600*     206-DERIVA-LLAVE-SCHOPER : SI EL RENGLON YA TRAE SU LLAVE
033700*     (CASO NORMAL) SE USA TAL CUAL; SI LLEGA EN BLANCO (HUECO DE
033800*     CALIDAD DE DATOS DEL ORIGEN) SE DERIVA UNA NUEVA LLAMANDO
033900*     AL SUBPROGRAMA COMPARTIDO DE CALCULO DE LLAVE
034000*****************************************************************
034100 206-DERIVA-LLAVE-SCHOPER SECTION.
034200     IF ROW-ID OF WKS-RENGLON-SCHOPER NOT = SPACES
034300        MOVE ROW-ID OF WKS-RENGLON-SCHOPER TO WKS-ROWID-NUEVO
034400     ELSE
034500        MOVE SPACES TO WKS-CLAVE-TEXTO
034600        STRING ENTRY-DATE OF WKS-RENGLON-SCHOPER DELIMITED BY SIZE
034700               '|'                                DELIMITED BY SIZE
034800               SHIFT OF WKS-RENGLON-SCHOPER       DELIMITED BY SIZE
034900               '|'                                DELIMITED BY SIZE
035000               LINE OF WKS-RENGLON-SCHOPER         DELIMITED BY SIZE
035100               '|'                                DELIMITED BY SIZE
035200               SKU OF WKS-RENGLON-SCHOPER          DELIMITED BY SIZE
035300               '|'                                DELIMITED BY SIZE
035400               START-DT OF WKS-RENGLON-SCHOPER     DELIMITED BY SIZE
035500            INTO WKS-CLAVE-TEXTO
035600        END-STRING
035700        CALL 'GENKEY1' USING WKS-CLAVE-TEXTO WKS-ROWID-NUEVO
035800     END-IF.
035900 206-DERIVA-LLAVE-SCHOPER-E. EXIT.
036000*
036100 208-REEMPLAZA-SCHOPER SECTION.
036200     REWRITE HISSCH-REC
036300     ADD 1 TO WKS-CNT-SCH-REEMPL.
036400 208-REEMPLAZA-SCHOPER-E. EXIT.
036500*
036600*****************************************************************
036700*     220-PROCESA-HOURLOG : LEE LA BITACORA HORARIA VIGENTE Y LA
036800*     ARCHIVA (INSERTA O REEMPLAZA) EN HISHOR
036900*****************************************************************
037000 220-PROCESA-HOURLOG SECTION.
037100     MOVE 'N' TO FIN-HOURLOG-SW
037200     PERFORM 222-LEE-HOURLOG
037300     PERFORM 224-ARCHIVA-HOURLOG UNTIL FIN-HOURLOG.
037400 220-PROCESA-HOURLOG-E. EXIT.
037500*
037600 222-LEE-HOURLOG SECTION.
037700     READ HOURLOG INTO WKS-RENGLON-HOURLOG
037800          AT END SET FIN-HOURLOG TO TRUE
037900     END-READ
038000     IF NOT FIN-HOURLOG
038100        ADD 1 TO WKS-CNT-HOR-LEIDOS
038200     END-IF.
038300 222-LEE-HOURLOG-E. EXIT.
038400*
038500 224-ARCHIVA-HOURLOG SECTION.
038600     IF WR-RESTO-HOURLOG = SPACES
038700        ADD 1 TO WKS-CNT-HOR-VACIOS
038800     ELSE
038900        PERFORM 226-DERIVA-LLAVE-HOURLOG
039000        MOVE WKS-ROWID-NUEVO TO HH-ROW-ID
039100        MOVE WKS-RENGLON-HOURLOG TO HH-PAYLOAD
039200        WRITE HISHOR-REC
039300           INVALID KEY
039400              PERFORM 228-REEMPLAZA-HOURLOG
039500           NOT INVALID KEY
039600              ADD 1 TO WKS-CNT-HOR-NUEVOS
039700        END-WRITE
039800     END-IF
039900     PERFORM 222-LEE-HOURLOG.
040000 224-ARCHIVA-HOURLOG-E. EXIT.
040100*
040200 226-DERIVA-LLAVE-HOURLOG SECTION.
040300     IF ROW-ID OF WKS-RENGLON-HOURLOG NOT = SPACES
040400        MOVE ROW-ID OF WKS-RENGLON-HOURLOG TO WKS-ROWID-NUEVO
040500     ELSE
040600        MOVE SPACES TO WKS-CLAVE-TEXTO
040700        STRING LOG-DATE OF WKS-RENGLON-HOURLOG      DELIMITED BY SIZE
040800               '|'                                  DELIMITED BY SIZE
040900               SHIFT OF WKS-RENGLON-HOURLOG          DELIMITED BY SIZE
041000               '|'                                  DELIMITED BY SIZE
041100               LINE OF WKS-RENGLON-HOURLOG            DELIMITED BY SIZE
041200               '|'                                  DELIMITED BY SIZE
041300               SKU-RESOLVED OF WKS-RENGLON-HOURLOG   DELIMITED BY SIZE
041400               '|'                                  DELIMITED BY SIZE
041500               HOUR-ENDING-DT OF WKS-RENGLON-HOURLOG DELIMITED BY SIZE
041600            INTO WKS-CLAVE-TEXTO
041700        END-STRING
041800        CALL 'GENKEY1' USING WKS-CLAVE-TEXTO WKS-ROWID-NUEVO
041900     END-IF.
042000 226-DERIVA-LLAVE-HOURLOG-E. EXIT.
042100*
042200 228-REEMPLAZA-HOURLOG SECTION.
042300     REWRITE HISHOR-REC
042400     ADD 1 TO WKS-CNT-HOR-REEMPL.
042500 228-REEMPLAZA-HOURLOG-E. EXIT.
042600*
042700*****************************************************************
042800*     240-PROCESA-DOWNLOG : LEE LA BITACORA DE PAROS VIGENTE Y LA
042900*     ARCHIVA (INSERTA O REEMPLAZA) EN HISPARO
043000*****************************************************************
043100 240-PROCESA-DOWNLOG SECTION.
043200     MOVE 'N' TO FIN-DOWNLOG-SW
043300     PERFORM 242-LEE-DOWNLOG
043400     PERFORM 244-ARCHIVA-DOWNLOG UNTIL FIN-DOWNLOG.
043500 240-PROCESA-DOWNLOG-E. EXIT.
043600*
043700 242-LEE-DOWNLOG SECTION.
043800     READ DOWNLOG INTO WKS-RENGLON-DOWNLOG
043900          AT END SET FIN-DOWNLOG TO TRUE
044000     END-READ
044100     IF NOT FIN-DOWNLOG
044200        ADD 1 TO WKS-CNT-PARO-LEIDOS
044300     END-IF.
044400 242-LEE-DOWNLOG-E. EXIT.
044500*
044600 244-ARCHIVA-DOWNLOG SECTION.
044700     IF WR-RESTO-DOWNLOG = SPACES
044800        ADD 1 TO WKS-CNT-PARO-VACIOS
044900     ELSE
045000        PERFORM 246-DERIVA-LLAVE-DOWNLOG
045100        MOVE WKS-ROWID-NUEVO TO HP-ROW-ID
045200        MOVE WKS-RENGLON-DOWNLOG TO HP-PAYLOAD
045300        WRITE HISPARO-REC
045400           INVALID KEY
045500              PERFORM 248-REEMPLAZA-DOWNLOG
045600           NOT INVALID KEY
045700              ADD 1 TO WKS-CNT-PARO-NUEVOS
045800        END-WRITE
045900     END-IF
046000     PERFORM 242-LEE-DOWNLOG.
046100 244-ARCHIVA-DOWNLOG-E. EXIT.
046200*
046300 246-DERIVA-LLAVE-DOWNLOG SECTION.
046400     IF ROW-ID OF WKS-RENGLON-DOWNLOG NOT = SPACES
046500        MOVE ROW-ID OF WKS-RENGLON-DOWNLOG TO WKS-ROWID-NUEVO
046600     ELSE
046700        MOVE SPACES TO WKS-CLAVE-TEXTO
046800        STRING DT-DATE OF WKS-RENGLON-DOWNLOG   DELIMITED BY SIZE
046900               '|'                               DELIMITED BY SIZE
047000               SHIFT OF WKS-RENGLON-DOWNLOG      DELIMITED BY SIZE
047100               '|'                               DELIMITED BY SIZE
047200               LINE OF WKS-RENGLON-DOWNLOG        DELIMITED BY SIZE
047300               '|'                               DELIMITED BY SIZE
047400               MACHINE OF WKS-RENGLON-DOWNLOG    DELIMITED BY SIZE
047500               '|'                               DELIMITED BY SIZE
047600               START-DT OF WKS-RENGLON-DOWNLOG   DELIMITED BY SIZE
047700            INTO WKS-CLAVE-TEXTO
047800        END-STRING
047900        CALL 'GENKEY1' USING WKS-CLAVE-TEXTO WKS-ROWID-NUEVO
048000     END-IF.
048100 246-DERIVA-LLAVE-DOWNLOG-E. EXIT.
048200*
048300 248-REEMPLAZA-DOWNLOG SECTION.
048400     REWRITE HISPARO-REC
048500     ADD 1 TO WKS-CNT-PARO-REEMPL.
048600 248-REEMPLAZA-DOWNLOG-E. EXIT.
048700*
048800*****************************************************************
048900*     300-LIMPIA-ACTUALES : SI EL INTERRUPTOR UPSI-0 VIENE
049000*     ENCENDIDO EN EL JCL, TRUNCA LOS TRES VIGENTES DEJANDOLOS
049100*     SIN RENGLONES DE DATOS (YA ARCHIVADOS EN EL PASO ANTERIOR)
049200*****************************************************************
049300 300-LIMPIA-ACTUALES SECTION.
049400     IF WKS-UPSI-LIMPIA-ACTUALES = 'S'
049500        CLOSE SCHOPER HOURLOG DOWNLOG
049600        OPEN OUTPUT SCHOPER
049700        CLOSE SCHOPER
049800        OPEN OUTPUT HOURLOG
049900        CLOSE HOURLOG
050000        OPEN OUTPUT DOWNLOG
050100        CLOSE DOWNLOG
050200     ELSE
050300        CLOSE SCHOPER HOURLOG DOWNLOG
050400     END-IF.
050500 300-LIMPIA-ACTUALES-E. EXIT.
050600*
050700*****************************************************************
050800*     500-ESTADISTICAS : TOTALES DE LA CORRIDA AL RUNLOG (AQUI
050900*     POR DISPLAY, EL RUNLOG PROPIO DE LA CORRIDA LO LLEVA EL
051000*     CONSOLIDADOR)
051100*****************************************************************
051200 500-ESTADISTICAS SECTION.
051300     MOVE WKS-CNT-SCH-LEIDOS  TO WKS-MASCARA-CONTADOR
051400     DISPLAY 'SCHOPER  LEIDOS.....: ' WKS-MASCARA-CONTADOR
051500     MOVE WKS-CNT-SCH-VACIOS  TO WKS-MASCARA-CONTADOR
051600     DISPLAY 'SCHOPER  VACIOS.....: ' WKS-MASCARA-CONTADOR
051700     MOVE WKS-CNT-SCH-NUEVOS  TO WKS-MASCARA-CONTADOR
051800     DISPLAY 'SCHOPER  NUEVOS.....: ' WKS-MASCARA-CONTADOR
051900     MOVE WKS-CNT-SCH-REEMPL  TO WKS-MASCARA-CONTADOR
052000     DISPLAY 'SCHOPER  REEMPLAZOS.: ' WKS-MASCARA-CONTADOR
052100     MOVE WKS-CNT-HOR-LEIDOS  TO WKS-MASCARA-CONTADOR
052200     DISPLAY 'HOURLOG  LEIDOS.....: ' WKS-MASCARA-CONTADOR
052300     MOVE WKS-CNT-HOR-VACIOS  TO WKS-MASCARA-CONTADOR
052400     DISPLAY 'HOURLOG  VACIOS.....: ' WKS-MASCARA-CONTADOR
052500     MOVE WKS-CNT-HOR-NUEVOS  TO WKS-MASCARA-CONTADOR
052600     DISPLAY 'HOURLOG  NUEVOS.....: ' WKS-MASCARA-CONTADOR
052700     MOVE WKS-CNT-HOR-REEMPL  TO WKS-MASCARA-CONTADOR
052800     DISPLAY 'HOURLOG  REEMPLAZOS.: ' WKS-MASCARA-CONTADOR
052900     MOVE WKS-CNT-PARO-LEIDOS TO WKS-MASCARA-CONTADOR
053000     DISPLAY 'DOWNLOG  LEIDOS.....: ' WKS-MASCARA-CONTADOR
053100     MOVE WKS-CNT-PARO-VACIOS TO WKS-MASCARA-CONTADOR
053200     DISPLAY 'DOWNLOG  VACIOS.....: ' WKS-MASCARA-CONTADOR
053300     MOVE WKS-CNT-PARO-NUEVOS TO WKS-MASCARA-CONTADOR
053400     DISPLAY 'DOWNLOG  NUEVOS.....: ' WKS-MASCARA-CONTADOR
053500     MOVE WKS-CNT-PARO-REEMPL TO WKS-MASCARA-CONTADOR
053600     DISPLAY 'DOWNLOG  REEMPLAZOS.: ' WKS-MASCARA-CONTADOR.
053700 500-ESTADISTICAS-E. EXIT.
053800*
053900*****************************************************************
054000*     900-CERRAR-ARCHIVOS : CIERRA LOS TRES HISTORICOS
054100*****************************************************************
054200 900-CERRAR-ARCHIVOS SECTION.
054300     CLOSE HISSCH HISHOR HISPARO.
054400 900-CERRAR-ARCHIVOS-E. EXIT.
