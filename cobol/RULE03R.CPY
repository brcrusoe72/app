000100      *****************************************************************
000200      * COPY        : RULE03R                                         
000300      * DESCRIPCION : RENGLON DE BITACORA HORARIA DE PRODUCCION       
000400      * USADO POR   : RULE0100, ARCH0100                               
000500      *****************************************************************
000600       01  HOURLY-LOG-REC.
000700           05  ROW-ID                      PIC X(16).
000800           05  LOG-DATE                    PIC X(10).
000900           05  SHIFT                       PIC X(02).
001000           05  LINE                        PIC X(08).
001100           05  HOUR-ENDING-DT              PIC X(16).
001200           05  ACTUAL-CASES                PIC S9(7)V9(2).
001300           05  SKU-RESOLVED                PIC X(10).
001400           05  STD-CPH                     PIC S9(5)V9(2).
001500           05  STD-CASES-THIS-HOUR         PIC S9(5)V9(2).
001600           05  RATE-ATTAIN-100             PIC S9(3)V9(4).
001700           05  TARGET-RATE-ATTAIN          PIC S9(1)V9(4).
001800           05  TARGET-ATTAIN               PIC S9(3)V9(4).
001900           05  FILLER                      PIC X(05).
