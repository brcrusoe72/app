000100      *****************************************************************
000200      * COPY        : RULE01R                                         
000300      * DESCRIPCION : RENGLON DE REGLA DE NEGOCIO (TABLA DE REGLAS)   
000400      *             : ENTRADA AL MOTOR DE REGLAS DE TURNO             
000500      * USADO POR   : RULE0100                                        
000600      *****************************************************************
000700       01  RULE-TAB-REC.
000800           05  RULE-ID                     PIC X(24).
000900           05  ENABLED                     PIC X(05).
001000           05  SEVERITY                    PIC X(06).
001100           05  SCOPE                       PIC X(08).
001200           05  DESCRIPTION                 PIC X(60).
001300           05  IF-LOGIC                    PIC X(200).
001400           05  THEN-RECOMMENDATION         PIC X(120).
001500           05  THEN-ESCALATION             PIC X(80).
001600           05  THRESHOLDS                  PIC X(60).
001700           05  WINDOW-HOURS                PIC 9(03).
001800           05  CONSECUTIVE-HOURS           PIC 9(03).
001900           05  APPLIES-TO-LINE             PIC X(10).
002000           05  APPLIES-TO-MACHINE          PIC X(10).
002100           05  APPLIES-TO-SKU              PIC X(10).
002200           05  VERSION                     PIC 9(03).
002300           05  LAST-EDITED-BY              PIC X(20).
002400           05  LAST-EDITED-DT              PIC X(19).
002500           05  FILLER                      PIC X(08).
