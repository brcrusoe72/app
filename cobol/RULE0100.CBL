000100*****************************************************************
000200* FECHA       : 14/02/2015
000300* PROGRAMADOR : HECTOR DE LA ROSA (HDLR)
000400* APLICACION  : PLANTA - PROGRAMACION DE PRODUCCION
000500* PROGRAMA    : RULE0100
000600* TIPO        : BATCH
000700* DESCRIPCION : MOTOR DE REGLAS DE TURNO.  LEE LA PROGRAMACION
000800*             : OPERATIVA, LA BITACORA HORARIA, LA BITACORA DE
000900*             : PAROS Y LOS ESTANDARES; EVALUA CADA REGLA
001000*             : HABILITADA CONTRA LOS PREDICADOS DEL DSL, EMITE
001100*             : ALERTAS (TRIGGERS) Y EL REPORTE DE ANALISIS
001200* ARCHIVOS    : RULETAB=C,SCHOPER=C,HOURLOG=C,DOWNLOG=C,
001300*             : STDTAB=C,EXTRULE=C,ANALYST=A
001400* ACCION (ES) : C=CONSULTAR, A=AGREGAR
001500* INSTALADO   : 10/03/2015
001600* BPM/RATIONAL: 114208
001700* NOMBRE      : MOTOR DE REGLAS DE TURNO - ANALIZADOR
001800*****************************************************************
001900*              B I T A C O R A   D E   C A M B I O S
002000*-----------------------------------------------------------------
002100* 14/02/1994  HDLR  REQ-00115  VERSION ORIGINAL DEL PROGRAMA      |RULE010
002200* 02/06/1996  HDLR  REQ-00140  SE AGREGA EL LINT DE REGLAS        |RULE010
002300* 19/11/1996  MOCH  REQ-00189  SE AGREGAN LAS REGLAS POR DEFECTO  |RULE010
002400*                              R1 Y R2 CUANDO NO HAY TABLA NI     |RULE010
002500*                              ARCHIVO EXTERNO DE REGLAS          |RULE010
002600* 08/04/1997  HDLR  REQ-00202  SE AGREGA DETECCION DE TRASLAPE    |RULE010
002700*                              DE TURNOS (SCHEDULE-OVERLAP)       |RULE010
002800* 23/09/1997  PEDR  REQ-00234  SE AGREGAN LOS CONTADORES DE       |RULE010
002900*                              CALIDAD DE DATOS                   |RULE010
003000* 17/01/1998  HDLR  REQ-00256  SE SANITIZAN LAS RECOMENDACIONES   |RULE010
003100*                              QUE MENCIONAN ACCION DISCIPLINARIA |RULE010
003200* 30/10/1998  HDLR  Y2K-00062  LAS FECHAS DE LA BITACORA Y DE LA  |RULE010
003300*                              PROGRAMACION SE VALIDAN A 4        |RULE010
003400*                              DIGITOS DE ANIO                    |RULE010
003500* 11/03/1999  HDLR  Y2K-00075  VALIDADO CONTRA FECHAS 1999/2000   |RULE010
003600*                              -OK-                               |RULE010
003700* 26/07/2001  MOCH  REQ-00312  SE AGREGA EL CONTEO DE PAROS       |RULE010
003800*                              REPETIDOS (REPEAT-CAUSE)           |RULE010
003900* 14/05/2004  ERIR  REQ-00350  SE AGREGA EL PRONOSTICO DE         |RULE010
004000*                              FALTANTE (FORECAST-SHORTFALL)      |RULE010
004100* 09/08/2026  LRGM  REQ-00513  REVISION GENERAL DEL MOTOR DE      |RULE010
004200*                              REGLAS; SE ORDENA EL TOP-10 DE     |RULE010
004300*                              RECOMENDACIONES POR IMPACTO        |RULE010
004350* 09/08/2026  SVLL  TKT-4471   ROLLING-COUNT Y REPEAT-CAUSE YA    |RULE010
004360*                              RESPETAN window_hours EN MINUTOS   |RULE010
004370*                              REALES EN VEZ DEL DIA MAS RECIENTE |RULE010
004380*                              DE LA BITACORA; REPEAT-CAUSE AHORA |RULE010
004390*                              AGRUPA TAMBIEN POR MAQUINA         |RULE010
004395* 09/08/2026  OCHG  TKT-4502   LOS CONTADORES DE CALIDAD DE DATOS |RULE010
004396*                              (SIN-PROGRAMACION, SIN-ESTANDAR)   |RULE010
004397*                              PASAN A COMP-3 EMPACADO            |RULE010
004400*-----------------------------------------------------------------
004500 ID DIVISION.
004600 PROGRAM-ID.    RULE0100.
004700 AUTHOR.        HECTOR DE LA ROSA.
004800 INSTALLATION.  PLANTA - DEPARTAMENTO DE PRODUCCION.
004900 DATE-WRITTEN.  14/02/1994.
005000 DATE-COMPILED.
005100 SECURITY.      CONFIDENCIAL - USO INTERNO DE PLANTA.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-370.
005500 OBJECT-COMPUTER. IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS NUM-CLASS  IS '0' THRU '9'
005900     CLASS ALFA-CLASS IS 'A' THRU 'Z'
006000     UPSI-0 ON STATUS IS WKS-UPSI-SIN-TABLA-REGLAS.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT RULETAB  ASSIGN TO RULETAB
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-RULETAB  FSE-RULETAB.
006600     SELECT EXTRULE  ASSIGN TO EXTRULE
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-EXTRULE  FSE-EXTRULE.
006900     SELECT SCHOPER  ASSIGN TO SCHOPER
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-SCHOPER  FSE-SCHOPER.
007200     SELECT HOURLOG  ASSIGN TO HOURLOG
007300            ORGANIZATION  IS LINE SEQUENTIAL
007400            FILE STATUS   IS FS-HOURLOG  FSE-HOURLOG.
007500     SELECT DOWNLOG  ASSIGN TO DOWNLOG
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-DOWNLOG  FSE-DOWNLOG.
007800     SELECT STDTAB   ASSIGN TO STDTAB
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            FILE STATUS   IS FS-STDTAB   FSE-STDTAB.
008100     SELECT ANALYST  ASSIGN TO ANALYST
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            FILE STATUS   IS FS-ANALYST  FSE-ANALYST.
008400 DATA DIVISION.
008500 FILE SECTION.
008600*****************************************************************
008700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
008800*****************************************************************
008900*   TABLA DE REGLAS DE NEGOCIO (ENTRADA PRINCIPAL)
009000 FD  RULETAB.
009100     COPY RULE01R.
009200*   ARCHIVO EXTERNO DE REGLAS (RESPALDO SI RULETAB VIENE VACIA)
009300 FD  EXTRULE.
009400     COPY RULE01R REPLACING RULE-TAB-REC BY EXT-RULE-REC.
009500*   PROGRAMACION OPERATIVA POR TURNO
009600 FD  SCHOPER.
009700     COPY RULE02R.
009800*   BITACORA HORARIA DE PRODUCCION
009900 FD  HOURLOG.
010000     COPY RULE03R.
010100*   BITACORA DE PAROS
010200 FD  DOWNLOG.
010300     COPY RULE04R.
010400*   ESTANDARES DE PRODUCCION POR LINEA Y SKU
010500 FD  STDTAB.
010600     COPY RULE05R.
010700*   REPORTE DE ANALISIS (SALIDA)
010800 FD  ANALYST.
010900 01  ANALYST-REC                     PIC X(132).
011000 WORKING-STORAGE SECTION.
011100*****************************************************************
011200*     ESTADO DE ARCHIVOS Y AREAS DE TRABAJO PARA CALL 'DEBD1R00'
011300*****************************************************************
011400 01  WKS-FS-STATUS.
011500     02  FS-RULETAB              PIC 9(02) VALUE ZEROES.
011600     02  FSE-RULETAB.
011700         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
011800         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
011900         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
012000     02  FS-EXTRULE              PIC 9(02) VALUE ZEROES.
012100     02  FSE-EXTRULE.
012200         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
012300         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
012400         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
012500     02  FS-SCHOPER              PIC 9(02) VALUE ZEROES.
012600     02  FSE-SCHOPER.
012700         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
012800         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
012900         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013000     02  FS-HOURLOG              PIC 9(02) VALUE ZEROES.
013100     02  FSE-HOURLOG.
013200         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013300         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013400         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013500     02  FS-DOWNLOG              PIC 9(02) VALUE ZEROES.
013600     02  FSE-DOWNLOG.
013700         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013800         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013900         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014000     02  FS-STDTAB               PIC 9(02) VALUE ZEROES.
014100     02  FSE-STDTAB.
014200         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014300         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014400         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014500     02  FS-ANALYST              PIC 9(02) VALUE ZEROES.
014600     02  FSE-ANALYST.
014700         08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014800         08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014900         08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015000 01  PROGRAMA                    PIC X(08) VALUE SPACES.
015100 01  ARCHIVO                     PIC X(08) VALUE SPACES.
015200 01  ACCION                      PIC X(01) VALUE SPACES.
015300 01  LLAVE                       PIC X(20) VALUE SPACES.
015400 01  WKS-UPSI-SIN-TABLA-REGLAS   PIC X(01) VALUE 'N'.
015500 01  WKS-BANDERAS.
015600     05  FIN-RULETAB-SW          PIC X(01) VALUE 'N'.
015700         88  FIN-RULETAB             VALUE 'S'.
015800     05  FIN-EXTRULE-SW          PIC X(01) VALUE 'N'.
015900         88  FIN-EXTRULE             VALUE 'S'.
016000     05  FIN-SCHOPER-SW          PIC X(01) VALUE 'N'.
016100         88  FIN-SCHOPER             VALUE 'S'.
016200     05  FIN-HOURLOG-SW          PIC X(01) VALUE 'N'.
016300         88  FIN-HOURLOG             VALUE 'S'.
016400     05  FIN-DOWNLOG-SW          PIC X(01) VALUE 'N'.
016500         88  FIN-DOWNLOG             VALUE 'S'.
016600     05  FIN-STDTAB-SW           PIC X(01) VALUE 'N'.
016700         88  FIN-STDTAB              VALUE 'S'.
016800*****************************************************************
016900*     RENGLONES DE TRABAJO (UNA OCURRENCIA POR COPY)
017000*****************************************************************
017100 COPY RULE01R REPLACING RULE-TAB-REC BY WKS-RENGLON-REGLA.
017200 COPY RULE02R REPLACING SCHED-ENTRY-REC BY WKS-RENGLON-SCHOPER.
017300 COPY RULE03R REPLACING HOURLY-LOG-REC BY WKS-RENGLON-HOURLOG.
017400 COPY RULE04R REPLACING DOWNTIME-LOG-REC BY WKS-RENGLON-DOWNLOG.
017500 COPY RULE05R REPLACING STANDARD-REC BY WKS-RENGLON-STD.
017600*****************************************************************
017700*     TABLA DE REGLAS EN MEMORIA (DE RULETAB, EXTRULE O LA
017800*     SEMILLA POR DEFECTO R1/R2 CODIFICADA EN 116-CARGA-DEFAULT)
017900*****************************************************************
018000 01  WKS-MAX-REGLAS               PIC 9(03) COMP VALUE 100.
018100 01  WKS-CNT-REGLAS               PIC 9(03) COMP VALUE ZERO.
018200 01  WKS-RULE-TAB.
018300     02  WR-ENTRY OCCURS 100 TIMES
018400         INDEXED BY RLX.
018500         04  WR-RULE-ID            PIC X(24).
018600         04  WR-ENABLED             PIC X(05).
018700         04  WR-SEVERITY            PIC X(06).
018800         04  WR-SCOPE               PIC X(08).
018900         04  WR-DESCRIPTION         PIC X(60).
019000         04  WR-IF-LOGIC            PIC X(200).
019100         04  WR-THEN-RECOMMEND      PIC X(120).
019200         04  WR-THEN-ESCALATION     PIC X(80).
019300 01  WKS-RULE-SOURCE               PIC X(30) VALUE SPACES.
019400*****************************************************************
019500*     TABLA DE ESTANDARES ORDENADA POR LINEA/SKU (SEARCH ALL)
019600*****************************************************************
019700 01  WKS-CNT-STD                   PIC 9(04) COMP VALUE ZERO.
019800 01  WKS-STD-TAB.
019900     02  WS-ENTRY OCCURS 300 TIMES
020000         ASCENDING KEY WS-LINE WS-SKU
020100         INDEXED BY STX.
020200         04  WS-LINE               PIC X(08).
020300         04  WS-SKU                PIC X(10).
020400         04  WS-PRODUCT-NAME       PIC X(30).
020500         04  WS-STD-CPH            PIC S9(5)V9(2).
020600 01  WKS-STD-HOLD                  PIC X(53).
020700 01  WKS-STD-HOLD-R REDEFINES WKS-STD-HOLD.
020800     05  WH-STD-LINE               PIC X(08).
020900     05  WH-STD-SKU                PIC X(10).
021000     05  FILLER                    PIC X(35).
021100 01  WS-LINE-BUSCA                 PIC X(08) VALUE SPACES.
021200 01  WS-SKU-BUSCA                  PIC X(10) VALUE SPACES.
021300*****************************************************************
021400*     PROGRAMACION OPERATIVA, BITACORA HORARIA Y DE PAROS EN
021500*     MEMORIA (SE CARGAN COMPLETAS PARA PODER EVALUAR LOS
021600*     PREDICADOS DEL MOTOR DE REGLAS EN VARIAS PASADAS)
021700*****************************************************************
021800 01  WKS-CNT-SCHOPER                PIC 9(04) COMP VALUE ZERO.
021900 01  WKS-SCHOPER-TAB.
022000     02  SO-ENTRY OCCURS 500 TIMES
022100         INDEXED BY SOX.
022200         04  SO-ROW-ID              PIC X(16).
022300         04  SO-ENTRY-DATE          PIC X(10).
022400         04  SO-SHIFT               PIC X(02).
022500         04  SO-LINE                PIC X(08).
022600         04  SO-START-DT            PIC X(16).
022700         04  SO-END-DT              PIC X(16).
022800         04  SO-ORDER-NO            PIC X(10).
022900         04  SO-SKU                 PIC X(10).
023000         04  SO-PLANNED-CASES       PIC S9(7)V9(2).
023100 01  WKS-CNT-HOURLOG                PIC 9(04) COMP VALUE ZERO.
023200 01  WKS-HOURLOG-TAB.
023300     02  HL-ENTRY OCCURS 1000 TIMES
023400         INDEXED BY HLX.
023500         04  HL-ROW-ID              PIC X(16).
023600         04  HL-LOG-DATE            PIC X(10).
023700         04  HL-SHIFT               PIC X(02).
023800         04  HL-LINE                PIC X(08).
023900         04  HL-HOUR-ENDING-DT      PIC X(16).
024000         04  HL-ACTUAL-CASES        PIC S9(7)V9(2).
024100         04  HL-SKU-RESOLVED        PIC X(10).
024200         04  HL-STD-CPH             PIC S9(5)V9(2).
024300         04  HL-TARGET-ATTAIN       PIC S9(3)V9(4).
024400 01  WKS-CNT-DOWNLOG                PIC 9(04) COMP VALUE ZERO.
024500 01  WKS-DOWNLOG-TAB.
024600     02  DN-ENTRY OCCURS 500 TIMES
024700         INDEXED BY DNX DNY.
024800         04  DN-ROW-ID              PIC X(16).
024900         04  DN-DT-DATE             PIC X(10).
025000         04  DN-SHIFT               PIC X(02).
025100         04  DN-LINE                PIC X(08).
025200         04  DN-START-DT            PIC X(16).
025300         04  DN-END-DT              PIC X(16).
025400         04  DN-MINUTES             PIC S9(4).
025500         04  DN-MACHINE             PIC X(10).
025600         04  DN-CAUSE               PIC X(20).
025700*****************************************************************
025800*     UNIVERSO DE LINEAS DISTINTAS VISTAS EN LOS TRES ARCHIVOS
025900*****************************************************************
026000 01  WKS-CNT-LINEAS                 PIC 9(02) COMP VALUE ZERO.
026100 01  WKS-LINEA-UNIV.
026200     02  LU-LINEA OCCURS 50 TIMES
026300         INDEXED BY LUX.
026400         04  LU-VALOR               PIC X(08).
026500 01  WKS-LINEA-EXISTE-SW            PIC 9(01) VALUE ZERO.
026600 01  WKS-LINEA-ENTRA                 PIC X(08) VALUE SPACES.
026700*****************************************************************
026800*     ANALISIS DE LA LLAMADA AL DSL IfLogic: FNNAME(K=V,K=V,..)
026900*****************************************************************
027000 01  WKS-CNT-LLAMADAS               PIC 9(02) COMP VALUE ZERO.
027100 01  WKS-LLAMADA-TAB.
027200     02  LL-ENTRY OCCURS 10 TIMES
027300         INDEXED BY LLX.
027400         04  LL-FNNAME              PIC X(24).
027500         04  LL-CNT-PARAMS          PIC 9(02) COMP.
027600         04  LL-PARAM OCCURS 8 TIMES
027700             INDEXED BY LPX.
027800             06  LP-KEY             PIC X(16).
027900             06  LP-VAL             PIC X(40).
028000 01  WKS-LOGICA-MAL-FORMADA-SW      PIC 9(01) VALUE ZERO.
028100 01  WKS-TEXTO-RESTANTE             PIC X(200) VALUE SPACES.
028200 01  WKS-LARGO-RESTANTE             PIC 9(03) COMP VALUE ZERO.
028300 01  WKS-UNA-LLAMADA                PIC X(200) VALUE SPACES.
028400 01  WKS-POS-PAREN                  PIC 9(03) COMP VALUE ZERO.
028500 01  WKS-POS-AND                    PIC 9(03) COMP VALUE ZERO.
028600 01  WKS-POS-IGUAL                  PIC 9(03) COMP VALUE ZERO.
028700 01  WKS-POS-COMA                   PIC 9(03) COMP VALUE ZERO.
028800 01  WKS-PARAMS-TEXTO               PIC X(180) VALUE SPACES.
028900 01  WKS-TEXTO-TMP                   PIC X(200) VALUE SPACES.
029000 01  WKS-FN-TEMP                     PIC X(24)  VALUE SPACES.
029100 01  WKS-REST-TEMP                   PIC X(200) VALUE SPACES.
029200 01  WKS-PARAMS-CUERPO               PIC X(180) VALUE SPACES.
029300 01  WKS-JUNK-TEMP                   PIC X(200) VALUE SPACES.
029400 01  WKS-UNA-PAREJA                  PIC X(60)  VALUE SPACES.
029500 01  WKS-KEY-TEMP                    PIC X(16)  VALUE SPACES.
029600 01  WKS-VAL-TEMP                    PIC X(40)  VALUE SPACES.
029700 01  WKS-KEY-BUSCA                   PIC X(16)  VALUE SPACES.
029800 01  WKS-PARAM-ENCONTRADO-SW         PIC 9(01)  VALUE ZERO.
029900 01  WKS-TOFLOAT-INT                 PIC X(03) JUSTIFIED RIGHT
030000                                      VALUE SPACES.
030100 01  WKS-TOFLOAT-DEC                 PIC X(04)  VALUE SPACES.
030200 01  WKS-TOFLOAT-INT-N                PIC 9(03).
030300 01  WKS-TOFLOAT-DEC-N                PIC 9(04).
030400 01  WKS-PARAM-THRESHOLD              PIC S9(3)V9(4) VALUE ZERO.
030500 01  WKS-PARAM-HOURS                  PIC 9(02) VALUE ZERO.
030600 01  WKS-PARAM-WINDOW-HOURS           PIC 9(03) VALUE ZERO.
030700 01  WKS-PARAM-MIN                    PIC 9(03) VALUE ZERO.
030800 01  WKS-PARAM-PCT                    PIC S9(3)V9(4) VALUE ZERO.
030900 01  WKS-PARAM-PCT-ROUND              PIC S9(3)V9(4) VALUE ZERO.
031000 01  WKS-SET-KEY-NUEVA                PIC X(40) VALUE SPACES.
031100 01  WKS-HIT-SW                       PIC 9(01) VALUE ZERO.
031300 01  WKS-LINEA-VALORES.
031400     02  LV-VALOR OCCURS 1000 TIMES   PIC S9(3)V9(4).
031500 01  WKS-CNT-LINEA-VALORES             PIC 9(04) COMP VALUE ZERO.
031600 01  WKS-SUMA-ACTUALES                 PIC S9(9)V9(2) VALUE ZERO.
031700 01  WKS-SUMA-PLANEADO                 PIC S9(9)V9(2) VALUE ZERO.
031800 01  WKS-PROMEDIO-ROLANTE               PIC S9(7)V9(2) VALUE ZERO.
031900 01  WKS-PRONOSTICO                     PIC S9(9)V9(2) VALUE ZERO.
032000 01  WKS-CNT-ULTIMOS                    PIC 9(02) COMP VALUE ZERO.
032100*****************************************************************
032200*     RENGLONES DE PROGRAMACION DE UNA SOLA LINEA, ORDENADOS
032300*     POR HORA DE INICIO, PARA DETECTAR TRASLAPES
032400*****************************************************************
032500 01  WKS-CNT-SLOTS                     PIC 9(03) COMP VALUE ZERO.
032600 01  WKS-SLOTS-TAB.
032700     02  SL-ENTRY OCCURS 200 TIMES
032800         INDEXED BY SLX.
032900         04  SL-START-DT               PIC X(16).
033000         04  SL-END-DT                 PIC X(16).
033100 01  WKS-SLOT-HOLD                      PIC X(32).
033200 01  WKS-SLOT-HOLD-R REDEFINES WKS-SLOT-HOLD.
033300     05  WH-SLOT-START                  PIC X(16).
033400     05  WH-SLOT-END                    PIC X(16).
033500*****************************************************************
033600*     CONJUNTOS DE ENTIDADES (RESULTADO DE UN PREDICADO Y
033700*     ACUMULADOR DE LA INTERSECCION ENTRE PREDICADOS DE UNA
033800*     MISMA REGLA)
033900*****************************************************************
034000 01  WKS-CNT-SET-PRED               PIC 9(03) COMP VALUE ZERO.
034100 01  WKS-SET-PRED-TAB.
034200     02  SP-ENTRY OCCURS 200 TIMES
034300         INDEXED BY SPX.
034400         04  SP-KEY                 PIC X(40).
034500         04  SP-IMPACT              PIC S9(3)V9(2).
034600 01  WKS-CNT-SET-ACUM               PIC 9(03) COMP VALUE ZERO.
034700 01  WKS-SET-ACUM-TAB.
034800     02  SA-ENTRY OCCURS 200 TIMES
034900         INDEXED BY SAX.
035000         04  SA-KEY                 PIC X(40).
035100         04  SA-IMPACT              PIC S9(3)V9(2).
035200 01  WKS-SET-ENCONTRADO-SW          PIC 9(01) VALUE ZERO.
035300 01  WKS-CNT-SET-TMP                PIC 9(03) COMP VALUE ZERO.
035400 01  WKS-SET-TMP-TAB.
035500     02  WKS-SET-TMP-ENTRY OCCURS 200 TIMES PIC X(40).
035600*****************************************************************
035700*     TABLA DE ALERTAS (TRIGGERS) EMITIDAS POR EL MOTOR
035800*****************************************************************
035900 01  WKS-CNT-TRIG                    PIC 9(04) COMP VALUE ZERO.
036000 01  WKS-TRIG-TAB.
036100     02  TG-ENTRY OCCURS 500 TIMES
036200         INDEXED BY TGX.
036300         04  TG-RULE-ID              PIC X(24).
036400         04  TG-SEVERITY             PIC X(06).
036500         04  TG-TRIGGER              PIC X(60).
036600         04  TG-EVIDENCE             PIC X(200).
036700         04  TG-RECOMMENDATION       PIC X(120).
036800         04  TG-SCOPE                PIC X(08).
036900         04  TG-ENTITY               PIC X(30).
037000         04  TG-TIMESTAMP            PIC X(19).
037100         04  TG-IMPACT               PIC S9(3)V9(2).
037200         04  TG-SEV-RANK             PIC 9(01) COMP.
037300         04  TG-ESCALATION           PIC X(80).
037400 01  WKS-TRIG-HOLD.
037500     05  WH-TRIG-RULE-ID             PIC X(24).
037600     05  WH-TRIG-SEVERITY            PIC X(06).
037700     05  WH-TRIG-TRIGGER             PIC X(60).
037800     05  WH-TRIG-EVIDENCE            PIC X(200).
037900     05  WH-TRIG-RECOMMENDATION      PIC X(120).
038000     05  WH-TRIG-SCOPE               PIC X(08).
038100     05  WH-TRIG-ENTITY              PIC X(30).
038200     05  WH-TRIG-TIMESTAMP           PIC X(19).
038300     05  WH-TRIG-IMPACT              PIC S9(3)V9(2).
038400     05  WH-TRIG-SEV-RANK            PIC 9(01) COMP.
038500     05  WH-TRIG-ESCALATION          PIC X(80).
038600*****************************************************************
038700*     CONTADORES DE CALIDAD DE DATOS Y BITACORA DE LINT
038750*     09/08/2026 OCHG TKT-4502 EMPACADOS A COMP-3, COMO LOS    |RULE010
038760*     USA EL SHOP EN LOS CAMPOS ESCALARES DE ACUMULADO         |RULE010
038800*****************************************************************
038900 01  WKS-DQ-SIN-PROGRAMACION          PIC 9(04) COMP-3 VALUE ZERO.
039000 01  WKS-DQ-SIN-ESTANDAR               PIC 9(04) COMP-3 VALUE ZERO.
039100 01  WKS-LINT-LIMPIO-SW               PIC 9(01) VALUE ZERO.
039200 01  WKS-LINT-TAB.
039300     02  LT-ENTRY OCCURS 50 TIMES
039400         INDEXED BY LTX.
039500         04  LT-TEXTO                PIC X(100).
039600 01  WKS-CNT-LINT                     PIC 9(02) COMP VALUE ZERO.
039700*****************************************************************
039800*     AREAS DE TRABAJO VARIAS (COERCION NUMERICA, COMPARACIONES,
039900*     INDICES Y CONTADORES DE CICLO)
040000*****************************************************************
040100 01  WKS-TO-FLOAT-TEXTO               PIC X(40) VALUE SPACES.
040200 01  WKS-TO-FLOAT-VALOR               PIC S9(7)V9(4) VALUE ZERO.
040300 01  WKS-I                            PIC 9(04) COMP VALUE ZERO.
040400 01  WKS-J                            PIC 9(04) COMP VALUE ZERO.
040500 01  WKS-K                            PIC 9(04) COMP VALUE ZERO.
040600 01  WKS-I-SGN                        PIC S9(05) COMP VALUE ZERO.
040700 01  WKS-FILA-NUM                     PIC 9(03) VALUE ZERO.
040800 01  WKS-AHORA                        PIC X(19) VALUE SPACES.
040900 01  WKS-FECHA-SISTEMA                 PIC 9(08) VALUE ZERO.
041000 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
041100     05  WF-SIS-ANO                   PIC 9(04).
041200     05  WF-SIS-MES                   PIC 9(02).
041300     05  WF-SIS-DIA                   PIC 9(02).
041400 01  WKS-HORA-SISTEMA                  PIC 9(08) VALUE ZERO.
041500 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
041600     05  WH-SIS-HOR                   PIC 9(02).
041700     05  WH-SIS-MIN                   PIC 9(02).
041800     05  WH-SIS-SEG                   PIC 9(02).
041900     05  FILLER                       PIC 9(02).
041901*
041902*****************************************************************
041903*     CALCULO DE MINUTOS TRANSCURRIDOS DESDE EL 1/1/1900, PARA
041904*     RESOLVER LAS VENTANAS window_hours DE ROLLING_COUNT Y
041905*     REPEAT_CAUSE POR RESTA DIRECTA DE DOS FECHAS DEL MISMO
041906*     FORMATO "YYYY-MM-DD HH:MM", SIN USAR FUNCTION ALGUNA
041907*****************************************************************
041908 01  WKS-CUMULO-DIAS                  PIC X(36) VALUE
041909     '000031059090120151181212243273304334'.
041910 01  WKS-CUMULO-DIAS-TAB REDEFINES WKS-CUMULO-DIAS.
041911     05  CUM-DIAS                     PIC 9(03) OCCURS 12 TIMES.
041912 01  WKS-FECHA-ENTRA                  PIC X(16) VALUE SPACES.
041913 01  WKS-FECHA-ENTRA-TAB REDEFINES WKS-FECHA-ENTRA.
041914     05  FE-ANIO                      PIC 9(04).
041915     05  FILLER                       PIC X(01).
041916     05  FE-MES                       PIC 9(02).
041917     05  FILLER                       PIC X(01).
041918     05  FE-DIA                       PIC 9(02).
041919     05  FILLER                       PIC X(01).
041920     05  FE-HORA                      PIC 9(02).
041921     05  FILLER                       PIC X(01).
041922     05  FE-MINUTO                    PIC 9(02).
041923 01  WKS-DIAS-DESDE-BASE              PIC 9(08) COMP VALUE ZERO.
041924 01  WKS-MOD-COCIENTE                 PIC 9(08) COMP VALUE ZERO.
041925 01  WKS-MOD-R4                       PIC 9(04) COMP VALUE ZERO.
041926 01  WKS-MOD-R100                     PIC 9(04) COMP VALUE ZERO.
041927 01  WKS-MOD-R400                     PIC 9(04) COMP VALUE ZERO.
041928 01  WKS-MINUTOS-SALE                 PIC 9(10) COMP VALUE ZERO.
041929 01  WKS-MINUTOS-AHORA                PIC 9(10) COMP VALUE ZERO.
041930 01  WKS-MINUTOS-CORTE                PIC 9(10) COMP VALUE ZERO.
041931 01  WKS-MINUTOS-VENTANA              PIC 9(08) COMP VALUE ZERO.
042000 01  WKS-MASCARA-IMPACTO               PIC ZZ9.99.
042100 01  WKS-MASCARA-CONTADOR               PIC ZZZ,ZZ9.
042200 01  WKS-RECOM-TEMP                    PIC X(120) VALUE SPACES.
042300 01  WKS-RECOM-TEMP-UP                 PIC X(120) VALUE SPACES.
042400 01  WKS-CNT-BANNED                    PIC 9(03) COMP VALUE ZERO.
042500 01  WKS-MINUSCULAS                    PIC X(26)
042600         VALUE 'abcdefghijklmnopqrstuvwxyz'.
042700 01  WKS-MAYUSCULAS                     PIC X(26)
042800         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042900 01  WKS-RECOM-ESTANDAR                PIC X(120) VALUE
043000         'Provide coaching and process support to remove the
043100-        ' operational barrier.'.
043200 01  WKS-L2                             PIC 9(02) COMP VALUE ZERO.
043300 01  WKS-ENT-LEN                        PIC 9(02) COMP VALUE ZERO.
043400 01  WKS-ENT-ENCONTRADO-SW              PIC 9(01) VALUE ZERO.
043500 01  WKS-TOP-LIMITE                      PIC 9(02) COMP VALUE ZERO.
043600 PROCEDURE DIVISION.
043700 000-MAIN SECTION.
043800     PERFORM 100-ABRIR-ARCHIVOS
043900     PERFORM 005-TOMA-FECHA-HORA
044000     PERFORM 110-CARGA-REGLAS
044100     PERFORM 120-CARGA-ESTANDARES
044200     PERFORM 130-CARGA-SCHOPER
044300     PERFORM 140-CARGA-HOURLOG
044400     PERFORM 150-CARGA-DOWNLOG
044500     PERFORM 200-LINT-REGLAS
044600     PERFORM 300-EVALUA-REGLAS
044700     PERFORM 400-ORDENA-TRIGGERS
044800     PERFORM 500-CUENTA-CALIDAD-DATOS
044900     PERFORM 600-ESCRIBE-REPORTE
045000     PERFORM 900-CERRAR-ARCHIVOS
045100     STOP RUN.
045200 000-MAIN-E. EXIT.
045300
045400 100-ABRIR-ARCHIVOS SECTION.
045500     MOVE 'RULE0100' TO PROGRAMA
045600     OPEN INPUT  RULETAB EXTRULE SCHOPER HOURLOG DOWNLOG STDTAB
045700     OPEN OUTPUT ANALYST
045800     IF FS-RULETAB NOT EQUAL 0
045900        MOVE 'OPEN'     TO ACCION
046000        MOVE SPACES     TO LLAVE
046100        MOVE 'RULETAB'  TO ARCHIVO
046200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046300                               FS-RULETAB, FSE-RULETAB
046400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR RULETAB <<<'
046500                UPON CONSOLE
046600        PERFORM 900-CERRAR-ARCHIVOS
046700        STOP RUN
046800     END-IF.
046900 100-ABRIR-ARCHIVOS-E. EXIT.
047000
047100*****************************************************************
047200*     CARGA LA TABLA DE REGLAS.  SI RULETAB VIENE VACIA SE
047300*     INTENTA EL ARCHIVO EXTERNO EXTRULE; SI TAMBIEN VIENE
047400*     VACIO SE USAN LOS LITERALES DE LA SEMILLA POR DEFECTO
047450*     (R1, R2) CODIFICADOS DIRECTAMENTE EN 116-CARGA-DEFAULT
047500*****************************************************************
047600 110-CARGA-REGLAS SECTION.
047700     MOVE ZERO TO WKS-CNT-REGLAS
047800     READ RULETAB INTO WKS-RENGLON-REGLA
047900         AT END SET FIN-RULETAB TO TRUE
048000     END-READ
048100     PERFORM 112-CARGA-RULETAB UNTIL FIN-RULETAB
048200     IF WKS-CNT-REGLAS > ZERO
048300        MOVE 'TABLA DE REGLAS (RULETAB)' TO WKS-RULE-SOURCE
048400     ELSE
048500        READ EXTRULE INTO WKS-RENGLON-REGLA
048600            AT END SET FIN-EXTRULE TO TRUE
048700        END-READ
048800        PERFORM 114-CARGA-EXTRULE UNTIL FIN-EXTRULE
048900        IF WKS-CNT-REGLAS > ZERO
049000           MOVE 'ARCHIVO EXTERNO DE REGLAS (EXTRULE)' TO
049100                WKS-RULE-SOURCE
049200        ELSE
049300           PERFORM 116-CARGA-DEFAULT
049400        END-IF
049500     END-IF.
049600 110-CARGA-REGLAS-E. EXIT.
049700
049800 112-CARGA-RULETAB SECTION.
049900     ADD 1 TO WKS-CNT-REGLAS
050000     SET RLX TO WKS-CNT-REGLAS
050100     PERFORM 118-COPIA-RENGLON-A-TABLA
050200     READ RULETAB INTO WKS-RENGLON-REGLA
050300         AT END SET FIN-RULETAB TO TRUE
050400     END-READ.
050500 112-CARGA-RULETAB-E. EXIT.
050600
050700 114-CARGA-EXTRULE SECTION.
050800     ADD 1 TO WKS-CNT-REGLAS
050900     SET RLX TO WKS-CNT-REGLAS
051000     PERFORM 118-COPIA-RENGLON-A-TABLA
051100     READ EXTRULE INTO WKS-RENGLON-REGLA
051200         AT END SET FIN-EXTRULE TO TRUE
051300     END-READ.
051400 114-CARGA-EXTRULE-E. EXIT.
051500
051600 118-COPIA-RENGLON-A-TABLA SECTION.
051700     MOVE RULE-ID OF WKS-RENGLON-REGLA        TO WR-RULE-ID(RLX)
051800     MOVE ENABLED OF WKS-RENGLON-REGLA         TO
051900          WR-ENABLED(RLX)
052000     MOVE SEVERITY OF WKS-RENGLON-REGLA        TO
052100          WR-SEVERITY(RLX)
052200     MOVE SCOPE OF WKS-RENGLON-REGLA           TO WR-SCOPE(RLX)
052300     MOVE DESCRIPTION OF WKS-RENGLON-REGLA     TO
052400          WR-DESCRIPTION(RLX)
052500     MOVE IF-LOGIC OF WKS-RENGLON-REGLA        TO
052600          WR-IF-LOGIC(RLX)
052700     MOVE THEN-RECOMMENDATION OF WKS-RENGLON-REGLA TO
052800          WR-THEN-RECOMMEND(RLX)
052900     MOVE THEN-ESCALATION OF WKS-RENGLON-REGLA TO
053000          WR-THEN-ESCALATION(RLX).
053100 118-COPIA-RENGLON-A-TABLA-E. EXIT.
053200
053300 116-CARGA-DEFAULT SECTION.
053400     MOVE 2 TO WKS-CNT-REGLAS
053500     MOVE 'DEFAULT RULES (R1, R2 DE FABRICA)' TO WKS-RULE-SOURCE
053600     SET RLX TO 1
053700     MOVE 'R1_UNDERPERFORM_STOPS'  TO WR-RULE-ID(RLX)
053800     MOVE 'TRUE'                   TO WR-ENABLED(RLX)
053900     MOVE 'Action'                 TO WR-SEVERITY(RLX)
054000     MOVE 'Line'                   TO WR-SCOPE(RLX)
054100     MOVE 'PARO PROLONGADO CON BAJO DESEMPENO SOSTENIDO'
054200                                    TO WR-DESCRIPTION(RLX)
054300     STRING 'CONSEC_BELOW(metric=TargetAttain,threshold=0.70,'
054400            'hours=2,groupby=Line) AND '
054500            'ROLLING_COUNT(window_hours=2,min=4,where=Line)'
054600         DELIMITED BY SIZE INTO WR-IF-LOGIC(RLX)
054700     MOVE 'Revise la asignacion de personal y de refacciones'
054800        & ' en la linea antes del siguiente turno.'
054900                                    TO WR-THEN-RECOMMEND(RLX)
055000     MOVE 'SUPERVISOR DE TURNO'     TO WR-THEN-ESCALATION(RLX)
055100     SET RLX TO 2
055200     MOVE 'R2_MISSING_STANDARD'    TO WR-RULE-ID(RLX)
055300     MOVE 'TRUE'                   TO WR-ENABLED(RLX)
055400     MOVE 'Urgent'                  TO WR-SEVERITY(RLX)
055500     MOVE 'Line'                   TO WR-SCOPE(RLX)
055600     MOVE 'SKU SIN ESTANDAR DE PRODUCCION CARGADO'
055700                                    TO WR-DESCRIPTION(RLX)
055800     MOVE 'MISSING_STANDARD()'     TO WR-IF-LOGIC(RLX)
055900     MOVE 'Cargue el estandar de cajas por hora para esta '
056000        & 'linea y SKU antes de reportar avance.'
056100                                    TO WR-THEN-RECOMMEND(RLX)
056200     MOVE 'INGENIERIA INDUSTRIAL'   TO WR-THEN-ESCALATION(RLX).
056300 116-CARGA-DEFAULT-E. EXIT.
056400
056500*****************************************************************
056600*     CARGA LA TABLA DE ESTANDARES, MANTENIENDOLA ORDENADA POR
056700*     LINEA/SKU PARA POSTERIOR SEARCH ALL (INSERCION ESTABLE)
056800*****************************************************************
056900 120-CARGA-ESTANDARES SECTION.
057000     MOVE ZERO TO WKS-CNT-STD
057100     READ STDTAB INTO WKS-RENGLON-STD
057200         AT END SET FIN-STDTAB TO TRUE
057300     END-READ
057400     PERFORM 122-AGREGA-ESTANDAR UNTIL FIN-STDTAB.
057500 120-CARGA-ESTANDARES-E. EXIT.
057600
057700 122-AGREGA-ESTANDAR SECTION.
057800     ADD 1 TO WKS-CNT-STD
057900     SET STX TO WKS-CNT-STD
058000     MOVE LINE OF WKS-RENGLON-STD         TO WS-LINE(STX)
058100     MOVE SKU OF WKS-RENGLON-STD          TO WS-SKU(STX)
058200     MOVE PRODUCT-NAME OF WKS-RENGLON-STD TO WS-PRODUCT-NAME(STX)
058300     MOVE STD-CPH OF WKS-RENGLON-STD      TO WS-STD-CPH(STX)
058400     MOVE STX TO WKS-J
058500     PERFORM 124-ORDENA-ESTANDAR
058600         UNTIL WKS-J < 2 OR
058700         WS-LINE(WKS-J - 1) < WS-LINE(STX) OR
058800         (WS-LINE(WKS-J - 1) = WS-LINE(STX) AND
058900          WS-SKU(WKS-J - 1) <= WS-SKU(STX))
059000     READ STDTAB INTO WKS-RENGLON-STD
059100         AT END SET FIN-STDTAB TO TRUE
059200     END-READ.
059300 122-AGREGA-ESTANDAR-E. EXIT.
059400
059500 124-ORDENA-ESTANDAR SECTION.
059600     MOVE WS-ENTRY(STX) TO WKS-STD-HOLD
059700     MOVE WS-ENTRY(WKS-J - 1) TO WS-ENTRY(WKS-J)
059800     MOVE WKS-STD-HOLD TO WS-ENTRY(WKS-J - 1)
059900     SET STX DOWN BY 1
060000     SUBTRACT 1 FROM WKS-J.
060100 124-ORDENA-ESTANDAR-E. EXIT.
060200
060300*****************************************************************
060400*     CARGA LA PROGRAMACION OPERATIVA A MEMORIA Y ACTUALIZA EL
060500*     UNIVERSO DE LINEAS DISTINTAS
060600*****************************************************************
060700 130-CARGA-SCHOPER SECTION.
060800     MOVE ZERO TO WKS-CNT-SCHOPER
060900     READ SCHOPER INTO WKS-RENGLON-SCHOPER
061000         AT END SET FIN-SCHOPER TO TRUE
061100     END-READ
061200     PERFORM 132-AGREGA-SCHOPER UNTIL FIN-SCHOPER.
061300 130-CARGA-SCHOPER-E. EXIT.
061400
061500 132-AGREGA-SCHOPER SECTION.
061600     ADD 1 TO WKS-CNT-SCHOPER
061700     SET SOX TO WKS-CNT-SCHOPER
061800     MOVE ROW-ID OF WKS-RENGLON-SCHOPER      TO SO-ROW-ID(SOX)
061900     MOVE ENTRY-DATE OF WKS-RENGLON-SCHOPER  TO SO-ENTRY-DATE(SOX)
062000     MOVE SHIFT OF WKS-RENGLON-SCHOPER       TO SO-SHIFT(SOX)
062100     MOVE LINE OF WKS-RENGLON-SCHOPER        TO SO-LINE(SOX)
062200     MOVE START-DT OF WKS-RENGLON-SCHOPER    TO SO-START-DT(SOX)
062300     MOVE END-DT OF WKS-RENGLON-SCHOPER      TO SO-END-DT(SOX)
062400     MOVE ORDER-NO OF WKS-RENGLON-SCHOPER    TO SO-ORDER-NO(SOX)
062500     MOVE SKU OF WKS-RENGLON-SCHOPER         TO SO-SKU(SOX)
062600     MOVE PLANNED-CASES OF WKS-RENGLON-SCHOPER TO
062700          SO-PLANNED-CASES(SOX)
062800     MOVE LINE OF WKS-RENGLON-SCHOPER        TO WKS-LINEA-ENTRA
062900     PERFORM 160-AGREGA-LINEA-UNIV
063000     READ SCHOPER INTO WKS-RENGLON-SCHOPER
063100         AT END SET FIN-SCHOPER TO TRUE
063200     END-READ.
063300 132-AGREGA-SCHOPER-E. EXIT.
063400
063500*****************************************************************
063600*     CARGA LA BITACORA HORARIA A MEMORIA Y ACTUALIZA EL
063700*     UNIVERSO DE LINEAS DISTINTAS
063800*****************************************************************
063900 140-CARGA-HOURLOG SECTION.
064000     MOVE ZERO TO WKS-CNT-HOURLOG
064100     READ HOURLOG INTO WKS-RENGLON-HOURLOG
064200         AT END SET FIN-HOURLOG TO TRUE
064300     END-READ
064400     PERFORM 142-AGREGA-HOURLOG UNTIL FIN-HOURLOG.
064500 140-CARGA-HOURLOG-E. EXIT.
064600
064700 142-AGREGA-HOURLOG SECTION.
064800     ADD 1 TO WKS-CNT-HOURLOG
064900     SET HLX TO WKS-CNT-HOURLOG
065000     MOVE ROW-ID OF WKS-RENGLON-HOURLOG       TO HL-ROW-ID(HLX)
065100     MOVE LOG-DATE OF WKS-RENGLON-HOURLOG     TO HL-LOG-DATE(HLX)
065200     MOVE SHIFT OF WKS-RENGLON-HOURLOG        TO HL-SHIFT(HLX)
065300     MOVE LINE OF WKS-RENGLON-HOURLOG         TO HL-LINE(HLX)
065400     MOVE HOUR-ENDING-DT OF WKS-RENGLON-HOURLOG TO
065500          HL-HOUR-ENDING-DT(HLX)
065600     MOVE ACTUAL-CASES OF WKS-RENGLON-HOURLOG TO
065700          HL-ACTUAL-CASES(HLX)
065800     MOVE SKU-RESOLVED OF WKS-RENGLON-HOURLOG TO
065900          HL-SKU-RESOLVED(HLX)
066000     MOVE STD-CPH OF WKS-RENGLON-HOURLOG      TO HL-STD-CPH(HLX)
066100     MOVE TARGET-ATTAIN OF WKS-RENGLON-HOURLOG TO
066200          HL-TARGET-ATTAIN(HLX)
066300     MOVE LINE OF WKS-RENGLON-HOURLOG         TO WKS-LINEA-ENTRA
066400     PERFORM 160-AGREGA-LINEA-UNIV
066500     READ HOURLOG INTO WKS-RENGLON-HOURLOG
066600         AT END SET FIN-HOURLOG TO TRUE
066700     END-READ.
066800 142-AGREGA-HOURLOG-E. EXIT.
066900
067000*****************************************************************
067100*     CARGA LA BITACORA DE PAROS A MEMORIA Y ACTUALIZA EL
067200*     UNIVERSO DE LINEAS DISTINTAS
067300*****************************************************************
067400 150-CARGA-DOWNLOG SECTION.
067500     MOVE ZERO TO WKS-CNT-DOWNLOG
067600     READ DOWNLOG INTO WKS-RENGLON-DOWNLOG
067700         AT END SET FIN-DOWNLOG TO TRUE
067800     END-READ
067900     PERFORM 152-AGREGA-DOWNLOG UNTIL FIN-DOWNLOG.
068000 150-CARGA-DOWNLOG-E. EXIT.
068100
068200 152-AGREGA-DOWNLOG SECTION.
068300     ADD 1 TO WKS-CNT-DOWNLOG
068400     SET DNX TO WKS-CNT-DOWNLOG
068500     MOVE ROW-ID OF WKS-RENGLON-DOWNLOG      TO DN-ROW-ID(DNX)
068600     MOVE DT-DATE OF WKS-RENGLON-DOWNLOG     TO DN-DT-DATE(DNX)
068700     MOVE SHIFT OF WKS-RENGLON-DOWNLOG       TO DN-SHIFT(DNX)
068800     MOVE LINE OF WKS-RENGLON-DOWNLOG        TO DN-LINE(DNX)
068900     MOVE START-DT OF WKS-RENGLON-DOWNLOG    TO DN-START-DT(DNX)
069000     MOVE END-DT OF WKS-RENGLON-DOWNLOG      TO DN-END-DT(DNX)
069100     MOVE MINUTES OF WKS-RENGLON-DOWNLOG     TO DN-MINUTES(DNX)
069200     MOVE MACHINE OF WKS-RENGLON-DOWNLOG     TO DN-MACHINE(DNX)
069300     MOVE CAUSE OF WKS-RENGLON-DOWNLOG       TO DN-CAUSE(DNX)
069400     MOVE LINE OF WKS-RENGLON-DOWNLOG        TO WKS-LINEA-ENTRA
069500     PERFORM 160-AGREGA-LINEA-UNIV
069600     READ DOWNLOG INTO WKS-RENGLON-DOWNLOG
069700         AT END SET FIN-DOWNLOG TO TRUE
069800     END-READ.
069900 152-AGREGA-DOWNLOG-E. EXIT.
070000
070100*****************************************************************
070200*     AGREGA WKS-LINEA-ENTRA AL UNIVERSO DE LINEAS SI NO EXISTE
070300*     YA (WKS-LINEA-ENTRA ES EL AREA TEMPORAL DE ENTRADA)
070400*****************************************************************
070500 160-AGREGA-LINEA-UNIV SECTION.
070600     MOVE ZERO TO WKS-LINEA-EXISTE-SW
070700     PERFORM 162-BUSCA-LINEA-UNIV
070800         VARYING LUX FROM 1 BY 1 UNTIL LUX > WKS-CNT-LINEAS
070900     IF WKS-LINEA-EXISTE-SW = ZERO AND
071000        WKS-LINEA-ENTRA NOT = SPACES
071100        ADD 1 TO WKS-CNT-LINEAS
071200        SET LUX TO WKS-CNT-LINEAS
071300        MOVE WKS-LINEA-ENTRA TO LU-VALOR(LUX)
071400     END-IF.
071500 160-AGREGA-LINEA-UNIV-E. EXIT.
071600
071700 162-BUSCA-LINEA-UNIV SECTION.
071800     IF LU-VALOR(LUX) = WKS-LINEA-ENTRA
071900        MOVE 1 TO WKS-LINEA-EXISTE-SW
072000     END-IF.
072100 162-BUSCA-LINEA-UNIV-E. EXIT.
072200
072300*****************************************************************
072400*     LINT DE REGLAS: DUPLICADOS DE RULE-ID Y, POR REGLA,
072500*     CAMPOS REQUERIDOS, SEVERIDAD, ALCANCE E IfLogic
072600*****************************************************************
072700 200-LINT-REGLAS SECTION.
072800     MOVE ZERO TO WKS-CNT-LINT
072900     MOVE ZERO TO WKS-LINT-LIMPIO-SW
073000     PERFORM 202-LINT-DUPLICADOS
073100         VARYING RLX FROM 1 BY 1 UNTIL RLX > WKS-CNT-REGLAS
073200     PERFORM 210-LINT-POR-REGLA
073300         VARYING RLX FROM 1 BY 1 UNTIL RLX > WKS-CNT-REGLAS
073400     IF WKS-CNT-LINT = ZERO
073500        MOVE 1 TO WKS-LINT-LIMPIO-SW
073600     END-IF.
073700 200-LINT-REGLAS-E. EXIT.
073800
073900 202-LINT-DUPLICADOS SECTION.
074000     MOVE ZERO TO WKS-K
074100     PERFORM 204-CUENTA-RULE-ID
074200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-REGLAS
074300     IF WKS-K > 1 AND WKS-CNT-LINT < 50
074400        ADD 1 TO WKS-CNT-LINT
074500        SET LTX TO WKS-CNT-LINT
074600        STRING 'RULE-ID DUPLICADO: ' WR-RULE-ID(RLX)
074700            DELIMITED BY SIZE INTO LT-TEXTO(LTX)
074800     END-IF.
074900 202-LINT-DUPLICADOS-E. EXIT.
075000
075100 204-CUENTA-RULE-ID SECTION.
075200     IF WR-RULE-ID(WKS-I) = WR-RULE-ID(RLX)
075300        ADD 1 TO WKS-K
075400     END-IF.
075500 204-CUENTA-RULE-ID-E. EXIT.
075600
075700 210-LINT-POR-REGLA SECTION.
075800*        LAS FILAS DEL LINT SE NUMERAN DESDE 2 (FILA 1 ES EL
075900*        ENCABEZADO DE LA TABLA DE REGLAS EN EL ARCHIVO FUENTE)
076000     SET WKS-FILA-NUM TO RLX
076100     IF WR-ENABLED(RLX) = 'TRUE' AND WKS-CNT-LINT < 50
076200        IF WR-RULE-ID(RLX) = SPACES OR
076300           WR-SEVERITY(RLX) = SPACES OR
076400           WR-SCOPE(RLX)    = SPACES OR
076500           WR-IF-LOGIC(RLX) = SPACES
076600           ADD 1 TO WKS-CNT-LINT
076700           SET LTX TO WKS-CNT-LINT
076800           STRING 'FILA ' WKS-FILA-NUM
076900                  ' +1: FALTAN CAMPOS REQUERIDOS'
077000               DELIMITED BY SIZE INTO LT-TEXTO(LTX)
077100        END-IF
077200     END-IF
077300     IF WR-SEVERITY(RLX) NOT = 'Urgent' AND
077400        WR-SEVERITY(RLX) NOT = 'Action' AND
077500        WR-SEVERITY(RLX) NOT = 'Watch'  AND
077600        WR-SEVERITY(RLX) NOT = 'Info'   AND
077700        WKS-CNT-LINT < 50
077800        ADD 1 TO WKS-CNT-LINT
077900        SET LTX TO WKS-CNT-LINT
078000        STRING 'FILA ' WKS-FILA-NUM ' +1: SEVERIDAD INVALIDA - '
078100               WR-SEVERITY(RLX)
078200            DELIMITED BY SIZE INTO LT-TEXTO(LTX)
078300     END-IF
078400     IF WR-SCOPE(RLX) NOT = 'Line'     AND
078500        WR-SCOPE(RLX) NOT = 'Machine'  AND
078600        WR-SCOPE(RLX) NOT = 'Operator' AND
078700        WR-SCOPE(RLX) NOT = 'Shift'    AND
078800        WKS-CNT-LINT < 50
078900        ADD 1 TO WKS-CNT-LINT
079000        SET LTX TO WKS-CNT-LINT
079100        STRING 'FILA ' WKS-FILA-NUM ' +1: ALCANCE INVALIDO - '
079200               WR-SCOPE(RLX)
079300            DELIMITED BY SIZE INTO LT-TEXTO(LTX)
079400     END-IF
079500     MOVE WR-IF-LOGIC(RLX) TO WKS-TEXTO-RESTANTE
079600     PERFORM 220-PARSEA-IFLOGIC
079700     IF WKS-LOGICA-MAL-FORMADA-SW = 1 AND WKS-CNT-LINT < 50
079800        ADD 1 TO WKS-CNT-LINT
079900        SET LTX TO WKS-CNT-LINT
080000        STRING 'FILA ' WKS-FILA-NUM
080100               ' +1: IfLogic NO SE PUDO ANALIZAR'
080200            DELIMITED BY SIZE INTO LT-TEXTO(LTX)
080300     END-IF.
080400 210-LINT-POR-REGLA-E. EXIT.
080500
080600*****************************************************************
080700*     ANALIZA UN IfLogic COMPLETO (1 O MAS LLAMADAS FNNAME(...)
080800*     UNIDAS POR " AND ") Y LO DESCOMPONE EN WKS-LLAMADA-TAB
080900*****************************************************************
081000 220-PARSEA-IFLOGIC SECTION.
081100     MOVE ZERO TO WKS-CNT-LLAMADAS WKS-LOGICA-MAL-FORMADA-SW
081200     PERFORM 222-EXTRAE-LLAMADA
081300         UNTIL WKS-TEXTO-RESTANTE = SPACES OR
081400               WKS-CNT-LLAMADAS > 10
081500     IF WKS-CNT-LLAMADAS = ZERO
081600        MOVE 1 TO WKS-LOGICA-MAL-FORMADA-SW
081700     END-IF.
081800 220-PARSEA-IFLOGIC-E. EXIT.
081900
082000 222-EXTRAE-LLAMADA SECTION.
082100     MOVE SPACES TO WKS-UNA-LLAMADA WKS-TEXTO-TMP
082200     UNSTRING WKS-TEXTO-RESTANTE DELIMITED BY ' AND '
082300         INTO WKS-UNA-LLAMADA WKS-TEXTO-TMP
082400     END-UNSTRING
082500     MOVE WKS-TEXTO-TMP TO WKS-TEXTO-RESTANTE
082600     ADD 1 TO WKS-CNT-LLAMADAS
082700     IF WKS-CNT-LLAMADAS <= 10
082800        SET LLX TO WKS-CNT-LLAMADAS
082900        PERFORM 224-PARSEA-UNA-LLAMADA
083000     END-IF.
083100 222-EXTRAE-LLAMADA-E. EXIT.
083200
083300*****************************************************************
083400*     ANALIZA UNA SOLA LLAMADA: FNNAME(key=value,key=value,..)
083500*****************************************************************
083600 224-PARSEA-UNA-LLAMADA SECTION.
083700     MOVE SPACES TO WKS-FN-TEMP WKS-REST-TEMP
083800     UNSTRING WKS-UNA-LLAMADA DELIMITED BY '('
083900         INTO WKS-FN-TEMP WKS-REST-TEMP
084000     END-UNSTRING
084100     IF WKS-REST-TEMP = SPACES
084200        MOVE 1 TO WKS-LOGICA-MAL-FORMADA-SW
084300     ELSE
084400        MOVE SPACES TO WKS-PARAMS-CUERPO WKS-JUNK-TEMP
084500        UNSTRING WKS-REST-TEMP DELIMITED BY ')'
084600            INTO WKS-PARAMS-CUERPO WKS-JUNK-TEMP
084700        END-UNSTRING
084800        MOVE WKS-FN-TEMP   TO LL-FNNAME(LLX)
084900        MOVE ZERO          TO LL-CNT-PARAMS(LLX)
085000        PERFORM 226-PARSEA-PARAMETROS
085100            UNTIL WKS-PARAMS-CUERPO = SPACES OR
085200                  LL-CNT-PARAMS(LLX) >= 8
085300     END-IF.
085400 224-PARSEA-UNA-LLAMADA-E. EXIT.
085500
085600*****************************************************************
085700*     DESCOMPONE WKS-PARAMS-CUERPO ("k=v,k=v,...") EN LL-PARAM
085800*****************************************************************
085900 226-PARSEA-PARAMETROS SECTION.
086000     MOVE SPACES TO WKS-UNA-PAREJA WKS-TEXTO-TMP
086100     UNSTRING WKS-PARAMS-CUERPO DELIMITED BY ','
086200         INTO WKS-UNA-PAREJA WKS-TEXTO-TMP
086300     END-UNSTRING
086400     MOVE WKS-TEXTO-TMP TO WKS-PARAMS-CUERPO
086500     IF LL-CNT-PARAMS(LLX) < 8
086600        ADD 1 TO LL-CNT-PARAMS(LLX)
086700        SET LPX TO LL-CNT-PARAMS(LLX)
086800        MOVE SPACES TO WKS-KEY-TEMP WKS-VAL-TEMP
086900        UNSTRING WKS-UNA-PAREJA DELIMITED BY '='
087000            INTO WKS-KEY-TEMP WKS-VAL-TEMP
087100        END-UNSTRING
087200        MOVE WKS-KEY-TEMP TO LP-KEY(LLX, LPX)
087300        INSPECT WKS-VAL-TEMP REPLACING ALL '"' BY SPACE
087400        MOVE WKS-VAL-TEMP TO LP-VAL(LLX, LPX)
087500     END-IF.
087600 226-PARSEA-PARAMETROS-E. EXIT.
087700
087800*****************************************************************
087900*     to_float: COERCION NUMERICA DE UN VALOR DE PARAMETRO DEL
088000*     DSL.  LOS VALORES ABSENTES, LOS QUE EMPIEZAN CON "=" Y
088100*     LOS NO CONVERTIBLES QUEDAN EN CERO (SOLO SE ESPERAN
088200*     LITERALES NO NEGATIVOS EN LOS PARAMETROS DE LAS REGLAS)
088300*****************************************************************
088400 330-A-FLOTANTE SECTION.
088500     MOVE ZERO TO WKS-TO-FLOAT-VALOR
088600     MOVE SPACES TO WKS-TOFLOAT-INT WKS-TOFLOAT-DEC
088700     IF WKS-TO-FLOAT-TEXTO NOT = SPACES AND
088800        WKS-TO-FLOAT-TEXTO(1:1) NOT = '='
088900        UNSTRING WKS-TO-FLOAT-TEXTO DELIMITED BY '.'
089000            INTO WKS-TOFLOAT-INT WKS-TOFLOAT-DEC
089100        END-UNSTRING
089200        INSPECT WKS-TOFLOAT-INT REPLACING LEADING SPACE BY '0'
089300        INSPECT WKS-TOFLOAT-DEC REPLACING ALL SPACE BY '0'
089400        MOVE WKS-TOFLOAT-INT TO WKS-TOFLOAT-INT-N
089500        MOVE WKS-TOFLOAT-DEC TO WKS-TOFLOAT-DEC-N
089600        COMPUTE WKS-TO-FLOAT-VALOR =
089700                WKS-TOFLOAT-INT-N +
089800                (WKS-TOFLOAT-DEC-N / 10000)
089900     END-IF.
090000 330-A-FLOTANTE-E. EXIT.
090001*
090002*****************************************************************
090003*     329-FECHA-A-MINUTOS : CONVIERTE EL TEXTO "YYYY-MM-DD
090004*     HH:MM" DE WKS-FECHA-ENTRA EN UN CONTEO DE MINUTOS DESDE
090005*     EL 1/1/1900 (WKS-MINUTOS-SALE), PARA COMPARAR DOS FECHAS
090006*     POR RESTA DIRECTA AL RESOLVER LAS VENTANAS window_hours
090007*****************************************************************
090008 329-FECHA-A-MINUTOS SECTION.
090009     COMPUTE WKS-DIAS-DESDE-BASE =
090010        (FE-ANIO - 1900) * 365
090011      + ((FE-ANIO - 1) / 4) - ((FE-ANIO - 1) / 100)
090012      + ((FE-ANIO - 1) / 400)
090013      - (1899 / 4) + (1899 / 100) - (1899 / 400)
090014      + CUM-DIAS(FE-MES) + (FE-DIA - 1)
090015     DIVIDE FE-ANIO BY 4   GIVING WKS-MOD-COCIENTE
090016                          REMAINDER WKS-MOD-R4
090017     DIVIDE FE-ANIO BY 100 GIVING WKS-MOD-COCIENTE
090018                          REMAINDER WKS-MOD-R100
090019     DIVIDE FE-ANIO BY 400 GIVING WKS-MOD-COCIENTE
090020                          REMAINDER WKS-MOD-R400
090021     IF WKS-MOD-R4 = 0 AND
090022        (WKS-MOD-R100 NOT = 0 OR WKS-MOD-R400 = 0) AND
090023        FE-MES > 2
090024        ADD 1 TO WKS-DIAS-DESDE-BASE
090025     END-IF
090026     COMPUTE WKS-MINUTOS-SALE =
090027        (WKS-DIAS-DESDE-BASE * 1440) + (FE-HORA * 60) + FE-MINUTO.
090028 329-FECHA-A-MINUTOS-E. EXIT.
090029*
090030*****************************************************************
090031*     331-CALCULA-CORTE-VENTANA : A PARTIR DE WKS-PARAM-WINDOW-
090032*     HOURS (YA CARGADO POR EL PARRAFO QUE LLAMA), DEJA EN
090033*     WKS-MINUTOS-AHORA LA MARCA DE TIEMPO DE LA CORRIDA Y EN
090034*     WKS-MINUTOS-CORTE EL LIMITE INFERIOR DE LA VENTANA.
090035*****************************************************************
090036 331-CALCULA-CORTE-VENTANA SECTION.
090037     MOVE WKS-AHORA(1:16) TO WKS-FECHA-ENTRA
090038     PERFORM 329-FECHA-A-MINUTOS
090039     MOVE WKS-MINUTOS-SALE TO WKS-MINUTOS-AHORA
090040     COMPUTE WKS-MINUTOS-VENTANA = WKS-PARAM-WINDOW-HOURS * 60
090041     IF WKS-MINUTOS-VENTANA > WKS-MINUTOS-AHORA
090042        MOVE ZERO TO WKS-MINUTOS-CORTE
090043     ELSE
090044        COMPUTE WKS-MINUTOS-CORTE =
090045           WKS-MINUTOS-AHORA - WKS-MINUTOS-VENTANA
090046     END-IF.
090047 331-CALCULA-CORTE-VENTANA-E. EXIT.
090100
090200*****************************************************************
090300*     BUSCA UN PARAMETRO POR NOMBRE (WKS-KEY-BUSCA) DENTRO DE
090400*     LOS PARAMETROS DE LA LLAMADA ACTUAL (LLX).  REGRESA EL
090500*     VALOR EN WKS-VAL-TEMP Y LA BANDERA DE ENCONTRADO
090600*****************************************************************
090700 327-BUSCA-PARAM SECTION.
090800     MOVE ZERO TO WKS-PARAM-ENCONTRADO-SW
090900     MOVE SPACES TO WKS-VAL-TEMP
091000     PERFORM 328-COMPARA-PARAM
091100         VARYING LPX FROM 1 BY 1 UNTIL LPX > LL-CNT-PARAMS(LLX).
091200 327-BUSCA-PARAM-E. EXIT.
091300
091400 328-COMPARA-PARAM SECTION.
091500     IF LP-KEY(LLX, LPX) = WKS-KEY-BUSCA
091600        MOVE LP-VAL(LLX, LPX) TO WKS-VAL-TEMP
091700        MOVE 1 TO WKS-PARAM-ENCONTRADO-SW
091800     END-IF.
091900 328-COMPARA-PARAM-E. EXIT.
092000*
092100 321-LIMPIA-SET-PRED SECTION.
092200     MOVE ZERO TO WKS-CNT-SET-PRED.
092300 321-LIMPIA-SET-PRED-E. EXIT.
092400*
092500 323-AGREGA-A-SET-PRED SECTION.
092600     MOVE ZERO TO WKS-SET-ENCONTRADO-SW
092700     IF WKS-CNT-SET-PRED > ZERO
092800        PERFORM 324-BUSCA-EN-SET-PRED
092900           VARYING SPX FROM 1 BY 1 UNTIL SPX > WKS-CNT-SET-PRED
093000     END-IF
093100     IF WKS-SET-ENCONTRADO-SW = ZERO AND WKS-CNT-SET-PRED < 200
093200        ADD 1 TO WKS-CNT-SET-PRED
093300        SET SPX TO WKS-CNT-SET-PRED
093400        MOVE WKS-SET-KEY-NUEVA TO SP-KEY(SPX)
093500     END-IF.
093600 323-AGREGA-A-SET-PRED-E. EXIT.
093700*
093800 324-BUSCA-EN-SET-PRED SECTION.
093900     IF SP-KEY(SPX) = WKS-SET-KEY-NUEVA
094000        MOVE 1 TO WKS-SET-ENCONTRADO-SW
094100     END-IF.
094200 324-BUSCA-EN-SET-PRED-E. EXIT.
094300*
094400*****************************************************************
094500*     320-EVALUA-PREDICADO : DESPACHA LA LLAMADA LLX DE LA
094600*     REGLA ACTUAL A SU PARRAFO DE EVALUACION.  SOLO SE
094700*     SOPORTAN LAS SEIS FUNCIONES DEL CATALOGO.  CUALQUIER
094800*     OTRO NOMBRE DEJA EL CONJUNTO RESULTADO VACIO Y EL
094900*     LINTER YA HABRA MARCADO LA REGLA COMO SOSPECHOSA.
095000*****************************************************************
095100 320-EVALUA-PREDICADO SECTION.
095200     MOVE ZERO TO WKS-CNT-SET-PRED
095300     EVALUATE LL-FNNAME(LLX)
095400        WHEN 'CONSEC_BELOW'
095500           PERFORM 332-PRED-CONSEC-BELOW
095600        WHEN 'ROLLING_COUNT'
095700           PERFORM 334-PRED-ROLLING-COUNT
095800        WHEN 'MISSING_STANDARD'
095900           PERFORM 336-PRED-MISSING-STANDARD
096000        WHEN 'SCHEDULE_OVERLAP'
096100           PERFORM 338-PRED-SCHEDULE-OVERLAP
096200        WHEN 'REPEAT_CAUSE'
096300           PERFORM 340-PRED-REPEAT-CAUSE
096400        WHEN 'FORECAST_SHORTFALL'
096500           PERFORM 342-PRED-FORECAST-SHORTFALL
096600        WHEN OTHER
096700           MOVE ZERO TO WKS-CNT-SET-PRED
096800     END-EVALUATE.
096900 320-EVALUA-PREDICADO-E. EXIT.
097000*
097100*****************************************************************
097200*     332-PRED-CONSEC-BELOW : CONSECUTIVE HOURS BELOW UMBRAL
097300*     DE ATTAINMENT.  SE REVISAN LAS ULTIMAS (HORAS X 2)
097400*     LECTURAS DE CADA LINEA EN BUSCA DE UNA RACHA DE (HORAS)
097500*     LECTURAS SEGUIDAS POR DEBAJO DEL UMBRAL.  VALORES POR
097600*     DEFECTO: THRESHOLD=0.70  HOURS=2  (COMO EN R1)
097700*****************************************************************
097800 332-PRED-CONSEC-BELOW SECTION.
097900     MOVE 'threshold               ' TO WKS-KEY-BUSCA
098000     PERFORM 327-BUSCA-PARAM
098100     IF WKS-PARAM-ENCONTRADO-SW = 1
098200        MOVE WKS-VAL-TEMP TO WKS-TO-FLOAT-TEXTO
098300        PERFORM 330-A-FLOTANTE
098400        MOVE WKS-TO-FLOAT-VALOR TO WKS-PARAM-THRESHOLD
098500     ELSE
098600        MOVE .7000 TO WKS-PARAM-THRESHOLD
098700     END-IF
098800     MOVE 'hours                   ' TO WKS-KEY-BUSCA
098900     PERFORM 327-BUSCA-PARAM
099000     IF WKS-PARAM-ENCONTRADO-SW = 1
099100        MOVE WKS-VAL-TEMP TO WKS-TO-FLOAT-TEXTO
099200        PERFORM 330-A-FLOTANTE
099300        MOVE WKS-TO-FLOAT-VALOR TO WKS-PARAM-HOURS
099400     ELSE
099500        MOVE 2 TO WKS-PARAM-HOURS
099600     END-IF
099700     PERFORM 333-CONSEC-BELOW-POR-LINEA
099800        VARYING LUX FROM 1 BY 1 UNTIL LUX > WKS-CNT-LINEAS.
099900 332-PRED-CONSEC-BELOW-E. EXIT.
100000*
100100 333-CONSEC-BELOW-POR-LINEA SECTION.
100200     MOVE ZERO TO WKS-CNT-LINEA-VALORES
100300     PERFORM 333B-JUNTA-VALORES-LINEA
100400        VARYING HLX FROM 1 BY 1 UNTIL HLX > WKS-CNT-HOURLOG
100500     IF WKS-CNT-LINEA-VALORES > ZERO
100600        COMPUTE WKS-CNT-ULTIMOS = WKS-PARAM-HOURS * 2
100700        COMPUTE WKS-I-SGN = WKS-CNT-LINEA-VALORES -
100800                WKS-CNT-ULTIMOS + 1
100900        IF WKS-I-SGN < 1
101000           MOVE 1 TO WKS-I
101100        ELSE
101200           MOVE WKS-I-SGN TO WKS-I
101300        END-IF
101400        MOVE ZERO TO WKS-K
101500        MOVE ZERO TO WKS-HIT-SW
101600        PERFORM 333C-EXAMINA-VALOR
101700           VARYING WKS-J FROM WKS-I BY 1
101800           UNTIL WKS-J > WKS-CNT-LINEA-VALORES
101900        IF WKS-HIT-SW = 1
102000           MOVE LU-VALOR(LUX) TO WKS-SET-KEY-NUEVA
102100           PERFORM 323-AGREGA-A-SET-PRED
102200        END-IF
102300     END-IF.
102400 333-CONSEC-BELOW-POR-LINEA-E. EXIT.
102500*
102600 333B-JUNTA-VALORES-LINEA SECTION.
102700     IF HL-LINE(HLX) = LU-VALOR(LUX)
102800        ADD 1 TO WKS-CNT-LINEA-VALORES
102900        MOVE HL-TARGET-ATTAIN(HLX)
103000           TO LV-VALOR(WKS-CNT-LINEA-VALORES)
103100     END-IF.
103200 333B-JUNTA-VALORES-LINEA-E. EXIT.
103300*
103400 333C-EXAMINA-VALOR SECTION.
103500     IF LV-VALOR(WKS-J) < WKS-PARAM-THRESHOLD
103600        ADD 1 TO WKS-K
103700        IF WKS-K >= WKS-PARAM-HOURS
103800           MOVE 1 TO WKS-HIT-SW
103900        END-IF
104000     ELSE
104100        MOVE ZERO TO WKS-K
104200     END-IF.
104300 333C-EXAMINA-VALOR-E. EXIT.
104400*
104500*****************************************************************
104600*     336-PRED-MISSING-STANDARD : LECTURAS DE PRODUCCION CUYA
104700*     PAREJA (LINEA, SKU RESUELTO) NO TIENE ESTANDAR CARGADO.
104800*     LA ENTIDAD DEVUELTA ES "LINEA,SKU" PARA QUE LA RECOMEN-
104900*     DACION SEA ACCIONABLE EN PLANTA.
105000*****************************************************************
105100 336-PRED-MISSING-STANDARD SECTION.
105200     PERFORM 337-REVISA-UNA-HORA
105300        VARYING HLX FROM 1 BY 1 UNTIL HLX > WKS-CNT-HOURLOG.
105400 336-PRED-MISSING-STANDARD-E. EXIT.
105500*
105600 337-REVISA-UNA-HORA SECTION.
105700     MOVE HL-LINE(HLX)  TO WS-LINE-BUSCA
105800     MOVE HL-SKU-RESOLVED(HLX) TO WS-SKU-BUSCA
105900     SET STX TO 1
106000     SEARCH ALL WS-ENTRY
106100        AT END
106200           STRING HL-LINE(HLX) DELIMITED BY SPACE
106300              ',' DELIMITED BY SIZE
106400              HL-SKU-RESOLVED(HLX) DELIMITED BY SPACE
106500              INTO WKS-SET-KEY-NUEVA
106600           PERFORM 323-AGREGA-A-SET-PRED
106700        WHEN WS-LINE(STX) = WS-LINE-BUSCA AND
106800             WS-SKU(STX)  = WS-SKU-BUSCA
106900           CONTINUE
107000     END-SEARCH.
107100 337-REVISA-UNA-HORA-E. EXIT.
107200*
107300*****************************************************************
107400*     338-PRED-SCHEDULE-OVERLAP : PARA CADA LINEA SE ORDENAN
107500*     SUS RENGLONES DE PROGRAMACION POR HORA DE INICIO Y SE
107600*     BUSCA UN RENGLON QUE EMPIECE ANTES DE QUE TERMINE EL
107700*     RENGLON ANTERIOR (CHOQUE DE HORARIO EN LA MISMA LINEA).
107800*****************************************************************
107900 338-PRED-SCHEDULE-OVERLAP SECTION.
108000     PERFORM 339-OVERLAP-POR-LINEA
108100        VARYING LUX FROM 1 BY 1 UNTIL LUX > WKS-CNT-LINEAS.
108200 338-PRED-SCHEDULE-OVERLAP-E. EXIT.
108300*
108400 339-OVERLAP-POR-LINEA SECTION.
108500     MOVE ZERO TO WKS-CNT-SLOTS
108600     PERFORM 339B-JUNTA-SLOTS-LINEA
108700        VARYING SOX FROM 1 BY 1 UNTIL SOX > WKS-CNT-SCHOPER
108800     MOVE ZERO TO WKS-HIT-SW
108900     IF WKS-CNT-SLOTS > 1
109000        PERFORM 339D-COMPARA-SLOTS
109100           VARYING SLX FROM 2 BY 1 UNTIL SLX > WKS-CNT-SLOTS
109200     END-IF
109300     IF WKS-HIT-SW = 1
109400        MOVE LU-VALOR(LUX) TO WKS-SET-KEY-NUEVA
109500        PERFORM 323-AGREGA-A-SET-PRED
109600     END-IF.
109700 339-OVERLAP-POR-LINEA-E. EXIT.
109800*
109900 339B-JUNTA-SLOTS-LINEA SECTION.
110000     IF SO-LINE(SOX) = LU-VALOR(LUX) AND
110100        WKS-CNT-SLOTS < 200
110200        ADD 1 TO WKS-CNT-SLOTS
110300        SET SLX TO WKS-CNT-SLOTS
110400        MOVE SO-START-DT(SOX) TO SL-START-DT(SLX)
110500        MOVE SO-END-DT(SOX)   TO SL-END-DT(SLX)
110600        PERFORM 339C-ACOMODA-SLOT
110700     END-IF.
110800 339B-JUNTA-SLOTS-LINEA-E. EXIT.
110900*
111000 339C-ACOMODA-SLOT SECTION.
111100     SET SLX TO WKS-CNT-SLOTS
111200     PERFORM 339C2-DESPLAZA-SLOT
111300        UNTIL SLX < 2 OR
111400        SL-START-DT(SLX - 1) <= SL-START-DT(SLX).
111500 339C-ACOMODA-SLOT-E. EXIT.
111600*
111700 339C2-DESPLAZA-SLOT SECTION.
111800     MOVE SL-START-DT(SLX) TO WH-SLOT-START
111900     MOVE SL-END-DT(SLX)   TO WH-SLOT-END
112000     MOVE SL-START-DT(SLX - 1) TO SL-START-DT(SLX)
112100     MOVE SL-END-DT(SLX - 1)   TO SL-END-DT(SLX)
112200     MOVE WH-SLOT-START TO SL-START-DT(SLX - 1)
112300     MOVE WH-SLOT-END   TO SL-END-DT(SLX - 1)
112400     SET SLX DOWN BY 1.
112500 339C2-DESPLAZA-SLOT-E. EXIT.
112600*
112700 339D-COMPARA-SLOTS SECTION.
112800     IF SL-START-DT(SLX) < SL-END-DT(SLX - 1)
112900        MOVE 1 TO WKS-HIT-SW
113000     END-IF.
113100 339D-COMPARA-SLOTS-E. EXIT.
113200*
113300*****************************************************************
113350*     334-PRED-ROLLING-COUNT : CUENTA INCIDENCIAS DE TIEMPO
113400*     MUERTO POR LINEA DENTRO DE LA VENTANA window_hours, MEDIDA
113450*     EN MINUTOS HACIA ATRAS DESDE WKS-AHORA (LA HORA DE LA
113500*     CORRIDA).  SE COMPARA DN-START-DT DE CADA RENGLON DE
113550*     BITACORA CONTRA EL CORTE RESUELTO POR 331-CALCULA-CORTE-
113600*     VENTANA.  TKT-4471 CORRIGIO EL PROXY DE "DIA MAS RECIENTE"
113650*     QUE SUPERVISION NUNCA PIDIO Y QUE NO CUMPLIA EL CATALOGO.
113700*****************************************************************
113750 334-PRED-ROLLING-COUNT SECTION.
113800     MOVE 'min                     ' TO WKS-KEY-BUSCA
113850     PERFORM 327-BUSCA-PARAM
113900     IF WKS-PARAM-ENCONTRADO-SW = 1
113950        MOVE WKS-VAL-TEMP TO WKS-TO-FLOAT-TEXTO
114000        PERFORM 330-A-FLOTANTE
114050        MOVE WKS-TO-FLOAT-VALOR TO WKS-PARAM-MIN
114100     ELSE
114150        MOVE 1 TO WKS-PARAM-MIN
114200     END-IF
114250     MOVE 'window_hours            ' TO WKS-KEY-BUSCA
114300     PERFORM 327-BUSCA-PARAM
114350     IF WKS-PARAM-ENCONTRADO-SW = 1
114400        MOVE WKS-VAL-TEMP TO WKS-TO-FLOAT-TEXTO
114450        PERFORM 330-A-FLOTANTE
114500        MOVE WKS-TO-FLOAT-VALOR TO WKS-PARAM-WINDOW-HOURS
114550     ELSE
114600        MOVE 2 TO WKS-PARAM-WINDOW-HOURS
114650     END-IF
114700     PERFORM 331-CALCULA-CORTE-VENTANA
114750     PERFORM 335B-ROLLING-POR-LINEA
114800        VARYING LUX FROM 1 BY 1 UNTIL LUX > WKS-CNT-LINEAS.
114850 334-PRED-ROLLING-COUNT-E. EXIT.
114900*
114950 335B-ROLLING-POR-LINEA SECTION.
115000     MOVE ZERO TO WKS-K
115050     PERFORM 335C-CUENTA-PARO-LINEA
115100        VARYING DNX FROM 1 BY 1 UNTIL DNX > WKS-CNT-DOWNLOG
115150     IF WKS-K >= WKS-PARAM-MIN
115200        MOVE LU-VALOR(LUX) TO WKS-SET-KEY-NUEVA
115250        PERFORM 323-AGREGA-A-SET-PRED
115300     END-IF.
115350 335B-ROLLING-POR-LINEA-E. EXIT.
115400*
115450 335C-CUENTA-PARO-LINEA SECTION.
115500     IF DN-LINE(DNX) = LU-VALOR(LUX)
115550        MOVE DN-START-DT(DNX) TO WKS-FECHA-ENTRA
115600        PERFORM 329-FECHA-A-MINUTOS
115650        IF WKS-MINUTOS-SALE >= WKS-MINUTOS-CORTE AND
115700           WKS-MINUTOS-SALE <= WKS-MINUTOS-AHORA
115750           ADD 1 TO WKS-K
115800        END-IF
115850     END-IF.
115900 335C-CUENTA-PARO-LINEA-E. EXIT.
115950*
116000*****************************************************************
116050*     340-PRED-REPEAT-CAUSE : DETECTA TERNAS (LINEA, MAQUINA,
116100*     CAUSA) QUE SE REPITEN min_repeats VECES O MAS DENTRO DE
116150*     LA VENTANA window_hours, MEDIDA EN MINUTOS HACIA ATRAS
116200*     DESDE WKS-AHORA.  EVITA QUE LA MISMA FALLA SE SIGA
116250*     REGISTRANDO SIN QUE NADIE LA ESCALE A MANTENIMIENTO.
116300*****************************************************************
116350 340-PRED-REPEAT-CAUSE SECTION.
116400     MOVE 'min_repeats             ' TO WKS-KEY-BUSCA
116450     PERFORM 327-BUSCA-PARAM
116500     IF WKS-PARAM-ENCONTRADO-SW = 1
116550        MOVE WKS-VAL-TEMP TO WKS-TO-FLOAT-TEXTO
116600        PERFORM 330-A-FLOTANTE
116650        MOVE WKS-TO-FLOAT-VALOR TO WKS-PARAM-MIN
116700     ELSE
116750        MOVE 3 TO WKS-PARAM-MIN
116800     END-IF
116850     MOVE 'window_hours            ' TO WKS-KEY-BUSCA
116900     PERFORM 327-BUSCA-PARAM
116950     IF WKS-PARAM-ENCONTRADO-SW = 1
117000        MOVE WKS-VAL-TEMP TO WKS-TO-FLOAT-TEXTO
117050        PERFORM 330-A-FLOTANTE
117100        MOVE WKS-TO-FLOAT-VALOR TO WKS-PARAM-WINDOW-HOURS
117150     ELSE
117200        MOVE 12 TO WKS-PARAM-WINDOW-HOURS
117250     END-IF
117300     PERFORM 331-CALCULA-CORTE-VENTANA
117350     PERFORM 341-REPEAT-CAUSE-PAREJA
117400        VARYING DNX FROM 1 BY 1 UNTIL DNX > WKS-CNT-DOWNLOG.
117450 340-PRED-REPEAT-CAUSE-E. EXIT.
117500*
117550 341-REPEAT-CAUSE-PAREJA SECTION.
117600     MOVE DN-START-DT(DNX) TO WKS-FECHA-ENTRA
117650     PERFORM 329-FECHA-A-MINUTOS
117700     IF WKS-MINUTOS-SALE >= WKS-MINUTOS-CORTE AND
117750        WKS-MINUTOS-SALE <= WKS-MINUTOS-AHORA
117800        MOVE ZERO TO WKS-K
117850        PERFORM 341B-CUENTA-PAREJA
117900           VARYING DNY FROM 1 BY 1 UNTIL DNY > WKS-CNT-DOWNLOG
117950        IF WKS-K >= WKS-PARAM-MIN
118000           STRING DN-LINE(DNX)    DELIMITED BY SPACE
118050              ',' DELIMITED BY SIZE
118100              DN-MACHINE(DNX) DELIMITED BY SPACE
118150              ',' DELIMITED BY SIZE
118200              DN-CAUSE(DNX)   DELIMITED BY SPACE
118250              INTO WKS-SET-KEY-NUEVA
118300           PERFORM 323-AGREGA-A-SET-PRED
118350        END-IF
118400     END-IF.
118450 341-REPEAT-CAUSE-PAREJA-E. EXIT.
118500*
118550 341B-CUENTA-PAREJA SECTION.
118600     MOVE DN-START-DT(DNY) TO WKS-FECHA-ENTRA
118650     PERFORM 329-FECHA-A-MINUTOS
118700     IF WKS-MINUTOS-SALE >= WKS-MINUTOS-CORTE AND
118750        WKS-MINUTOS-SALE <= WKS-MINUTOS-AHORA AND
118800        DN-LINE(DNY)    = DN-LINE(DNX)         AND
118850        DN-MACHINE(DNY) = DN-MACHINE(DNX)       AND
118900        DN-CAUSE(DNY)   = DN-CAUSE(DNX)
118950        ADD 1 TO WKS-K
119000     END-IF.
119050 341B-CUENTA-PAREJA-E. EXIT.
119100*
122700*****************************************************************
122800*     342-PRED-FORECAST-SHORTFALL : COMPARA LO PROGRAMADO
122900*     CONTRA UN PRONOSTICO SENCILLO (ACUMULADO REAL MAS UN
123000*     PROMEDIO RODANTE DE LAS ULTIMAS TRES LECTURAS, PROYECTADO *
123100*     A DOS HORAS MAS) PARA AVISAR CUANDO LA LINEA VA A
123200*     QUEDAR POR DEBAJO DE LO PROGRAMADO EN UN PORCENTAJE
123300*     IMPORTANTE.
123400*****************************************************************
123500 342-PRED-FORECAST-SHORTFALL SECTION.
123600     MOVE 'pct                     ' TO WKS-KEY-BUSCA
123700     PERFORM 327-BUSCA-PARAM
123800     IF WKS-PARAM-ENCONTRADO-SW = 1
123900        MOVE WKS-VAL-TEMP TO WKS-TO-FLOAT-TEXTO
124000        PERFORM 330-A-FLOTANTE
124100        MOVE WKS-TO-FLOAT-VALOR TO WKS-PARAM-PCT
124200     ELSE
124300        MOVE .1000 TO WKS-PARAM-PCT
124400     END-IF
124500     PERFORM 343-FORECAST-POR-LINEA
124600        VARYING LUX FROM 1 BY 1 UNTIL LUX > WKS-CNT-LINEAS.
124700 342-PRED-FORECAST-SHORTFALL-E. EXIT.
124800*
124900 343-FORECAST-POR-LINEA SECTION.
125000     MOVE ZERO TO WKS-CNT-LINEA-VALORES
125100     MOVE ZERO TO WKS-SUMA-ACTUALES
125200     MOVE ZERO TO WKS-SUMA-PLANEADO
125300     PERFORM 343B-JUNTA-ACTUALES-LINEA
125400        VARYING HLX FROM 1 BY 1 UNTIL HLX > WKS-CNT-HOURLOG
125500     PERFORM 343D-SUMA-PLANEADO-LINEA
125600        VARYING SOX FROM 1 BY 1 UNTIL SOX > WKS-CNT-SCHOPER
125700     IF WKS-SUMA-PLANEADO > ZERO
125800        PERFORM 343F-CALCULA-PRONOSTICO
125900        COMPUTE WKS-PARAM-PCT-ROUND ROUNDED =
126000           (WKS-SUMA-PLANEADO - WKS-PRONOSTICO) /
126100           WKS-SUMA-PLANEADO
126200        IF WKS-PARAM-PCT-ROUND >= WKS-PARAM-PCT
126300           MOVE LU-VALOR(LUX) TO WKS-SET-KEY-NUEVA
126400           PERFORM 323-AGREGA-A-SET-PRED
126500        END-IF
126600     END-IF.
126700 343-FORECAST-POR-LINEA-E. EXIT.
126800*
126900 343B-JUNTA-ACTUALES-LINEA SECTION.
127000     IF HL-LINE(HLX) = LU-VALOR(LUX)
127100        ADD 1 TO WKS-CNT-LINEA-VALORES
127200        MOVE HL-ACTUAL-CASES(HLX)
127300           TO LV-VALOR(WKS-CNT-LINEA-VALORES)
127400        ADD HL-ACTUAL-CASES(HLX) TO WKS-SUMA-ACTUALES
127500     END-IF.
127600 343B-JUNTA-ACTUALES-LINEA-E. EXIT.
127700*
127800 343D-SUMA-PLANEADO-LINEA SECTION.
127900     IF SO-LINE(SOX) = LU-VALOR(LUX)
128000        ADD SO-PLANNED-CASES(SOX) TO WKS-SUMA-PLANEADO
128100     END-IF.
128200 343D-SUMA-PLANEADO-LINEA-E. EXIT.
128300*
128400 343F-CALCULA-PRONOSTICO SECTION.
128500     MOVE ZERO TO WKS-PROMEDIO-ROLANTE
128600     IF WKS-CNT-LINEA-VALORES > ZERO
128700        IF WKS-CNT-LINEA-VALORES > 3
128800           COMPUTE WKS-I-SGN = WKS-CNT-LINEA-VALORES - 2
128900           MOVE 3 TO WKS-CNT-ULTIMOS
129000        ELSE
129100           MOVE 1 TO WKS-I-SGN
129200           MOVE WKS-CNT-LINEA-VALORES TO WKS-CNT-ULTIMOS
129300        END-IF
129400        MOVE WKS-I-SGN TO WKS-I
129500        MOVE ZERO TO WKS-J
129600        PERFORM 343G-SUMA-ULTIMOS
129700           VARYING WKS-I FROM WKS-I BY 1
129800           UNTIL WKS-I > WKS-CNT-LINEA-VALORES
129900        COMPUTE WKS-PROMEDIO-ROLANTE ROUNDED =
130000           WKS-PROMEDIO-ROLANTE / WKS-CNT-ULTIMOS
130100     END-IF
130200     COMPUTE WKS-PRONOSTICO =
130300        WKS-SUMA-ACTUALES + (WKS-PROMEDIO-ROLANTE * 2).
130400 343F-CALCULA-PRONOSTICO-E. EXIT.
130500*
130600 343G-SUMA-ULTIMOS SECTION.
130700     ADD LV-VALOR(WKS-I) TO WKS-PROMEDIO-ROLANTE.
130800 343G-SUMA-ULTIMOS-E. EXIT.
130900*
131000*****************************************************************
131100*     300-EVALUA-REGLAS : RECORRE CADA REGLA HABILITADA, LA
131200*     ANALIZA, EVALUA CADA UNA DE SUS LLAMADAS CONTRA EL
131300*     UNIVERSO DE LINEAS Y ACUMULA LA INTERSECCION.  LAS
131400*     ENTIDADES QUE SOBREVIVEN SE CONVIERTEN EN TRIGGERS.
131500*****************************************************************
131600 300-EVALUA-REGLAS SECTION.
131700     PERFORM 302-EVALUA-UNA-REGLA
131800        VARYING RLX FROM 1 BY 1 UNTIL RLX > WKS-CNT-REGLAS.
131900 300-EVALUA-REGLAS-E. EXIT.
132000*
132100 302-EVALUA-UNA-REGLA SECTION.
132200     IF WR-ENABLED(RLX) = 'TRUE'
132300        MOVE WR-IF-LOGIC(RLX) TO WKS-TEXTO-RESTANTE
132400        PERFORM 220-PARSEA-IFLOGIC
132500        IF WKS-LOGICA-MAL-FORMADA-SW = ZERO
132600           MOVE ZERO TO WKS-CNT-SET-ACUM
132700           PERFORM 310-EVALUA-LLAMADAS
132800              VARYING LLX FROM 1 BY 1 UNTIL LLX > WKS-CNT-LLAMADAS
132900           PERFORM 360-EMITE-TRIGGERS
133000              VARYING SAX FROM 1 BY 1 UNTIL SAX > WKS-CNT-SET-ACUM
133100        END-IF
133200     END-IF.
133300 302-EVALUA-UNA-REGLA-E. EXIT.
133400*
133500 310-EVALUA-LLAMADAS SECTION.
133600     PERFORM 320-EVALUA-PREDICADO
133700     IF LLX = 1
133800        PERFORM 312-COPIA-A-ACUMULADOR
133900           VARYING SPX FROM 1 BY 1 UNTIL SPX > WKS-CNT-SET-PRED
134000     ELSE
134100        PERFORM 350-INTERSECTA-CONJUNTOS
134200     END-IF.
134300 310-EVALUA-LLAMADAS-E. EXIT.
134400*
134500 312-COPIA-A-ACUMULADOR SECTION.
134600     IF WKS-CNT-SET-ACUM < 200
134700        ADD 1 TO WKS-CNT-SET-ACUM
134800        SET SAX TO WKS-CNT-SET-ACUM
134900        MOVE SP-KEY(SPX) TO SA-KEY(SAX)
135000     END-IF.
135100 312-COPIA-A-ACUMULADOR-E. EXIT.
135200*
135300*****************************************************************
135400*     350-INTERSECTA-CONJUNTOS : DEJA EN EL ACUMULADOR SOLO
135500*     LAS LLAVES QUE TAMBIEN APARECEN EN EL CONJUNTO RESULTADO
135600*     DE LA LLAMADA ACTUAL (AND ENTRE PREDICADOS DE LA REGLA)
135700*****************************************************************
135800 350-INTERSECTA-CONJUNTOS SECTION.
135900     MOVE WKS-CNT-SET-ACUM TO WKS-CNT-SET-TMP
136000     PERFORM 351-COPIA-ACUM-A-TMP
136100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-SET-TMP
136200     MOVE ZERO TO WKS-CNT-SET-ACUM
136300     PERFORM 352-REVISA-ACUM-PREVIO
136400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CNT-SET-TMP.
136500 350-INTERSECTA-CONJUNTOS-E. EXIT.
136600*
136700 351-COPIA-ACUM-A-TMP SECTION.
136800     SET SAX TO WKS-I
136900     MOVE SA-KEY(SAX) TO WKS-SET-TMP-ENTRY(WKS-I).
137000 351-COPIA-ACUM-A-TMP-E. EXIT.
137100*
137200 352-REVISA-ACUM-PREVIO SECTION.
137300     MOVE WKS-SET-TMP-ENTRY(WKS-I) TO WKS-SET-KEY-NUEVA
137400     MOVE ZERO TO WKS-SET-ENCONTRADO-SW
137500     PERFORM 354-BUSCA-EN-PRED
137600        VARYING SPX FROM 1 BY 1 UNTIL SPX > WKS-CNT-SET-PRED
137700     IF WKS-SET-ENCONTRADO-SW = 1 AND WKS-CNT-SET-ACUM < 200
137800        ADD 1 TO WKS-CNT-SET-ACUM
137900        SET SAX TO WKS-CNT-SET-ACUM
138000        MOVE WKS-SET-KEY-NUEVA TO SA-KEY(SAX)
138100     END-IF.
138200 352-REVISA-ACUM-PREVIO-E. EXIT.
138300*
138400 354-BUSCA-EN-PRED SECTION.
138500     IF SP-KEY(SPX) = WKS-SET-KEY-NUEVA
138600        MOVE 1 TO WKS-SET-ENCONTRADO-SW
138700     END-IF.
138800 354-BUSCA-EN-PRED-E. EXIT.
138900*
139000*****************************************************************
139100*     005-TOMA-FECHA-HORA : FECHA Y HORA DEL RELOJ DEL SISTEMA,
139200*     USADA COMO MARCA DE TIEMPO DE LOS TRIGGERS EMITIDOS EN
139300*     ESTA CORRIDA.
139400*****************************************************************
139500 005-TOMA-FECHA-HORA SECTION.
139600     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
139700     ACCEPT WKS-HORA-SISTEMA  FROM TIME
139800     STRING WF-SIS-ANO '-' WF-SIS-MES '-' WF-SIS-DIA ' '
139900            WH-SIS-HOR ':' WH-SIS-MIN ':' WH-SIS-SEG
140000        DELIMITED BY SIZE INTO WKS-AHORA.
140100 005-TOMA-FECHA-HORA-E. EXIT.
140200*
140300*****************************************************************
140400*     360-EMITE-TRIGGERS : CADA LLAVE QUE SOBREVIVIO LA
140500*     INTERSECCION DE PREDICADOS DE LA REGLA SE CONVIERTE EN
140600*     UN RENGLON DE LA TABLA DE ALERTAS.  EL IMPACTO SE MIDE
140700*     POR LA LONGITUD DE LA CADENA DE ENTIDAD (A MAS DATOS
140800*     IDENTIFICATORIOS, MAYOR PESO), TAL COMO LO DEFINE EL
140900*     CATALOGO DE REGLAS.
141000*****************************************************************
141100 360-EMITE-TRIGGERS SECTION.
141200     IF WKS-CNT-TRIG < 500
141300        MOVE ZERO TO WKS-ENT-ENCONTRADO-SW
141400        MOVE 40 TO WKS-L2
141500        PERFORM 364-BUSCA-FIN-ENTIDAD UNTIL WKS-L2 < 1 OR
141600                WKS-ENT-ENCONTRADO-SW = 1
141700        MOVE WKS-L2 TO WKS-ENT-LEN
141800        ADD 1 TO WKS-CNT-TRIG
141900        SET TGX TO WKS-CNT-TRIG
142000        MOVE WR-RULE-ID(RLX)       TO TG-RULE-ID(TGX)
142100        MOVE WR-SEVERITY(RLX)      TO TG-SEVERITY(TGX)
142200        MOVE WR-DESCRIPTION(RLX)   TO TG-TRIGGER(TGX)
142300        MOVE WR-IF-LOGIC(RLX)      TO TG-EVIDENCE(TGX)
142400        MOVE WR-THEN-RECOMMEND(RLX) TO WKS-RECOM-TEMP
142500        PERFORM 370-SANITIZA-RECOMENDACION
142600        MOVE WKS-RECOM-TEMP        TO TG-RECOMMENDATION(TGX)
142700        MOVE WR-SCOPE(RLX)         TO TG-SCOPE(TGX)
142800        MOVE WR-THEN-ESCALATION(RLX) TO TG-ESCALATION(TGX)
142900        MOVE WKS-AHORA             TO TG-TIMESTAMP(TGX)
143000        IF WKS-ENT-LEN = ZERO
143100           MOVE 'Unknown'          TO TG-ENTITY(TGX)
143200           MOVE 7                  TO TG-IMPACT(TGX)
143300        ELSE
143400           MOVE SA-KEY(SAX)(1:WKS-ENT-LEN) TO TG-ENTITY(TGX)
143500           MOVE WKS-ENT-LEN        TO TG-IMPACT(TGX)
143600        END-IF
143700        EVALUATE WR-SEVERITY(RLX)
143800           WHEN 'Urgent' MOVE 4 TO TG-SEV-RANK(TGX)
143900           WHEN 'Action' MOVE 3 TO TG-SEV-RANK(TGX)
144000           WHEN 'Watch'  MOVE 2 TO TG-SEV-RANK(TGX)
144100           WHEN OTHER    MOVE 1 TO TG-SEV-RANK(TGX)
144200        END-EVALUATE
144300     END-IF.
144400 360-EMITE-TRIGGERS-E. EXIT.
144500*
144600 364-BUSCA-FIN-ENTIDAD SECTION.
144700     IF SA-KEY(SAX)(WKS-L2:1) NOT = SPACE
144800        MOVE 1 TO WKS-ENT-ENCONTRADO-SW
144900     ELSE
145000        SUBTRACT 1 FROM WKS-L2
145100     END-IF.
145200 364-BUSCA-FIN-ENTIDAD-E. EXIT.
145300*
145400*****************************************************************
145500*     370-SANITIZA-RECOMENDACION : LA RECOMENDACION DE UNA
145600*     REGLA NUNCA DEBE SUGERIR MEDIDAS DISCIPLINARIAS CONTRA EL *
145700*     PERSONAL.  SI EL REDACTOR DE LA REGLA PUSO ALGUNA DE
145800*     ESTAS PALABRAS SE SUSTITUYE TODO EL TEXTO POR LA
145900*     RECOMENDACION ESTANDAR DE APOYO OPERATIVO.
146000*****************************************************************
146100 370-SANITIZA-RECOMENDACION SECTION.
146200     MOVE WKS-RECOM-TEMP TO WKS-RECOM-TEMP-UP
146300     INSPECT WKS-RECOM-TEMP-UP
146400         CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
146500     MOVE ZERO TO WKS-CNT-BANNED
146600     INSPECT WKS-RECOM-TEMP-UP TALLYING WKS-CNT-BANNED
146700         FOR ALL 'DISCIPLINARY'
146800         FOR ALL 'WRITE-UP'
146900         FOR ALL 'PUNISH'
147000         FOR ALL 'TERMINATE'
147100     IF WKS-CNT-BANNED > ZERO
147200        MOVE WKS-RECOM-ESTANDAR TO WKS-RECOM-TEMP
147300     END-IF.
147400 370-SANITIZA-RECOMENDACION-E. EXIT.
147500*
147600*****************************************************************
147700*     400-ORDENA-TRIGGERS : ORDENA LA TABLA DE ALERTAS POR
147800*     SEVERIDAD DESCENDENTE (URGENT PRIMERO), LUEGO POR IMPACTO *
147900*     DESCENDENTE Y, EN CASO DE EMPATE, POR MARCA DE TIEMPO
148000*     ASCENDENTE.  INSERCION SENCILLA, IGUAL QUE EN LOS DEMAS
148100*     ORDENAMIENTOS EN MEMORIA DE ESTE SISTEMA.
148200*****************************************************************
148300 400-ORDENA-TRIGGERS SECTION.
148400     PERFORM 402-ACOMODA-TRIGGER
148500        VARYING TGX FROM 1 BY 1 UNTIL TGX > WKS-CNT-TRIG.
148600 400-ORDENA-TRIGGERS-E. EXIT.
148700*
148800 402-ACOMODA-TRIGGER SECTION.
148900     PERFORM 404-DESPLAZA-TRIGGER
149000        UNTIL TGX < 2 OR
149100        TG-SEV-RANK(TGX - 1) > TG-SEV-RANK(TGX) OR
149200        (TG-SEV-RANK(TGX - 1) = TG-SEV-RANK(TGX) AND
149300         TG-IMPACT(TGX - 1) > TG-IMPACT(TGX)) OR
149400        (TG-SEV-RANK(TGX - 1) = TG-SEV-RANK(TGX) AND
149500         TG-IMPACT(TGX - 1) = TG-IMPACT(TGX) AND
149600         TG-TIMESTAMP(TGX - 1) <= TG-TIMESTAMP(TGX)).
149700 402-ACOMODA-TRIGGER-E. EXIT.
149800*
149900 404-DESPLAZA-TRIGGER SECTION.
150000     MOVE TG-RULE-ID(TGX)        TO WH-TRIG-RULE-ID
150100     MOVE TG-SEVERITY(TGX)       TO WH-TRIG-SEVERITY
150200     MOVE TG-TRIGGER(TGX)        TO WH-TRIG-TRIGGER
150300     MOVE TG-EVIDENCE(TGX)       TO WH-TRIG-EVIDENCE
150400     MOVE TG-RECOMMENDATION(TGX) TO WH-TRIG-RECOMMENDATION
150500     MOVE TG-SCOPE(TGX)          TO WH-TRIG-SCOPE
150600     MOVE TG-ENTITY(TGX)         TO WH-TRIG-ENTITY
150700     MOVE TG-TIMESTAMP(TGX)      TO WH-TRIG-TIMESTAMP
150800     MOVE TG-IMPACT(TGX)         TO WH-TRIG-IMPACT
150900     MOVE TG-SEV-RANK(TGX)       TO WH-TRIG-SEV-RANK
151000     MOVE TG-ESCALATION(TGX)     TO WH-TRIG-ESCALATION
151100     MOVE TG-ENTRY(TGX - 1)      TO TG-ENTRY(TGX)
151200     MOVE WH-TRIG-RULE-ID        TO TG-RULE-ID(TGX - 1)
151300     MOVE WH-TRIG-SEVERITY       TO TG-SEVERITY(TGX - 1)
151400     MOVE WH-TRIG-TRIGGER        TO TG-TRIGGER(TGX - 1)
151500     MOVE WH-TRIG-EVIDENCE       TO TG-EVIDENCE(TGX - 1)
151600     MOVE WH-TRIG-RECOMMENDATION TO TG-RECOMMENDATION(TGX - 1)
151700     MOVE WH-TRIG-SCOPE          TO TG-SCOPE(TGX - 1)
151800     MOVE WH-TRIG-ENTITY         TO TG-ENTITY(TGX - 1)
151900     MOVE WH-TRIG-TIMESTAMP      TO TG-TIMESTAMP(TGX - 1)
152000     MOVE WH-TRIG-IMPACT         TO TG-IMPACT(TGX - 1)
152100     MOVE WH-TRIG-SEV-RANK       TO TG-SEV-RANK(TGX - 1)
152200     MOVE WH-TRIG-ESCALATION     TO TG-ESCALATION(TGX - 1)
152300     SET TGX DOWN BY 1.
152400 404-DESPLAZA-TRIGGER-E. EXIT.
152500*
152600*****************************************************************
152700*     500-CUENTA-CALIDAD-DATOS : CONTADORES DE CALIDAD DE
152800*     DATOS PARA EL REPORTE: LECTURAS HORARIAS SIN PROGRAMACION *
152900*     QUE LAS CUBRA Y LECTURAS CUYA PAREJA (LINEA, SKU) NO
153000*     TIENE ESTANDAR CARGADO.
153100*****************************************************************
153200 500-CUENTA-CALIDAD-DATOS SECTION.
153300     MOVE ZERO TO WKS-DQ-SIN-PROGRAMACION WKS-DQ-SIN-ESTANDAR
153400     PERFORM 502-REVISA-CALIDAD-HORA
153500        VARYING HLX FROM 1 BY 1 UNTIL HLX > WKS-CNT-HOURLOG.
153600 500-CUENTA-CALIDAD-DATOS-E. EXIT.
153700*
153800 502-REVISA-CALIDAD-HORA SECTION.
153900     MOVE ZERO TO WKS-HIT-SW
154000     PERFORM 504-BUSCA-SLOT-CUBRE
154100        VARYING SOX FROM 1 BY 1 UNTIL SOX > WKS-CNT-SCHOPER
154200     IF WKS-HIT-SW = ZERO
154300        ADD 1 TO WKS-DQ-SIN-PROGRAMACION
154400     END-IF
154500     MOVE HL-LINE(HLX) TO WS-LINE-BUSCA
154600     MOVE HL-SKU-RESOLVED(HLX) TO WS-SKU-BUSCA
154700     SET STX TO 1
154800     SEARCH ALL WS-ENTRY
154900        AT END
155000           ADD 1 TO WKS-DQ-SIN-ESTANDAR
155100        WHEN WS-LINE(STX) = WS-LINE-BUSCA AND
155200             WS-SKU(STX)  = WS-SKU-BUSCA
155300           CONTINUE
155400     END-SEARCH.
155500 502-REVISA-CALIDAD-HORA-E. EXIT.
155600*
155700 504-BUSCA-SLOT-CUBRE SECTION.
155800     IF SO-LINE(SOX) = HL-LINE(HLX) AND
155900        SO-START-DT(SOX) <= HL-HOUR-ENDING-DT(HLX) AND
156000        SO-END-DT(SOX)   >= HL-HOUR-ENDING-DT(HLX)
156100        MOVE 1 TO WKS-HIT-SW
156200     END-IF.
156300 504-BUSCA-SLOT-CUBRE-E. EXIT.
156400*
156500*****************************************************************
156600*     600-ESCRIBE-REPORTE : REPORTE DE ANALISIS.  SECCIONES:
156700*     CALIDAD DE DATOS, INTEGRIDAD DE PROGRAMACION, COBERTURA
156800*     DE ESTANDARES, RIESGOS OPERATIVOS (TOP 10 POR IMPACTO),
156900*     TABLA COMPLETA DE ALERTAS Y, AL FINAL, EL RESULTADO DEL
157000*     LINTER DE REGLAS.
157100*****************************************************************
157200 600-ESCRIBE-REPORTE SECTION.
157300     MOVE SPACES TO ANALYST-REC
157400     MOVE 'REPORTE DE ANALISIS - MOTOR DE REGLAS DE TURNO'
157500                                  TO ANALYST-REC
157600     WRITE ANALYST-REC
157700     MOVE SPACES TO ANALYST-REC
157800     STRING 'GENERADO: ' WKS-AHORA
157900         DELIMITED BY SIZE INTO ANALYST-REC
158000     WRITE ANALYST-REC
158100     PERFORM 610-SECCION-CALIDAD-DATOS
158200     PERFORM 620-SECCION-INTEGRIDAD-PROG
158300     PERFORM 630-SECCION-COBERTURA-STD
158400     PERFORM 640-SECCION-RIESGOS
158500     PERFORM 650-SECCION-TABLA-TRIGGERS
158600     PERFORM 660-SECCION-LINT.
158700 600-ESCRIBE-REPORTE-E. EXIT.
158800*
158900 610-SECCION-CALIDAD-DATOS SECTION.
159000     MOVE SPACES TO ANALYST-REC
159100     WRITE ANALYST-REC
159200     MOVE SPACES TO ANALYST-REC
159300     MOVE '-- CALIDAD DE DATOS --' TO ANALYST-REC
159400     WRITE ANALYST-REC
159500     MOVE SPACES TO ANALYST-REC
159600     MOVE WKS-DQ-SIN-PROGRAMACION TO WKS-MASCARA-CONTADOR
159700     STRING 'LECTURAS SIN PROGRAMACION QUE LAS CUBRA..: '
159800            WKS-MASCARA-CONTADOR
159900         DELIMITED BY SIZE INTO ANALYST-REC
160000     WRITE ANALYST-REC
160100     MOVE SPACES TO ANALYST-REC
160200     MOVE WKS-DQ-SIN-ESTANDAR TO WKS-MASCARA-CONTADOR
160300     STRING 'LECTURAS SIN ESTANDAR CARGADO.............: '
160400            WKS-MASCARA-CONTADOR
160500         DELIMITED BY SIZE INTO ANALYST-REC
160600     WRITE ANALYST-REC.
160700 610-SECCION-CALIDAD-DATOS-E. EXIT.
160800*
160900 620-SECCION-INTEGRIDAD-PROG SECTION.
161000     MOVE SPACES TO ANALYST-REC
161100     WRITE ANALYST-REC
161200     MOVE SPACES TO ANALYST-REC
161300     MOVE '-- INTEGRIDAD DE PROGRAMACION (TRASLAPES) --'
161400                                  TO ANALYST-REC
161500     WRITE ANALYST-REC
161600     PERFORM 338-PRED-SCHEDULE-OVERLAP
161700     IF WKS-CNT-SET-PRED = ZERO
161800        MOVE SPACES TO ANALYST-REC
161900        MOVE 'SIN TRASLAPES DETECTADOS EN ESTA CORRIDA'
162000                                  TO ANALYST-REC
162100        WRITE ANALYST-REC
162200     ELSE
162300        PERFORM 624-ESCRIBE-OVERLAP-RPT
162400           VARYING SPX FROM 1 BY 1 UNTIL SPX > WKS-CNT-SET-PRED
162500     END-IF.
162600 620-SECCION-INTEGRIDAD-PROG-E. EXIT.
162700*
162800 624-ESCRIBE-OVERLAP-RPT SECTION.
162900     MOVE SPACES TO ANALYST-REC
163000     STRING 'LINEA CON TRASLAPE DE HORARIO.......: '
163100            SP-KEY(SPX)
163200         DELIMITED BY SIZE INTO ANALYST-REC
163300     WRITE ANALYST-REC.
163400 624-ESCRIBE-OVERLAP-RPT-E. EXIT.
163500*
163600 630-SECCION-COBERTURA-STD SECTION.
163700     MOVE SPACES TO ANALYST-REC
163800     WRITE ANALYST-REC
163900     MOVE SPACES TO ANALYST-REC
164000     MOVE '-- COBERTURA DE ESTANDARES --' TO ANALYST-REC
164100     WRITE ANALYST-REC
164200     MOVE SPACES TO ANALYST-REC
164300     MOVE WKS-CNT-STD TO WKS-MASCARA-CONTADOR
164400     STRING 'ESTANDARES CARGADOS (LINEA,SKU)...........: '
164500            WKS-MASCARA-CONTADOR
164600         DELIMITED BY SIZE INTO ANALYST-REC
164700     WRITE ANALYST-REC
164800     PERFORM 336-PRED-MISSING-STANDARD
164900     MOVE SPACES TO ANALYST-REC
165000     MOVE WKS-CNT-SET-PRED TO WKS-MASCARA-CONTADOR
165100     STRING 'PAREJAS (LINEA,SKU) SIN ESTANDAR..........: '
165200            WKS-MASCARA-CONTADOR
165300         DELIMITED BY SIZE INTO ANALYST-REC
165400     WRITE ANALYST-REC.
165500 630-SECCION-COBERTURA-STD-E. EXIT.
165600*
165700*****************************************************************
165800*     640-SECCION-RIESGOS : LAS 10 ALERTAS DE MAYOR IMPACTO,
165900*     YA QUE LA TABLA QUEDO ORDENADA POR SEVERIDAD/IMPACTO EN
166000*     400-ORDENA-TRIGGERS.
166100*****************************************************************
166200 640-SECCION-RIESGOS SECTION.
166300     MOVE SPACES TO ANALYST-REC
166400     WRITE ANALYST-REC
166500     MOVE SPACES TO ANALYST-REC
166600     MOVE '-- RIESGOS OPERATIVOS (TOP 10) --' TO ANALYST-REC
166700     WRITE ANALYST-REC
166800     IF WKS-CNT-TRIG = ZERO
166900        MOVE SPACES TO ANALYST-REC
167000        MOVE 'SIN ALERTAS EN ESTA CORRIDA' TO ANALYST-REC
167100        WRITE ANALYST-REC
167200     ELSE
167300        MOVE ZERO TO WKS-TOP-LIMITE
167400        PERFORM 642-ESCRIBE-RIESGO
167500           VARYING TGX FROM 1 BY 1 UNTIL TGX > WKS-CNT-TRIG OR
167600                   WKS-TOP-LIMITE >= 10
167700     END-IF.
167800 640-SECCION-RIESGOS-E. EXIT.
167900*
168000 642-ESCRIBE-RIESGO SECTION.
168100     ADD 1 TO WKS-TOP-LIMITE
168200     MOVE SPACES TO ANALYST-REC
168300     STRING WKS-TOP-LIMITE ') [' TG-SEVERITY(TGX) '] '
168400            TG-ENTITY(TGX) ' - ' TG-RECOMMENDATION(TGX)
168500         DELIMITED BY SIZE INTO ANALYST-REC
168600     WRITE ANALYST-REC.
168700 642-ESCRIBE-RIESGO-E. EXIT.
168800*
168900 650-SECCION-TABLA-TRIGGERS SECTION.
169000     MOVE SPACES TO ANALYST-REC
169100     WRITE ANALYST-REC
169200     MOVE SPACES TO ANALYST-REC
169300     MOVE '-- TABLA COMPLETA DE ALERTAS --' TO ANALYST-REC
169400     WRITE ANALYST-REC
169500     IF WKS-CNT-TRIG = ZERO
169600        MOVE SPACES TO ANALYST-REC
169700        MOVE 'SIN ALERTAS EN ESTA CORRIDA' TO ANALYST-REC
169800        WRITE ANALYST-REC
169900     ELSE
170000        PERFORM 652-ESCRIBE-RENGLON-TRIG
170100           VARYING TGX FROM 1 BY 1 UNTIL TGX > WKS-CNT-TRIG
170200     END-IF.
170300 650-SECCION-TABLA-TRIGGERS-E. EXIT.
170400*
170500 652-ESCRIBE-RENGLON-TRIG SECTION.
170600     MOVE SPACES TO ANALYST-REC
170700     STRING TG-RULE-ID(TGX) ' ' TG-SEVERITY(TGX) ' '
170800            TG-ENTITY(TGX) ' ' TG-TIMESTAMP(TGX)
170900         DELIMITED BY SIZE INTO ANALYST-REC
171000     WRITE ANALYST-REC
171100     MOVE SPACES TO ANALYST-REC
171200     STRING '   -> ' TG-RECOMMENDATION(TGX)
171300         DELIMITED BY SIZE INTO ANALYST-REC
171400     WRITE ANALYST-REC
171500     IF TG-ESCALATION(TGX) NOT = SPACES
171600        MOVE SPACES TO ANALYST-REC
171700        STRING '   ESCALAR A: ' TG-ESCALATION(TGX)
171800            DELIMITED BY SIZE INTO ANALYST-REC
171900        WRITE ANALYST-REC
172000     END-IF.
172100 652-ESCRIBE-RENGLON-TRIG-E. EXIT.
172200*
172300 660-SECCION-LINT SECTION.
172400     MOVE SPACES TO ANALYST-REC
172500     WRITE ANALYST-REC
172600     MOVE SPACES TO ANALYST-REC
172700     MOVE '-- LINT DEL CATALOGO DE REGLAS --' TO ANALYST-REC
172800     WRITE ANALYST-REC
172900     IF WKS-CNT-LINT = ZERO
173000        MOVE SPACES TO ANALYST-REC
173100        MOVE 'NO LINTER ISSUES' TO ANALYST-REC
173200        WRITE ANALYST-REC
173300     ELSE
173400        PERFORM 662-ESCRIBE-LINT
173500           VARYING LTX FROM 1 BY 1 UNTIL LTX > WKS-CNT-LINT
173600     END-IF.
173700 660-SECCION-LINT-E. EXIT.
173800*
173900 662-ESCRIBE-LINT SECTION.
174000     MOVE SPACES TO ANALYST-REC
174100     MOVE LT-TEXTO(LTX) TO ANALYST-REC
174200     WRITE ANALYST-REC.
174300 662-ESCRIBE-LINT-E. EXIT.
174400*
174500*****************************************************************
174600*     CIERRE DE ARCHIVOS
174700*****************************************************************
174800 900-CERRAR-ARCHIVOS SECTION.
174900     CLOSE RULETAB EXTRULE SCHOPER HOURLOG DOWNLOG STDTAB
175000           ANALYST.
175100 900-CERRAR-ARCHIVOS-E. EXIT.
