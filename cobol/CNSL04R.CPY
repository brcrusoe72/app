000100      *****************************************************************
000200      * COPY        : CNSL04R                                         
000300      * DESCRIPCION : RENGLON DE RESUMEN POR FECHA Y LINEA, INCLUYE   
000400      *             : EL RENGLON DE TOTALES GENERALES AL INICIO       
000500      * USADO POR   : CNSL0100                                        
000600      *****************************************************************
000700       01  SCHED-SUMM-REC.
000800           05  SUM-DATE                    PIC 9(08).
000900           05  SUM-LINE                    PIC 9(01).
001000           05  TOT-PLANNED-CASES           PIC S9(9)V9(2).
001100           05  TOT-PLANNED-SHIFTS          PIC S9(5)V9(2).
001200           05  TOT-COMPLETED-CASES         PIC S9(9)V9(2).
001300           05  AVG-PCT-WEIGHTED            PIC S9(3)V9(4).
001400           05  COUNT-SKUS                  PIC 9(05).
001500           05  FILLER                      PIC X(10).
