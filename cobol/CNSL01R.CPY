000100      *****************************************************************
000200      * COPY        : CNSL01R                                         
000300      * DESCRIPCION : RENGLON DE ENTRADA - PROGRAMACION DIARIA DE     
000400      *             : PRODUCCION, UN RENGLON POR CORRIDA PLANIFICADA  
000500      * USADO POR   : CNSL0100                                        
000600      *****************************************************************
000700       01  SCHED-DETAIL-REC.
000800           05  SCHED-DATE                  PIC 9(08).
000900           05  SCHED-DATE-R REDEFINES SCHED-DATE.
001000               10  SCHED-DATE-YYYY          PIC 9(04).
001100               10  SCHED-DATE-MM            PIC 9(02).
001200               10  SCHED-DATE-DD            PIC 9(02).
001300           05  SOURCE-SHEET                PIC X(20).
001400           05  LINE-NUM                    PIC 9(01).
001500           05  SKU-RAW-TEXT                PIC X(60).
001600           05  CASES-PLANNED               PIC S9(7)V9(2).
001700           05  SHIFTS-PLANNED              PIC S9(3)V9(2).
001800           05  TARGET-PER-SHIFT            PIC S9(7)V9(2).
001900           05  CASES-COMPLETED             PIC S9(7)V9(2).
002000           05  NOTES                       PIC X(40).
002100           05  WORK-ORDER-MADE             PIC X(16).
002200           05  FILLER                      PIC X(03).
