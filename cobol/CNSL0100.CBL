000100*****************************************************************
000200* FECHA       : 14/02/2015
000300* PROGRAMADOR : MARTA OCHOA (MOCH)
000400* APLICACION  : PLANTA - PROGRAMACION DE PRODUCCION
000500* PROGRAMA    : CNSL0100
000600* TIPO        : BATCH
000700* DESCRIPCION : CONSOLIDA LA PROGRAMACION DIARIA DE PRODUCCION
000800*             : LEIDA POR HOJA DE FECHA, LIMPIA Y VALIDA CADA
000900*             : RENGLON, EXTRAE SKU, RECALCULA PORCENTAJE DE
001000*             : AVANCE, DETECTA DUPLICADOS Y EMITE DETALLE POR
001100*             : LINEA, RESUMEN CON TOTALES DE CONTROL, BITACORA
001200*             : DE INCIDENCIAS Y BITACORA DE CORRIDA
001300* ARCHIVOS    : SCHEDIN=C,SCHLIN1-5=A,SCHSUM=A,ISSLOG=A,RUNLOG=A
001400* ACCION (ES) : C=CONSULTAR, A=AGREGAR
001500* INSTALADO   : 03/03/2015
001600* BPM/RATIONAL: 114207
001700* NOMBRE      : CONSOLIDACION DE PROGRAMACION DE PRODUCCION
001800*****************************************************************
001900*              B I T A C O R A   D E   C A M B I O S
002000*-----------------------------------------------------------------
002100* 14/02/1994  MOCH  REQ-00114  VERSION ORIGINAL DEL PROGRAMA      |CNSL010
002200* 02/06/1996  MOCH  REQ-00139  SE AGREGA VALIDACION DE RENGLON    |CNSL010
002300*                              RELLENO (FILLER ROW) SIN SKU       |CNSL010
002400* 19/11/1996  HDLR  REQ-00188  CORRIGE EXTRACCION DE SKU CORTO    |CNSL010
002500*                              DE 4 DIGITOS CUANDO NO HAY SKU     |CNSL010
002600*                              LARGO DE 6 O MAS                   |CNSL010
002700* 08/04/1997  HDLR  REQ-00201  AGREGA DETECCION DE DUPLICADOS     |CNSL010
002800*                              POR FECHA/LINEA/SKU/CASES/TURNOS   |CNSL010
002900* 23/09/1997  MOCH  REQ-00233  AGREGA RECONCILIACION DE TOTALES   |CNSL010
003000*                              CONTRA SUMATORIA POR LINEA         |CNSL010
003100* 17/01/1998  PEDR  REQ-00255  REDONDEO ROUND-HALF-UP EN EL       |CNSL010
003200*                              PORCENTAJE DE AVANCE               |CNSL010
003300* 30/10/1998  HDLR  Y2K-00061  AMPLIA SCHED-DATE A 4 DIGITOS DE   |CNSL010
003400*                              ANIO (9(08)) PARA EL CAMBIO DE     |CNSL010
003500*                              SIGLO; YA NO SE ACEPTAN ANIOS DE   |CNSL010
003600*                              2 DIGITOS EN LOS ARCHIVOS FUENTE   |CNSL010
003700* 11/03/1999  HDLR  Y2K-00074  VALIDADO CONTRA FECHAS 1999/2000   |CNSL010
003800*                              -OK-                               |CNSL010
003900* 26/07/2001  PEDR  REQ-00311  SE AGREGA BITACORA DE CORRIDA      |CNSL010
004000*                              CON CONTEOS POR SEVERIDAD          |CNSL010
004100* 14/05/2004  ERIR  REQ-00349  SE PERMITE NOMBRE DE HOJA CON      |CNSL010
004200*                              FORMATO MM.DD.YYYY ADEMAS DE       |CNSL010
004300*                              M.D.YY                             |CNSL010
004400* 09/08/2026  LRGM  REQ-00512  REVISION GENERAL; SE AGREGA        |CNSL010
004500*                              PONDERACION DE PORCENTAJE EN EL    |CNSL010
004600*                              RESUMEN POR FECHA Y LINEA          |CNSL010
004650* 09/08/2026  SVLL  TKT-4471   CORRIGE SKU-DESC CUANDO LA         |CNSL010
004660*                              DIAGONAL VIENE PEGADA AL SKU SIN   |CNSL010
004670*                              ESPACIOS; YA NO SE DEJA LA         |CNSL010
004680*                              DIAGONAL COMO PRIMER CARACTER      |CNSL010
004700*-----------------------------------------------------------------
004800 ID DIVISION.
004900 PROGRAM-ID.    CNSL0100.
005000 AUTHOR.        MARTA OCHOA.
005100 INSTALLATION.  PLANTA - DEPARTAMENTO DE PRODUCCION.
005200 DATE-WRITTEN.  14/02/1994.
005300 DATE-COMPILED.
005400 SECURITY.      CONFIDENCIAL - USO INTERNO DE PLANTA.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS NUM-CLASS  IS '0' THRU '9'
006200     CLASS ALFA-CLASS IS 'A' THRU 'Z'
006300     UPSI-0 ON STATUS IS WKS-UPSI-LIMPIA-ACTUALES.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SCHEDIN  ASSIGN TO SCHEDIN
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-SCHEDIN  FSE-SCHEDIN.
006900     SELECT SCHLIN1  ASSIGN TO SCHLIN1
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-SCHLIN1  FSE-SCHLIN1.
007200     SELECT SCHLIN2  ASSIGN TO SCHLIN2
007300            ORGANIZATION  IS LINE SEQUENTIAL
007400            FILE STATUS   IS FS-SCHLIN2  FSE-SCHLIN2.
007500     SELECT SCHLIN3  ASSIGN TO SCHLIN3
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-SCHLIN3  FSE-SCHLIN3.
007800     SELECT SCHLIN4  ASSIGN TO SCHLIN4
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            FILE STATUS   IS FS-SCHLIN4  FSE-SCHLIN4.
008100     SELECT SCHLIN5  ASSIGN TO SCHLIN5
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            FILE STATUS   IS FS-SCHLIN5  FSE-SCHLIN5.
008400     SELECT SCHSUM   ASSIGN TO SCHSUM
008500            ORGANIZATION  IS LINE SEQUENTIAL
008600            FILE STATUS   IS FS-SCHSUM   FSE-SCHSUM.
008700     SELECT ISSLOG   ASSIGN TO ISSLOG
008800            ORGANIZATION  IS LINE SEQUENTIAL
008900            FILE STATUS   IS FS-ISSLOG   FSE-ISSLOG.
009000     SELECT RUNLOG   ASSIGN TO RUNLOG
009100            ORGANIZATION  IS LINE SEQUENTIAL
009200            FILE STATUS   IS FS-RUNLOG   FSE-RUNLOG.
009300 DATA DIVISION.
009400 FILE SECTION.
009500*****************************************************************
009600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
009700*****************************************************************
009800*   PROGRAMACION DIARIA DE PRODUCCION (ENTRADA)
009900 FD  SCHEDIN.
010000     COPY CNSL01R.
010100*   DETALLE CONSOLIDADO POR LINEA DE PRODUCCION (1 A 5)
010200 FD  SCHLIN1.
010300     COPY CNSL02R REPLACING SCHED-CONSOL-REC BY SCHLIN1-REC.
010400 FD  SCHLIN2.
010500     COPY CNSL02R REPLACING SCHED-CONSOL-REC BY SCHLIN2-REC.
010600 FD  SCHLIN3.
010700     COPY CNSL02R REPLACING SCHED-CONSOL-REC BY SCHLIN3-REC.
010800 FD  SCHLIN4.
010900     COPY CNSL02R REPLACING SCHED-CONSOL-REC BY SCHLIN4-REC.
011000 FD  SCHLIN5.
011100     COPY CNSL02R REPLACING SCHED-CONSOL-REC BY SCHLIN5-REC.
011200*   RESUMEN POR FECHA Y LINEA CON TOTALES DE CONTROL
011300 FD  SCHSUM.
011400     COPY CNSL04R.
011500*   BITACORA DE INCIDENCIAS
011600 FD  ISSLOG.
011700     COPY CNSL03R.
011800*   BITACORA DE CORRIDA (IMPRESION)
011900 FD  RUNLOG.
012000 01  RUNLOG-REC                     PIC X(132).
012100 WORKING-STORAGE SECTION.
012200*****************************************************************
012300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
012400*****************************************************************
012500 01  WKS-FS-STATUS.
012600     02  WKS-STATUS.
012700         04  FS-SCHEDIN             PIC 9(02) VALUE ZEROES.
012800         04  FSE-SCHEDIN.
012900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013200         04  FS-SCHLIN1             PIC 9(02) VALUE ZEROES.
013300         04  FSE-SCHLIN1.
013400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013700         04  FS-SCHLIN2             PIC 9(02) VALUE ZEROES.
013800         04  FSE-SCHLIN2.
013900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014200         04  FS-SCHLIN3             PIC 9(02) VALUE ZEROES.
014300         04  FSE-SCHLIN3.
014400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014700         04  FS-SCHLIN4             PIC 9(02) VALUE ZEROES.
014800         04  FSE-SCHLIN4.
014900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015200         04  FS-SCHLIN5             PIC 9(02) VALUE ZEROES.
015300         04  FSE-SCHLIN5.
015400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015700         04  FS-SCHSUM              PIC 9(02) VALUE ZEROES.
015800         04  FSE-SCHSUM.
015900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
016000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
016100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016200         04  FS-ISSLOG              PIC 9(02) VALUE ZEROES.
016300         04  FSE-ISSLOG.
016400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
016500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
016600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016700         04  FS-RUNLOG              PIC 9(02) VALUE ZEROES.
016800         04  FSE-RUNLOG.
016900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
017000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
017100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
017200*      VARIABLES RUTINA DE FSE
017300         04  PROGRAMA               PIC X(08) VALUE SPACES.
017400         04  ARCHIVO                PIC X(08) VALUE SPACES.
017500         04  ACCION                 PIC X(10) VALUE SPACES.
017600         04  LLAVE                  PIC X(32) VALUE SPACES.
017700         04  FILLER                 PIC X(04).
017800*****************************************************************
017900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
018000*****************************************************************
018100 01  WKS-UPSI-LIMPIA-ACTUALES        PIC X(01) VALUE 'N'.
018200     COPY CNSL01R REPLACING SCHED-DETAIL-REC BY
018300                             WKS-RENGLON-ENTRADA.
018400     COPY CNSL02R REPLACING SCHED-CONSOL-REC BY
018500                             WKS-RENGLON-SALIDA.
018600     COPY CNSL03R REPLACING ISSUE-LOG-REC BY
018700                             WKS-RENGLON-ISSUE.
018800     COPY CNSL04R REPLACING SCHED-SUMM-REC BY
018900                             WKS-RENGLON-RESUMEN.
019000 01  WKS-BANDERAS.
019100     02  WKS-FIN-SCHEDIN             PIC 9(01) VALUE ZEROES.
019200         88  FIN-SCHEDIN                         VALUE 1.
019300     02  WKS-FECHA-OK                PIC 9(01) VALUE ZEROES.
019400         88  FECHA-RESUELTA                      VALUE 1.
019500     02  WKS-ES-RELLENO               PIC 9(01) VALUE ZEROES.
019600         88  ES-RENGLON-RELLENO                  VALUE 1.
019700     02  WKS-OMITE-GRUPO             PIC 9(01) VALUE ZEROES.
019800         88  OMITE-GRUPO                         VALUE 1.
019900     02  FILLER                      PIC X(02).
020000 01  WKS-CONTADORES.
020100     02  WKS-ISSUE-ID                PIC 9(05) COMP VALUE ZERO.
020200     02  WKS-HOJAS-PROCESADAS        PIC 9(05) COMP VALUE ZERO.
020300     02  WKS-HOJAS-OMITIDAS          PIC 9(05) COMP VALUE ZERO.
020400     02  WKS-CON-DUPLICADOS          PIC 9(05) COMP VALUE ZERO.
020500     02  WKS-CON-INFO                PIC 9(05) COMP VALUE ZERO.
020600     02  WKS-CON-WARNING             PIC 9(05) COMP VALUE ZERO.
020700     02  WKS-CON-ERROR                PIC 9(05) COMP VALUE ZERO.
020800     02  WKS-I                       PIC 9(05) COMP VALUE ZERO.
020900     02  WKS-J                       PIC 9(05) COMP VALUE ZERO.
021000     02  WKS-L                       PIC 9(01) COMP VALUE ZERO.
021100     02  WKS-POS                     PIC 9(03) COMP VALUE ZERO.
021200     02  WKS-LARGO                   PIC 9(03) COMP VALUE ZERO.
021300     02  WKS-DIGITOS                 PIC 9(03) COMP VALUE ZERO.
021400     02  FILLER                      PIC X(02).
021500*****************************************************************
021600*     TABLAS DE TRABAJO POR LINEA DE PRODUCCION (1 A 5)
021700*     CADA RENGLON LIMPIO SE ACUMULA AQUI ANTES DE ESCRIBIRLO
021800*****************************************************************
021900 01  WKS-MAX-FILAS                   PIC 9(03) COMP VALUE 500.
022000 01  WKS-TABLA-LINEAS.
022100     02  WKS-CONTEO-LINEA OCCURS 5 TIMES.
022200         04  WKS-CNT-FILAS           PIC 9(03) COMP VALUE ZERO.
022300     02  WKS-FILA-LINEA OCCURS 5 TIMES.
022400         04  WKS-FILA OCCURS 500 TIMES
022500             INDEXED BY WFX-R WFX2.
022600             06  WF-SCHED-DATE       PIC 9(08).
022700             06  WF-SOURCE-SHEET     PIC X(20).
022800             06  WF-SKU-RAW-TEXT     PIC X(60).
022900             06  WF-CASES-PLANNED    PIC S9(7)V9(2).
023000             06  WF-SHIFTS-PLANNED   PIC S9(3)V9(2).
023100             06  WF-TARGET-PER-SHIFT PIC S9(7)V9(2).
023200             06  WF-CASES-COMPLETED  PIC S9(7)V9(2).
023300             06  WF-NOTES            PIC X(40).
023400             06  WF-WORK-ORDER       PIC X(16).
023500             06  WF-SKU-CODE         PIC X(10).
023600             06  WF-SKU-DESC         PIC X(50).
023700             06  WF-PCT-COMPLETE     PIC S9(3)V9(4).
023800             06  WF-PCT-PRESENTE     PIC 9(01).
023900             06  WF-CASES-COMP-PRES  PIC 9(01).
024000             06  WF-DUPLICADO        PIC 9(01).
024100             06  FILLER              PIC X(05).
024200*****************************************************************
024300*              RESOLUCION DE FECHA POR GRUPO (HOJA)
024400*****************************************************************
024500 01  WKS-HOJA-ACTUAL                 PIC X(20) VALUE SPACES.
024600 01  WKS-FECHA-ENCABEZADO            PIC 9(08) VALUE ZEROES.
024700 01  WKS-FECHA-NOMBRE                PIC 9(08) VALUE ZEROES.
024800 01  WKS-FECHA-GRUPO                 PIC 9(08) VALUE ZEROES.
024900 01  WKS-FECHA-GRUPO-R REDEFINES WKS-FECHA-GRUPO.
025000     02  WKS-FG-ANIO                 PIC 9(04).
025100     02  WKS-FG-MES                  PIC 9(02).
025200     02  WKS-FG-DIA                  PIC 9(02).
025300     02  FILLER                      PIC X(02).
025400 01  WKS-NOMBRE-PARTES.
025500     02  WKS-NP-UNO                  PIC X(04) JUSTIFIED RIGHT
025600                                                 VALUE SPACES.
025700     02  WKS-NP-DOS                  PIC X(04) JUSTIFIED RIGHT
025800                                                 VALUE SPACES.
025900     02  WKS-NP-TRES                 PIC X(04) JUSTIFIED RIGHT
026000                                                 VALUE SPACES.
026100     02  WKS-LEN-UNO                 PIC 9(02) COMP VALUE ZERO.
026200     02  WKS-LEN-DOS                 PIC 9(02) COMP VALUE ZERO.
026300     02  WKS-LEN-TRES                PIC 9(02) COMP VALUE ZERO.
026400     02  WKS-ANIO-NUM-RAW            PIC 9(04) VALUE ZEROES.
026500     02  FILLER                      PIC X(02).
026600 01  WKS-MES-NUM                     PIC 9(02) VALUE ZEROES.
026700 01  WKS-DIA-NUM                     PIC 9(02) VALUE ZEROES.
026800 01  WKS-ANIO-NUM                    PIC 9(04) VALUE ZEROES.
026900 01  WKS-ANIO-CORTO                  PIC 9(02) VALUE ZEROES.
027000*****************************************************************
027100*     TABLA DE DIAS POR MES, PARA VALIDAR FECHAS DE GRUPO
027200*****************************************************************
027300 01  TABLA-DIAS.
027400     02  FILLER       PIC X(24) VALUE '312831303130313130313031'.
027500 01  F REDEFINES TABLA-DIAS.
027600     02  DIA-FIN-MES      PIC 99 OCCURS 12 TIMES.
027700*****************************************************************
027800*              ACUMULADORES DE RESUMEN Y TOTALES
027900*****************************************************************
028000 01  WKS-TOTALES-GENERALES.
028100     02  WKS-TOT-PLANNED-CASES       PIC S9(9)V9(2) VALUE ZERO.
028200     02  WKS-TOT-PLANNED-SHIFTS      PIC S9(5)V9(2) VALUE ZERO.
028300     02  WKS-TOT-COMPLETED-CASES     PIC S9(9)V9(2) VALUE ZERO.
028400     02  WKS-TOT-PESO-PCT            PIC S9(11)V9(4) VALUE ZERO.
028500     02  WKS-TOT-BASE-PCT            PIC S9(9)V9(2) VALUE ZERO.
028600     02  WKS-TOT-COUNT-SKUS          PIC 9(07) COMP VALUE ZERO.
028700     02  FILLER                      PIC X(02).
028800 01  WKS-RECALC-PLANNED              PIC S9(9)V9(2) VALUE ZERO.
028900 01  WKS-RECALC-FILAS                PIC 9(07) COMP VALUE ZERO.
029000 01  WKS-CELDA-PLANNED               PIC S9(9)V9(2) VALUE ZERO.
029100 01  WKS-CELDA-SHIFTS                PIC S9(5)V9(2) VALUE ZERO.
029200 01  WKS-CELDA-COMPLETED             PIC S9(9)V9(2) VALUE ZERO.
029300 01  WKS-CELDA-PESO-PCT              PIC S9(11)V9(4) VALUE ZERO.
029400 01  WKS-CELDA-BASE-PCT              PIC S9(9)V9(2) VALUE ZERO.
029500 01  WKS-CELDA-COUNT                 PIC 9(05) COMP VALUE ZERO.
029600 01  WKS-FILA-HOLD                    PIC X(251) VALUE SPACES.
029700 01  WKS-FILA-HOLD-R REDEFINES WKS-FILA-HOLD.
029800     05  WH-SCHED-DATE                PIC 9(08).
029900     05  FILLER                       PIC X(243).
030000 01  WKS-PCT-PRESENTE-SW              PIC 9(01) VALUE ZERO.
030100 01  WKS-CELDA-FECHA                  PIC 9(08) VALUE ZEROES.
030200 01  WKS-SUM-COUNT                    PIC 9(03) COMP VALUE ZERO.
030300 01  WKS-SUM-TAB.
030400     02  WKS-SUM-ENTRY OCCURS 200 TIMES
030500         INDEXED BY WSX.
030600         04  WS-SUM-DATE              PIC 9(08).
030700         04  WS-SUM-LINE              PIC 9(01).
030800         04  WS-TOT-PLANNED-CASES     PIC S9(9)V9(2).
030900         04  WS-TOT-PLANNED-SHIFTS    PIC S9(5)V9(2).
031000         04  WS-TOT-COMPLETED-CASES   PIC S9(9)V9(2).
031100         04  WS-AVG-PCT               PIC S9(3)V9(4).
031200         04  WS-COUNT-SKUS            PIC 9(05).
031300         04  FILLER                   PIC X(05).
031400 01  WKS-SUM-HOLD                     PIC X(55).
031500 01  WKS-SUM-HOLD-R REDEFINES WKS-SUM-HOLD.
031600     05  WH-SUM-DATE              PIC 9(08).
031700     05  WH-SUM-LINE              PIC 9(01).
031800     05  FILLER                   PIC X(46).
031900 01  WKS-MASCARA-CASES           PIC Z,ZZZ,ZZ9.99.
032000 01  WKS-MASCARA-PCT             PIC ZZ9.9.
032100*****************************************************************
032200*              CAMPOS AUXILIARES PARA LIMPIEZA DE VALORES
032300*****************************************************************
032400 01  WKS-TEXTO-LIMPIO                PIC X(60) VALUE SPACES.
032500 01  WKS-TEXTO-SIN-COMAS             PIC X(60) VALUE SPACES.
032600 01  WKS-VALOR-NUMERICO              PIC S9(7)V9(2) VALUE ZERO.
032700 01  WKS-ES-NUMERICO                 PIC 9(01) VALUE ZERO.
032800 01  WKS-SKU-INICIO                  PIC 9(03) COMP VALUE ZERO.
032900 01  WKS-SKU-LARGO                   PIC 9(03) COMP VALUE ZERO.
033000 01  WKS-SKU-ES-CORTO                PIC 9(01) VALUE ZERO.
033100 01  WKS-SKU-CANDIDATOS              PIC 9(02) COMP VALUE ZERO.
033200 01  WKS-POS-SEP                     PIC 9(03) COMP VALUE ZERO.
033300 01  WKS-MES-DIA-ANIO-AUX            PIC X(10) VALUE SPACES.
033400 PROCEDURE DIVISION.
033500*****************************************************************
033600*               S E C C I O N    P R I N C I P A L
033700*****************************************************************
033800 000-MAIN SECTION.
033900     PERFORM 100-ABRIR-ARCHIVOS
034000     PERFORM 200-PROCESA-ENTRADA UNTIL FIN-SCHEDIN
034100     PERFORM 400-MARCA-DUPLICADOS
034200     PERFORM 500-ESCRIBE-DETALLE
034300     PERFORM 510-ACUMULA-RESUMEN
034400     PERFORM 520-ESCRIBE-RESUMEN
034500     PERFORM 530-RECONCILIA
034600     PERFORM 700-BITACORA-CORRIDA
034700     PERFORM 900-CERRAR-ARCHIVOS
034800     STOP RUN.
034900 000-MAIN-E. EXIT.
035000
035100 100-ABRIR-ARCHIVOS SECTION.
035200     MOVE 'CNSL0100' TO PROGRAMA
035300     OPEN INPUT  SCHEDIN
035400          OUTPUT SCHLIN1 SCHLIN2 SCHLIN3 SCHLIN4 SCHLIN5
035500                 SCHSUM ISSLOG RUNLOG
035600     IF FS-SCHEDIN NOT EQUAL 0
035700        MOVE 'OPEN'      TO ACCION
035800        MOVE SPACES      TO LLAVE
035900        MOVE 'SCHEDIN'   TO ARCHIVO
036000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036100                               FS-SCHEDIN, FSE-SCHEDIN
036200        PERFORM 900-CERRAR-ARCHIVOS
036300        DISPLAY '>>> ALGO SALIO MAL AL ABRIR SCHEDIN <<<'
036400                UPON CONSOLE
036500        STOP RUN
036600     END-IF
036700     READ SCHEDIN INTO WKS-RENGLON-ENTRADA
036800          AT END SET FIN-SCHEDIN TO TRUE
036900     END-READ.
037000 100-ABRIR-ARCHIVOS-E. EXIT.
037100
037200*****************************************************************
037300*     LECTURA PRINCIPAL - DETECTA CAMBIO DE HOJA Y PROCESA
037400*     EL RENGLON ACTUAL (PASO 1, 2 Y 3 DEL FLUJO CONSOLIDATE)
037500*****************************************************************
037600 200-PROCESA-ENTRADA SECTION.
037700     IF SOURCE-SHEET OF WKS-RENGLON-ENTRADA NOT = WKS-HOJA-ACTUAL
037800        MOVE SOURCE-SHEET OF WKS-RENGLON-ENTRADA TO WKS-HOJA-ACTUAL
037900        PERFORM 210-RESUELVE-FECHA
038000     END-IF
038100     IF NOT OMITE-GRUPO
038200        PERFORM 300-PROCESA-RENGLON
038300     END-IF
038400     READ SCHEDIN INTO WKS-RENGLON-ENTRADA
038500          AT END SET FIN-SCHEDIN TO TRUE
038600     END-READ.
038700 200-PROCESA-ENTRADA-E. EXIT.
038800
038900*****************************************************************
039000*     RESOLUCION DE FECHA DEL GRUPO (HOJA) - REGLA DE NEGOCIO
039100*     "DATE RESOLUTION":  PREFIERE FECHA DE ENCABEZADO, LUEGO
039200*     LA FECHA IMPLICITA EN EL NOMBRE DE HOJA M.D.YY O
039300*     MM.DD.YYYY
039400*****************************************************************
039500 210-RESUELVE-FECHA SECTION.
039600     SET FECHA-RESUELTA TO FALSE
039700     SET OMITE-GRUPO    TO FALSE
039800     MOVE ZEROES TO WKS-FECHA-ENCABEZADO WKS-FECHA-NOMBRE
039900     IF SCHED-DATE OF WKS-RENGLON-ENTRADA NOT = ZEROES
040000        MOVE SCHED-DATE OF WKS-RENGLON-ENTRADA
040100                                  TO WKS-FECHA-ENCABEZADO
040200     END-IF
040300     PERFORM 212-PARSEA-NOMBRE-HOJA
040400     EVALUATE TRUE
040500         WHEN WKS-FECHA-ENCABEZADO NOT = ZEROES
040600              AND WKS-FECHA-NOMBRE NOT = ZEROES
040700              AND WKS-FECHA-ENCABEZADO NOT = WKS-FECHA-NOMBRE
040800              MOVE 'Warning'           TO SEVERITY OF WKS-RENGLON-ISSUE
040900              MOVE 'La fecha del encabezado no coincide con la'
041000                                       TO PROBLEM OF WKS-RENGLON-ISSUE
041100              MOVE 'SCHED-DATE'        TO FIELD OF WKS-RENGLON-ISSUE
041200              MOVE 'Se usa encabezado' TO ACTION-TAKEN OF
041300                                           WKS-RENGLON-ISSUE
041400              PERFORM 600-REGISTRA-ISSUE
041500              MOVE WKS-FECHA-ENCABEZADO TO WKS-FECHA-GRUPO
041600              SET FECHA-RESUELTA TO TRUE
041700         WHEN WKS-FECHA-ENCABEZADO NOT = ZEROES
041800              MOVE WKS-FECHA-ENCABEZADO TO WKS-FECHA-GRUPO
041900              SET FECHA-RESUELTA TO TRUE
042000         WHEN WKS-FECHA-NOMBRE NOT = ZEROES
042100              MOVE 'Info'              TO SEVERITY OF WKS-RENGLON-ISSUE
042200              MOVE 'Fecha tomada del nombre de hoja'
042300                                       TO PROBLEM OF WKS-RENGLON-ISSUE
042400              MOVE 'SOURCE-SHEET'      TO FIELD OF WKS-RENGLON-ISSUE
042500              PERFORM 600-REGISTRA-ISSUE
042600              MOVE WKS-FECHA-NOMBRE    TO WKS-FECHA-GRUPO
042700              SET FECHA-RESUELTA TO TRUE
042800         WHEN OTHER
042900              MOVE 'Error'             TO SEVERITY OF WKS-RENGLON-ISSUE
043000              MOVE 'No fue posible resolver la fecha del grupo'
043100                                       TO PROBLEM OF WKS-RENGLON-ISSUE
043200              MOVE 'SCHED-DATE'        TO FIELD OF WKS-RENGLON-ISSUE
043300              MOVE 'Grupo omitido'     TO ACTION-TAKEN OF
043400                                           WKS-RENGLON-ISSUE
043500              PERFORM 600-REGISTRA-ISSUE
043600              SET OMITE-GRUPO TO TRUE
043700              ADD 1 TO WKS-HOJAS-OMITIDAS
043800     END-EVALUATE
043900     IF FECHA-RESUELTA
044000        ADD 1 TO WKS-HOJAS-PROCESADAS
044100     END-IF.
044200 210-RESUELVE-FECHA-E. EXIT.
044300
044400*****************************************************************
044500*     PARTE EL NOMBRE DE HOJA POR PUNTOS (M.D.YY O MM.DD.YYYY)
044600*****************************************************************
044700 212-PARSEA-NOMBRE-HOJA SECTION.
044800     MOVE SPACES TO WKS-NP-UNO WKS-NP-DOS WKS-NP-TRES
044900     MOVE ZEROES TO WKS-LEN-UNO WKS-LEN-DOS WKS-LEN-TRES
045000     UNSTRING WKS-HOJA-ACTUAL DELIMITED BY '.'
045100         INTO WKS-NP-UNO COUNT IN WKS-LEN-UNO
045200              WKS-NP-DOS COUNT IN WKS-LEN-DOS
045300              WKS-NP-TRES COUNT IN WKS-LEN-TRES
045400     END-UNSTRING
045500     INSPECT WKS-NP-UNO  REPLACING LEADING SPACE BY '0'
045600     INSPECT WKS-NP-DOS  REPLACING LEADING SPACE BY '0'
045700     INSPECT WKS-NP-TRES REPLACING LEADING SPACE BY '0'
045800     IF WKS-NP-UNO NOT NUMERIC OR WKS-NP-DOS NOT NUMERIC
045900                                OR WKS-NP-TRES NOT NUMERIC
046000        OR WKS-LEN-UNO = 0 OR WKS-LEN-DOS = 0 OR WKS-LEN-TRES = 0
046100         MOVE ZEROES TO WKS-FECHA-NOMBRE
046200     ELSE
046300         MOVE WKS-NP-UNO  TO WKS-MES-NUM
046400         MOVE WKS-NP-DOS  TO WKS-DIA-NUM
046500         MOVE WKS-NP-TRES TO WKS-ANIO-NUM-RAW
046600         IF WKS-LEN-TRES = 2
046700            COMPUTE WKS-ANIO-NUM = WKS-ANIO-NUM-RAW + 2000
046800         ELSE
046900            MOVE WKS-ANIO-NUM-RAW TO WKS-ANIO-NUM
047000         END-IF
047100         IF WKS-MES-NUM >= 1 AND WKS-MES-NUM <= 12
047200            AND WKS-DIA-NUM >= 1
047300            AND WKS-DIA-NUM <= DIA-FIN-MES(WKS-MES-NUM)
047400            MOVE WKS-ANIO-NUM TO WKS-FG-ANIO
047500            MOVE WKS-MES-NUM  TO WKS-FG-MES
047600            MOVE WKS-DIA-NUM  TO WKS-FG-DIA
047700            MOVE WKS-FECHA-GRUPO TO WKS-FECHA-NOMBRE
047800         ELSE
047900            MOVE ZEROES TO WKS-FECHA-NOMBRE
048000         END-IF
048100     END-IF.
048200 212-PARSEA-NOMBRE-HOJA-E. EXIT.
048300
048400*****************************************************************
048500*     CLASIFICA EL RENGLON, LIMPIA CAMPOS, EXTRAE SKU, RECALCULA
048600*     PORCENTAJE, VALIDA SANIDAD Y LO ACUMULA EN SU TABLA DE
048700*     LINEA (PASO 3 DEL FLUJO CONSOLIDATE)
048800*****************************************************************
048900 300-PROCESA-RENGLON SECTION.
049000     SET ES-RENGLON-RELLENO TO FALSE
049100     IF LINE-NUM OF WKS-RENGLON-ENTRADA < 1
049200        OR LINE-NUM OF WKS-RENGLON-ENTRADA > 5
049300        IF SKU-RAW-TEXT OF WKS-RENGLON-ENTRADA = SPACES
049400           AND CASES-PLANNED OF WKS-RENGLON-ENTRADA = ZERO
049500           AND SHIFTS-PLANNED OF WKS-RENGLON-ENTRADA = ZERO
049600           AND TARGET-PER-SHIFT OF WKS-RENGLON-ENTRADA NOT = ZERO
049700           MOVE 'Info'          TO SEVERITY OF WKS-RENGLON-ISSUE
049800           MOVE 'Renglon relleno (solo Target-per-Shift)'
049900                                TO PROBLEM OF WKS-RENGLON-ISSUE
050000           PERFORM 600-REGISTRA-ISSUE
050100        END-IF
050200        SET ES-RENGLON-RELLENO TO TRUE
050300     END-IF
050400     IF NOT ES-RENGLON-RELLENO
050500        IF SKU-RAW-TEXT OF WKS-RENGLON-ENTRADA = SPACES
050600           AND CASES-PLANNED OF WKS-RENGLON-ENTRADA = ZERO
050700           AND SHIFTS-PLANNED OF WKS-RENGLON-ENTRADA = ZERO
050800           IF TARGET-PER-SHIFT OF WKS-RENGLON-ENTRADA NOT = ZERO
050900              MOVE 'Info'       TO SEVERITY OF WKS-RENGLON-ISSUE
051000              MOVE 'Renglon relleno sin SKU ni cantidades'
051100                                TO PROBLEM OF WKS-RENGLON-ISSUE
051200              PERFORM 600-REGISTRA-ISSUE
051300           END-IF
051400           SET ES-RENGLON-RELLENO TO TRUE
051500        END-IF
051600     END-IF
051700     IF NOT ES-RENGLON-RELLENO
051800        MOVE WKS-RENGLON-ENTRADA TO WKS-RENGLON-SALIDA
051900        MOVE WKS-FECHA-GRUPO     TO SCHED-DATE OF WKS-RENGLON-SALIDA
052000        PERFORM 310-LIMPIA-CAMPOS
052100        PERFORM 320-EXTRAE-SKU
052200        PERFORM 340-CALCULA-PCT
052300        PERFORM 350-VALIDA-SANIDAD
052400        PERFORM 360-AGREGA-A-TABLA
052500     END-IF.
052600 300-PROCESA-RENGLON-E. EXIT.
052700
052800*****************************************************************
052900*     LIMPIEZA DE VALORES - ELIMINA ESPACIOS SOBRANTES Y
053000*     VERIFICA SI SKU-RAW-TEXT ESTA PRESENTE
053100*****************************************************************
053200 310-LIMPIA-CAMPOS SECTION.
053300     MOVE SKU-RAW-TEXT OF WKS-RENGLON-SALIDA TO WKS-TEXTO-LIMPIO
053400     IF WKS-TEXTO-LIMPIO = SPACES
053500        AND (CASES-PLANNED OF WKS-RENGLON-SALIDA NOT = ZERO
053600             OR SHIFTS-PLANNED OF WKS-RENGLON-SALIDA NOT = ZERO)
053700        MOVE 'Warning'        TO SEVERITY OF WKS-RENGLON-ISSUE
053800        MOVE 'Falta el texto de SKU; se conserva SKU en blanco'
053900                              TO PROBLEM OF WKS-RENGLON-ISSUE
054000        MOVE 'SKU-RAW-TEXT'   TO FIELD OF WKS-RENGLON-ISSUE
054100        PERFORM 600-REGISTRA-ISSUE
054200     END-IF.
054300 310-LIMPIA-CAMPOS-E. EXIT.
054400
054500*****************************************************************
054600*     EXTRACCION DE SKU DE SKU-RAW-TEXT:
054700*       1) PRIMERA CORRIDA DE 6 O MAS DIGITOS
054800*       2) SI NO, PRIMERA CORRIDA DE 4 O MAS DIGITOS (CORTO)
054900*       3) SI NO, SKU EN BLANCO
055000*     LA DESCRIPCION ES EL TEXTO DESPUES DEL SEPARADOR " / "
055100*     O DESPUES DEL SKU MISMO
055200*****************************************************************
055300 320-EXTRAE-SKU SECTION.
055400     MOVE SPACES TO SKU-CODE OF WKS-RENGLON-SALIDA
055500     MOVE SPACES TO SKU-DESC OF WKS-RENGLON-SALIDA
055600     MOVE ZERO   TO WKS-SKU-INICIO WKS-SKU-LARGO
055700     MOVE ZERO   TO WKS-SKU-CANDIDATOS
055800     MOVE ZERO   TO WKS-SKU-ES-CORTO
055900     PERFORM 322-BUSCA-CORRIDA-DIGITOS
056000     IF WKS-SKU-INICIO = ZERO
056100        MOVE 'Warning'          TO SEVERITY OF WKS-RENGLON-ISSUE
056200        MOVE 'No se encontro un SKU valido en el texto'
056300                                TO PROBLEM OF WKS-RENGLON-ISSUE
056400        MOVE 'SKU-RAW-TEXT'     TO FIELD OF WKS-RENGLON-ISSUE
056500        PERFORM 600-REGISTRA-ISSUE
056600     ELSE
056700        IF WKS-SKU-ES-CORTO = 1
056800           MOVE 'Info'          TO SEVERITY OF WKS-RENGLON-ISSUE
056900           MOVE 'SKU corto de 4 o mas digitos'
057000                                TO PROBLEM OF WKS-RENGLON-ISSUE
057100           PERFORM 600-REGISTRA-ISSUE
057200        END-IF
057300        IF WKS-SKU-CANDIDATOS > 1
057400           MOVE 'Warning'       TO SEVERITY OF WKS-RENGLON-ISSUE
057500           MOVE 'Mas de una corrida de digitos candidata a SKU'
057600                                TO PROBLEM OF WKS-RENGLON-ISSUE
057700           PERFORM 600-REGISTRA-ISSUE
057800        END-IF
057900        MOVE WKS-TEXTO-LIMPIO(WKS-SKU-INICIO:WKS-SKU-LARGO)
058000                                TO SKU-CODE OF WKS-RENGLON-SALIDA
058100     END-IF
058200     PERFORM 324-EXTRAE-DESCRIPCION.
058300 320-EXTRAE-SKU-E. EXIT.
058400
058500*****************************************************************
058600*     BUSCA LA PRIMERA CORRIDA DE 6+ DIGITOS; SI NO HAY,
058700*     LA PRIMERA CORRIDA DE 4+ DIGITOS
058800*****************************************************************
058900 322-BUSCA-CORRIDA-DIGITOS SECTION.
059000     MOVE 1 TO WKS-POS
059100     MOVE ZERO TO WKS-DIGITOS
059200     PERFORM 323-EXAMINA-POSICION
059300         VARYING WKS-POS FROM 1 BY 1
059400         UNTIL WKS-POS > 60
059500     IF WKS-DIGITOS >= 4 AND WKS-DIGITOS < 6
059600                         AND WKS-SKU-INICIO NOT = ZERO
059700        MOVE 1 TO WKS-SKU-ES-CORTO
059800     END-IF.
059900 322-BUSCA-CORRIDA-DIGITOS-E. EXIT.
060000
060100 323-EXAMINA-POSICION SECTION.
060200     IF WKS-TEXTO-LIMPIO(WKS-POS:1) >= '0'
060300        AND WKS-TEXTO-LIMPIO(WKS-POS:1) <= '9'
060400        ADD 1 TO WKS-DIGITOS
060500        IF WKS-DIGITOS = 1
060600           MOVE WKS-POS TO WKS-SKU-INICIO
060700        END-IF
060800        IF WKS-DIGITOS >= 6 AND WKS-SKU-LARGO < 6
060900           MOVE WKS-DIGITOS TO WKS-SKU-LARGO
061000           ADD 1 TO WKS-SKU-CANDIDATOS
061100        END-IF
061200     ELSE
061300        IF WKS-DIGITOS >= 4 AND WKS-SKU-LARGO = ZERO
061400           MOVE WKS-DIGITOS TO WKS-SKU-LARGO
061500           ADD 1 TO WKS-SKU-CANDIDATOS
061600        END-IF
061700        IF WKS-DIGITOS < 4
061800           MOVE ZERO TO WKS-SKU-INICIO
061900        END-IF
062000        MOVE ZERO TO WKS-DIGITOS
062100     END-IF.
062200 323-EXAMINA-POSICION-E. EXIT.
062300
062400*****************************************************************
062500*     DESCRIPCION: TEXTO DESPUES DE " / ", O DESPUES DEL SKU
062600*****************************************************************
062700 324-EXTRAE-DESCRIPCION SECTION.
062800     MOVE ZERO TO WKS-POS-SEP
062900     INSPECT WKS-TEXTO-LIMPIO TALLYING WKS-POS-SEP
063000        FOR ALL ' / '
063100     IF WKS-POS-SEP > ZERO
063200        UNSTRING WKS-TEXTO-LIMPIO DELIMITED BY ' / '
063300            INTO WKS-TEXTO-SIN-COMAS
063400                  SKU-DESC OF WKS-RENGLON-SALIDA
063500        END-UNSTRING
063600     ELSE
063700        IF WKS-SKU-INICIO NOT = ZERO
063800           COMPUTE WKS-POS = WKS-SKU-INICIO + WKS-SKU-LARGO
063810*          REQ-00361: SI EL SKU VIENE PEGADO A UNA DIAGONAL
063820*          (SIN EL ESPACIO " / "), LA DESCRIPCION EMPIEZA
063830*          DESPUES DE LA DIAGONAL, NO EN ELLA
063840           IF WKS-POS <= 60 AND
063850              WKS-TEXTO-LIMPIO(WKS-POS:1) = '/'
063860              ADD 1 TO WKS-POS
063870           END-IF
063900           IF WKS-POS <= 60
064000              MOVE WKS-TEXTO-LIMPIO(WKS-POS:) TO
064100                            SKU-DESC OF WKS-RENGLON-SALIDA
064200           END-IF
064300        END-IF
064400     END-IF.
064500 324-EXTRAE-DESCRIPCION-E. EXIT.
064600
064700*****************************************************************
064800*     PORCENTAJE DE AVANCE - SIEMPRE RECALCULADO
064900*     PCT = CASES-COMPLETED / CASES-PLANNED, SOLO CUANDO
065000*     PLANNED ESTA PRESENTE Y ES MAYOR QUE CERO
065100*****************************************************************
065200 340-CALCULA-PCT SECTION.
065300     MOVE ZERO TO PCT-COMPLETE OF WKS-RENGLON-SALIDA
065400     MOVE ZERO TO WKS-PCT-PRESENTE-SW
065500     IF CASES-PLANNED OF WKS-RENGLON-SALIDA > ZERO
065600        COMPUTE PCT-COMPLETE OF WKS-RENGLON-SALIDA ROUNDED =
065700                CASES-COMPLETED OF WKS-RENGLON-SALIDA /
065800                CASES-PLANNED OF WKS-RENGLON-SALIDA
065900        MOVE 1 TO WKS-PCT-PRESENTE-SW
066000     END-IF.
066100 340-CALCULA-PCT-E. EXIT.
066200
066300*****************************************************************
066400*     VALIDACIONES DE SANIDAD - CADA UNA REGISTRA UN WARNING
066500*     PERO CONSERVA EL VALOR
066600*****************************************************************
066700 350-VALIDA-SANIDAD SECTION.
066800     IF CASES-PLANNED OF WKS-RENGLON-SALIDA < ZERO
066900        MOVE 'Warning'     TO SEVERITY OF WKS-RENGLON-ISSUE
067000        MOVE 'Cases-Planned negativo' TO PROBLEM OF
067100                                          WKS-RENGLON-ISSUE
067200        MOVE 'CASES-PLANNED' TO FIELD OF WKS-RENGLON-ISSUE
067300        PERFORM 600-REGISTRA-ISSUE
067400     END-IF
067500     IF SHIFTS-PLANNED OF WKS-RENGLON-SALIDA < ZERO
067600        MOVE 'Warning'     TO SEVERITY OF WKS-RENGLON-ISSUE
067700        MOVE 'Shifts-Planned negativo' TO PROBLEM OF
067800                                           WKS-RENGLON-ISSUE
067900        MOVE 'SHIFTS-PLANNED' TO FIELD OF WKS-RENGLON-ISSUE
068000        PERFORM 600-REGISTRA-ISSUE
068100     END-IF
068200     IF SHIFTS-PLANNED OF WKS-RENGLON-SALIDA > ZERO
068300        AND TARGET-PER-SHIFT OF WKS-RENGLON-SALIDA = ZERO
068400        MOVE 'Warning'     TO SEVERITY OF WKS-RENGLON-ISSUE
068500        MOVE 'Target-per-Shift ausente; se deja en blanco'
068600                           TO PROBLEM OF WKS-RENGLON-ISSUE
068700        MOVE 'TARGET-PER-SHIFT' TO FIELD OF WKS-RENGLON-ISSUE
068800        PERFORM 600-REGISTRA-ISSUE
068900     END-IF.
069000 350-VALIDA-SANIDAD-E. EXIT.
069100
069200*****************************************************************
069300*     ACUMULA EL RENGLON LIMPIO EN LA TABLA DE SU LINEA
069400*****************************************************************
069500 360-AGREGA-A-TABLA SECTION.
069600     MOVE LINE-NUM OF WKS-RENGLON-SALIDA TO WKS-L
069700     IF WKS-CNT-FILAS(WKS-L) < WKS-MAX-FILAS
069800        ADD 1 TO WKS-CNT-FILAS(WKS-L)
069900        SET WFX-R TO WKS-CNT-FILAS(WKS-L)
070000        MOVE SCHED-DATE OF WKS-RENGLON-SALIDA
070100                            TO WF-SCHED-DATE(WKS-L, WFX-R)
070200        MOVE SOURCE-SHEET OF WKS-RENGLON-SALIDA
070300                            TO WF-SOURCE-SHEET(WKS-L, WFX-R)
070400        MOVE SKU-RAW-TEXT OF WKS-RENGLON-SALIDA
070500                            TO WF-SKU-RAW-TEXT(WKS-L, WFX-R)
070600        MOVE CASES-PLANNED OF WKS-RENGLON-SALIDA
070700                            TO WF-CASES-PLANNED(WKS-L, WFX-R)
070800        MOVE SHIFTS-PLANNED OF WKS-RENGLON-SALIDA
070900                            TO WF-SHIFTS-PLANNED(WKS-L, WFX-R)
071000        MOVE TARGET-PER-SHIFT OF WKS-RENGLON-SALIDA
071100                            TO WF-TARGET-PER-SHIFT(WKS-L, WFX-R)
071200        MOVE CASES-COMPLETED OF WKS-RENGLON-SALIDA
071300                            TO WF-CASES-COMPLETED(WKS-L, WFX-R)
071400        MOVE NOTES OF WKS-RENGLON-SALIDA
071500                            TO WF-NOTES(WKS-L, WFX-R)
071600        MOVE WORK-ORDER-MADE OF WKS-RENGLON-SALIDA
071700                            TO WF-WORK-ORDER(WKS-L, WFX-R)
071800        MOVE SKU-CODE OF WKS-RENGLON-SALIDA
071900                            TO WF-SKU-CODE(WKS-L, WFX-R)
072000        MOVE SKU-DESC OF WKS-RENGLON-SALIDA
072100                            TO WF-SKU-DESC(WKS-L, WFX-R)
072200        MOVE PCT-COMPLETE OF WKS-RENGLON-SALIDA
072300                            TO WF-PCT-COMPLETE(WKS-L, WFX-R)
072400        MOVE ZERO           TO WF-DUPLICADO(WKS-L, WFX-R)
072500        MOVE WKS-PCT-PRESENTE-SW TO WF-PCT-PRESENTE(WKS-L, WFX-R)
072600     END-IF.
072700 360-AGREGA-A-TABLA-E. EXIT.
072800
072900*****************************************************************
073000*     PASO 4 Y 5 DEL FLUJO CONSOLIDATE: DETECTA DUPLICADOS POR
073100*     (FECHA, LINEA, SKU, CASES-PLANNED, SHIFTS-PLANNED) SOBRE
073200*     CADA TABLA DE LINEA; NINGUN RENGLON SE ELIMINA
073300*****************************************************************
073400 400-MARCA-DUPLICADOS SECTION.
073500     PERFORM 402-MARCA-DUPLICADOS-LINEA
073600         VARYING WKS-L FROM 1 BY 1 UNTIL WKS-L > 5.
073700 400-MARCA-DUPLICADOS-E. EXIT.
073800
073900 402-MARCA-DUPLICADOS-LINEA SECTION.
074000     PERFORM 404-COMPARA-FILA-I
074100         VARYING WFX-R FROM 1 BY 1
074200         UNTIL WFX-R > WKS-CNT-FILAS(WKS-L).
074300 402-MARCA-DUPLICADOS-LINEA-E. EXIT.
074400
074500 404-COMPARA-FILA-I SECTION.
074600     PERFORM 406-COMPARA-FILA-J
074700         VARYING WFX2 FROM 1 BY 1
074800         UNTIL WFX2 > WKS-CNT-FILAS(WKS-L).
074900 404-COMPARA-FILA-I-E. EXIT.
075000
075100 406-COMPARA-FILA-J SECTION.
075200     IF WFX-R NOT = WFX2
075300        IF WF-SCHED-DATE(WKS-L, WFX-R) =
075400                       WF-SCHED-DATE(WKS-L, WFX2)
075500           AND WF-SKU-CODE(WKS-L, WFX-R) =
075600                       WF-SKU-CODE(WKS-L, WFX2)
075700           AND WF-CASES-PLANNED(WKS-L, WFX-R) =
075800                       WF-CASES-PLANNED(WKS-L, WFX2)
075900           AND WF-SHIFTS-PLANNED(WKS-L, WFX-R) =
076000                       WF-SHIFTS-PLANNED(WKS-L, WFX2)
076100           IF WF-DUPLICADO(WKS-L, WFX-R) = ZERO
076200              MOVE 1 TO WF-DUPLICADO(WKS-L, WFX-R)
076300              ADD 1 TO WKS-CON-DUPLICADOS
076400              MOVE 'Warning'     TO SEVERITY OF WKS-RENGLON-ISSUE
076500              MOVE WF-SOURCE-SHEET(WKS-L, WFX-R) TO SHEET-NAME OF
076600                                                WKS-RENGLON-ISSUE
076700              MOVE 'Llave duplicada; conservado (no eliminado)'
076800                                  TO PROBLEM OF WKS-RENGLON-ISSUE
076900              MOVE 'Kept (not deleted)' TO ACTION-TAKEN OF
077000                                            WKS-RENGLON-ISSUE
077100              PERFORM 600-REGISTRA-ISSUE
077200           END-IF
077300        END-IF
077400     END-IF.
077500 406-COMPARA-FILA-J-E. EXIT.
077600
077700*****************************************************************
077800*     ESCRIBE EL DETALLE DE CADA LINEA, ORDENADO POR FECHA
077900*     ASCENDENTE (ORDEN ESTABLE: INSERCION)
078000*****************************************************************
078100 500-ESCRIBE-DETALLE SECTION.
078200     PERFORM 504-PROCESA-LINEA-SALIDA
078300         VARYING WKS-L FROM 1 BY 1 UNTIL WKS-L > 5.
078400 500-ESCRIBE-DETALLE-E. EXIT.
078500
078600 504-PROCESA-LINEA-SALIDA SECTION.
078700     PERFORM 506-INSERTA-FILA
078800         VARYING WFX-R FROM 2 BY 1
078900         UNTIL WFX-R > WKS-CNT-FILAS(WKS-L)
079000     PERFORM 508-ESCRIBE-FILA
079100         VARYING WFX-R FROM 1 BY 1
079200         UNTIL WFX-R > WKS-CNT-FILAS(WKS-L).
079300 504-PROCESA-LINEA-SALIDA-E. EXIT.
079400
079500 506-INSERTA-FILA SECTION.
079600     MOVE WKS-FILA(WKS-L, WFX-R) TO WKS-FILA-HOLD
079700     MOVE WFX-R TO WKS-J
079800     PERFORM 507-DESPLAZA-FILA
079900         UNTIL WKS-J < 2 OR
080000         WF-SCHED-DATE(WKS-L, WKS-J - 1) <= WH-SCHED-DATE
080100     MOVE WKS-FILA-HOLD TO WKS-FILA(WKS-L, WKS-J).
080200 506-INSERTA-FILA-E. EXIT.
080300
080400 507-DESPLAZA-FILA SECTION.
080500     MOVE WKS-FILA(WKS-L, WKS-J - 1) TO WKS-FILA(WKS-L, WKS-J)
080600     SUBTRACT 1 FROM WKS-J.
080700 507-DESPLAZA-FILA-E. EXIT.
080800
080900 508-ESCRIBE-FILA SECTION.
081000     MOVE WKS-FILA(WKS-L, WFX-R) TO WKS-RENGLON-SALIDA
081100     EVALUATE WKS-L
081200         WHEN 1 WRITE SCHLIN1-REC FROM WKS-RENGLON-SALIDA
081300         WHEN 2 WRITE SCHLIN2-REC FROM WKS-RENGLON-SALIDA
081400         WHEN 3 WRITE SCHLIN3-REC FROM WKS-RENGLON-SALIDA
081500         WHEN 4 WRITE SCHLIN4-REC FROM WKS-RENGLON-SALIDA
081600         WHEN 5 WRITE SCHLIN5-REC FROM WKS-RENGLON-SALIDA
081700     END-EVALUATE.
081800 508-ESCRIBE-FILA-E. EXIT.
081900
082000*****************************************************************
082100*     RESUMEN POR FECHA Y LINEA - PROMEDIO PONDERADO DE % DE
082200*     AVANCE SOBRE LAS FILAS CON PLANNED > 0 Y PCT PRESENTE
082300*****************************************************************
082400 510-ACUMULA-RESUMEN SECTION.
082500     MOVE ZERO TO WKS-SUM-COUNT
082600     PERFORM 512-ACUMULA-LINEA VARYING WKS-L FROM 1 BY 1
082700         UNTIL WKS-L > 5.
082800 510-ACUMULA-RESUMEN-E. EXIT.
082900
083000 512-ACUMULA-LINEA SECTION.
083100     MOVE ZERO TO WKS-CELDA-FECHA
083200     PERFORM 514-ACUMULA-FILA
083300         VARYING WFX-R FROM 1 BY 1
083400         UNTIL WFX-R > WKS-CNT-FILAS(WKS-L)
083500     IF WKS-CNT-FILAS(WKS-L) > ZERO
083600        PERFORM 516-CIERRA-CELDA
083700     END-IF.
083800 512-ACUMULA-LINEA-E. EXIT.
083900
084000 514-ACUMULA-FILA SECTION.
084100     IF WFX-R = 1
084200        MOVE WF-SCHED-DATE(WKS-L, WFX-R) TO WKS-CELDA-FECHA
084300        MOVE ZERO TO WKS-CELDA-PLANNED WKS-CELDA-SHIFTS
084400                     WKS-CELDA-COMPLETED WKS-CELDA-PESO-PCT
084500                     WKS-CELDA-BASE-PCT  WKS-CELDA-COUNT
084600     ELSE
084700        IF WF-SCHED-DATE(WKS-L, WFX-R) NOT = WKS-CELDA-FECHA
084800           PERFORM 516-CIERRA-CELDA
084900           MOVE WF-SCHED-DATE(WKS-L, WFX-R) TO WKS-CELDA-FECHA
085000           MOVE ZERO TO WKS-CELDA-PLANNED WKS-CELDA-SHIFTS
085100                        WKS-CELDA-COMPLETED WKS-CELDA-PESO-PCT
085200                        WKS-CELDA-BASE-PCT  WKS-CELDA-COUNT
085300        END-IF
085400     END-IF
085500     ADD WF-CASES-PLANNED(WKS-L, WFX-R)    TO WKS-CELDA-PLANNED
085600     ADD WF-SHIFTS-PLANNED(WKS-L, WFX-R)   TO WKS-CELDA-SHIFTS
085700     ADD WF-CASES-COMPLETED(WKS-L, WFX-R)  TO WKS-CELDA-COMPLETED
085800     ADD 1 TO WKS-CELDA-COUNT
085900     IF WF-CASES-PLANNED(WKS-L, WFX-R) > ZERO
086000        AND WF-PCT-PRESENTE(WKS-L, WFX-R) = 1
086100        ADD WF-CASES-PLANNED(WKS-L, WFX-R) TO WKS-CELDA-BASE-PCT
086200        COMPUTE WKS-CELDA-PESO-PCT = WKS-CELDA-PESO-PCT +
086300            (WF-PCT-COMPLETE(WKS-L, WFX-R) *
086400             WF-CASES-PLANNED(WKS-L, WFX-R))
086500     END-IF.
086600 514-ACUMULA-FILA-E. EXIT.
086700
086800*****************************************************************
086900*     CIERRA LA CELDA (FECHA,LINEA) ACTUAL Y LA GUARDA EN LA
087000*     TABLA DE RESUMEN; ACUMULA TAMBIEN LOS TOTALES GENERALES
087100*****************************************************************
087200 516-CIERRA-CELDA SECTION.
087300     ADD 1 TO WKS-SUM-COUNT
087400     SET WSX TO WKS-SUM-COUNT
087500     MOVE WKS-CELDA-FECHA    TO WS-SUM-DATE(WSX)
087600     MOVE WKS-L              TO WS-SUM-LINE(WSX)
087700     MOVE WKS-CELDA-PLANNED  TO WS-TOT-PLANNED-CASES(WSX)
087800     MOVE WKS-CELDA-SHIFTS   TO WS-TOT-PLANNED-SHIFTS(WSX)
087900     MOVE WKS-CELDA-COMPLETED TO WS-TOT-COMPLETED-CASES(WSX)
088000     MOVE WKS-CELDA-COUNT    TO WS-COUNT-SKUS(WSX)
088100     MOVE ZERO               TO WS-AVG-PCT(WSX)
088200     IF WKS-CELDA-BASE-PCT > ZERO
088300        COMPUTE WS-AVG-PCT(WSX) ROUNDED =
088400                WKS-CELDA-PESO-PCT / WKS-CELDA-BASE-PCT
088500     END-IF
088600     ADD WKS-CELDA-PLANNED    TO WKS-TOT-PLANNED-CASES
088700     ADD WKS-CELDA-SHIFTS     TO WKS-TOT-PLANNED-SHIFTS
088800     ADD WKS-CELDA-COMPLETED  TO WKS-TOT-COMPLETED-CASES
088900     ADD WKS-CELDA-PESO-PCT   TO WKS-TOT-PESO-PCT
089000     ADD WKS-CELDA-BASE-PCT   TO WKS-TOT-BASE-PCT
089100     ADD WKS-CELDA-COUNT      TO WKS-TOT-COUNT-SKUS.
089200 516-CIERRA-CELDA-E. EXIT.
089300
089400*****************************************************************
089500*     ESCRIBE EL RESUMEN: TOTALES GENERALES PRIMERO, LUEGO EL
089600*     DETALLE POR (FECHA,LINEA) ORDENADO POR FECHA Y LINEA
089700*****************************************************************
089800 520-ESCRIBE-RESUMEN SECTION.
089900     MOVE ZEROES TO SUM-DATE OF WKS-RENGLON-RESUMEN
090000     MOVE ZEROES TO SUM-LINE OF WKS-RENGLON-RESUMEN
090100     MOVE WKS-TOT-PLANNED-CASES   TO
090200          TOT-PLANNED-CASES OF WKS-RENGLON-RESUMEN
090300     MOVE WKS-TOT-PLANNED-SHIFTS  TO
090400          TOT-PLANNED-SHIFTS OF WKS-RENGLON-RESUMEN
090500     MOVE WKS-TOT-COMPLETED-CASES TO
090600          TOT-COMPLETED-CASES OF WKS-RENGLON-RESUMEN
090700     MOVE WKS-TOT-COUNT-SKUS      TO
090800          COUNT-SKUS OF WKS-RENGLON-RESUMEN
090900     MOVE ZERO TO AVG-PCT-WEIGHTED OF WKS-RENGLON-RESUMEN
091000     IF WKS-TOT-BASE-PCT > ZERO
091100        COMPUTE AVG-PCT-WEIGHTED OF WKS-RENGLON-RESUMEN ROUNDED =
091200                WKS-TOT-PESO-PCT / WKS-TOT-BASE-PCT
091300     END-IF
091400     WRITE SCHED-SUMM-REC FROM WKS-RENGLON-RESUMEN
091500     PERFORM 522-ORDENA-RESUMEN
091600         VARYING WSX FROM 2 BY 1 UNTIL WSX > WKS-SUM-COUNT
091700     PERFORM 524-ESCRIBE-CELDA-RESUMEN
091800         VARYING WSX FROM 1 BY 1 UNTIL WSX > WKS-SUM-COUNT.
091900 520-ESCRIBE-RESUMEN-E. EXIT.
092000
092100*****************************************************************
092200*     ORDENA LA TABLA DE RESUMEN POR FECHA Y LUEGO LINEA
092300*     (INSERCION, ESTABLE)
092400*****************************************************************
092500 522-ORDENA-RESUMEN SECTION.
092600     MOVE WKS-SUM-ENTRY(WSX) TO WKS-SUM-HOLD
092700     MOVE WSX TO WKS-J
092800     PERFORM 523-DESPLAZA-RESUMEN
092900         UNTIL WKS-J < 2 OR
093000         WS-SUM-DATE(WKS-J - 1) < WH-SUM-DATE OR
093100         (WS-SUM-DATE(WKS-J - 1) = WH-SUM-DATE AND
093200          WS-SUM-LINE(WKS-J - 1) <= WH-SUM-LINE)
093300     MOVE WKS-SUM-HOLD TO WKS-SUM-ENTRY(WKS-J).
093400 522-ORDENA-RESUMEN-E. EXIT.
093500
093600 523-DESPLAZA-RESUMEN SECTION.
093700     MOVE WKS-SUM-ENTRY(WKS-J - 1) TO WKS-SUM-ENTRY(WKS-J)
093800     SUBTRACT 1 FROM WKS-J.
093900 523-DESPLAZA-RESUMEN-E. EXIT.
094000
094100 524-ESCRIBE-CELDA-RESUMEN SECTION.
094200     MOVE WS-SUM-DATE(WSX)           TO
094300          SUM-DATE OF WKS-RENGLON-RESUMEN
094400     MOVE WS-SUM-LINE(WSX)           TO
094500          SUM-LINE OF WKS-RENGLON-RESUMEN
094600     MOVE WS-TOT-PLANNED-CASES(WSX)  TO
094700          TOT-PLANNED-CASES OF WKS-RENGLON-RESUMEN
094800     MOVE WS-TOT-PLANNED-SHIFTS(WSX) TO
094900          TOT-PLANNED-SHIFTS OF WKS-RENGLON-RESUMEN
095000     MOVE WS-TOT-COMPLETED-CASES(WSX) TO
095100          TOT-COMPLETED-CASES OF WKS-RENGLON-RESUMEN
095200     MOVE WS-AVG-PCT(WSX)            TO
095300          AVG-PCT-WEIGHTED OF WKS-RENGLON-RESUMEN
095400     MOVE WS-COUNT-SKUS(WSX)         TO
095500          COUNT-SKUS OF WKS-RENGLON-RESUMEN
095600     WRITE SCHED-SUMM-REC FROM WKS-RENGLON-RESUMEN.
095700 524-ESCRIBE-CELDA-RESUMEN-E. EXIT.
095800
095900*****************************************************************
096000*     RECONCILIACION: EL TOTAL GENERAL DE CASES-PLANNED Y EL
096100*     CONTEO DE RENGLONES DEBEN COINCIDIR CON LA RESUMA
096200*     INDEPENDIENTE SOBRE LAS TABLAS POR LINEA
096300*****************************************************************
096400 530-RECONCILIA SECTION.
096500     MOVE ZERO TO WKS-RECALC-PLANNED WKS-RECALC-FILAS
096600     PERFORM 532-RECALCULA-LINEA VARYING WKS-L FROM 1 BY 1
096700         UNTIL WKS-L > 5
096800     IF WKS-RECALC-PLANNED NOT = WKS-TOT-PLANNED-CASES
096900        MOVE 'Error'     TO SEVERITY OF WKS-RENGLON-ISSUE
097000        MOVE 'Total planeado del resumen no reconcilia con las'
097100                          TO PROBLEM OF WKS-RENGLON-ISSUE
097200        MOVE 'TOT-PLANNED-CASES' TO FIELD OF WKS-RENGLON-ISSUE
097300        PERFORM 600-REGISTRA-ISSUE
097400     END-IF
097500     IF WKS-RECALC-FILAS NOT = WKS-TOT-COUNT-SKUS
097600        MOVE 'Error'     TO SEVERITY OF WKS-RENGLON-ISSUE
097700        MOVE 'Conteo de renglones del resumen no reconcilia'
097800                          TO PROBLEM OF WKS-RENGLON-ISSUE
097900        MOVE 'COUNT-SKUS' TO FIELD OF WKS-RENGLON-ISSUE
098000        PERFORM 600-REGISTRA-ISSUE
098100     END-IF.
098200 530-RECONCILIA-E. EXIT.
098300
098400 532-RECALCULA-LINEA SECTION.
098500     PERFORM 534-RECALCULA-FILA
098600         VARYING WFX-R FROM 1 BY 1
098700         UNTIL WFX-R > WKS-CNT-FILAS(WKS-L).
098800 532-RECALCULA-LINEA-E. EXIT.
098900
099000 534-RECALCULA-FILA SECTION.
099100     ADD WF-CASES-PLANNED(WKS-L, WFX-R) TO WKS-RECALC-PLANNED
099200     ADD 1 TO WKS-RECALC-FILAS.
099300 534-RECALCULA-FILA-E. EXIT.
099400
099500*****************************************************************
099600*     REGISTRA UN RENGLON EN LA BITACORA DE INCIDENCIAS
099700*****************************************************************
099800 600-REGISTRA-ISSUE SECTION.
099900     ADD 1 TO WKS-ISSUE-ID
100000     MOVE WKS-ISSUE-ID        TO ISSUE-ID OF WKS-RENGLON-ISSUE
100100     MOVE WKS-HOJA-ACTUAL     TO SHEET-NAME OF WKS-RENGLON-ISSUE
100200     EVALUATE SEVERITY OF WKS-RENGLON-ISSUE
100300         WHEN 'Info'    ADD 1 TO WKS-CON-INFO
100400         WHEN 'Warning' ADD 1 TO WKS-CON-WARNING
100500         WHEN 'Error'   ADD 1 TO WKS-CON-ERROR
100600     END-EVALUATE
100700     WRITE ISSUE-LOG-REC FROM WKS-RENGLON-ISSUE
100800     MOVE SPACES TO WKS-RENGLON-ISSUE.
100900 600-REGISTRA-ISSUE-E. EXIT.
101000
101100*****************************************************************
101200*     BITACORA DE CORRIDA (RUN LOG)
101300*****************************************************************
101400 700-BITACORA-CORRIDA SECTION.
101500     MOVE SPACES TO RUNLOG-REC
101600     MOVE 'BITACORA DE CORRIDA - CONSOLIDACION DE PROGRAMACION'
101700                               TO RUNLOG-REC
101800     WRITE RUNLOG-REC
101900     MOVE SPACES TO RUNLOG-REC
102000     MOVE WKS-HOJAS-PROCESADAS TO WKS-MASCARA-CASES
102100     STRING 'HOJAS PROCESADAS.......: ' WKS-MASCARA-CASES
102200         DELIMITED BY SIZE INTO RUNLOG-REC
102300     WRITE RUNLOG-REC
102400     MOVE SPACES TO RUNLOG-REC
102500     MOVE WKS-HOJAS-OMITIDAS   TO WKS-MASCARA-CASES
102600     STRING 'HOJAS OMITIDAS.........: ' WKS-MASCARA-CASES
102700         DELIMITED BY SIZE INTO RUNLOG-REC
102800     WRITE RUNLOG-REC
102900     MOVE SPACES TO RUNLOG-REC
103000     MOVE WKS-CON-DUPLICADOS   TO WKS-MASCARA-CASES
103100     STRING 'RENGLONES DUPLICADOS...: ' WKS-MASCARA-CASES
103200         DELIMITED BY SIZE INTO RUNLOG-REC
103300     WRITE RUNLOG-REC
103400     MOVE SPACES TO RUNLOG-REC
103500     MOVE WKS-CON-INFO         TO WKS-MASCARA-CASES
103600     STRING 'INCIDENCIAS INFO.......: ' WKS-MASCARA-CASES
103700         DELIMITED BY SIZE INTO RUNLOG-REC
103800     WRITE RUNLOG-REC
103900     MOVE SPACES TO RUNLOG-REC
104000     MOVE WKS-CON-WARNING      TO WKS-MASCARA-CASES
104100     STRING 'INCIDENCIAS WARNING....: ' WKS-MASCARA-CASES
104200         DELIMITED BY SIZE INTO RUNLOG-REC
104300     WRITE RUNLOG-REC
104400     MOVE SPACES TO RUNLOG-REC
104500     MOVE WKS-CON-ERROR        TO WKS-MASCARA-CASES
104600     STRING 'INCIDENCIAS ERROR......: ' WKS-MASCARA-CASES
104700         DELIMITED BY SIZE INTO RUNLOG-REC
104800     WRITE RUNLOG-REC
104900     PERFORM 702-BITACORA-POR-LINEA
105000         VARYING WKS-L FROM 1 BY 1 UNTIL WKS-L > 5.
105100 700-BITACORA-CORRIDA-E. EXIT.
105200
105300 702-BITACORA-POR-LINEA SECTION.
105400     MOVE SPACES TO RUNLOG-REC
105500     MOVE WKS-CNT-FILAS(WKS-L) TO WKS-MASCARA-CASES
105600     STRING 'RENGLONES LINEA ' WKS-L ' ..........: '
105700            WKS-MASCARA-CASES
105800         DELIMITED BY SIZE INTO RUNLOG-REC
105900     WRITE RUNLOG-REC.
106000 702-BITACORA-POR-LINEA-E. EXIT.
106100
106200*****************************************************************
106300*     CIERRE DE ARCHIVOS
106400*****************************************************************
106500 900-CERRAR-ARCHIVOS SECTION.
106600     CLOSE SCHEDIN SCHLIN1 SCHLIN2 SCHLIN3 SCHLIN4 SCHLIN5
106700           SCHSUM ISSLOG RUNLOG.
106800 900-CERRAR-ARCHIVOS-E. EXIT.
